      ******************************************************************
      *              W K Z D 1 T R   -   D E M A N D A   P O R  Z O N A*
      ******************************************************************
      * APLICACION  : TARJETA CONDUCTORES SOCIOS                       *
      * COPYBOOK    : WKZD1TR                                          *
      * DESCRIPCION : TABLA EN MEMORIA DE ACUMULADORES POR ZONA (A, B, *
      *             : C) USADA POR TLCD1D01 PARA CALCULAR EL PUNTAJE   *
      *             : DE DEMANDA DE VIAJES Y DE ENTREGAS POR SEPARADO, *
      *             : TABLA DE ACTIVIDAD POR HEXAGONO PARA EL MODO DE  *
      *             : CARGA H, Y RENGLON DEL REPORTE ZONEREP.          *
      ******************************************************************
      *  H I S T O R I A L   D E   C A M B I O S                       *
      *  06/02/2024 EEDR TICKET BPM-231190 CREACION INICIAL DEL COPY   *
      *  03/05/2024 EEDR TICKET BPM-231873 SE AGREGA PONDERACION HEX   *
      *                  PARA EL MODO DE CARGA POR HEXAGONO (H)        *
      *  26/07/2024 PEDR TICKET BPM-232210 CORRECCION DE AUDITORIA: SE *
      *                  SEPARAN LOS ACUMULADORES/PUNTAJE DE VIAJES Y  *
      *                  ENTREGAS (ANTES SE SUMABAN EN UN SOLO PUNTAJE,*
      *                  PERDIENDO LA DISTINCION QUE PIDE EL NEGOCIO). *
      *                  SE AGREGA TABLA DE ACTIVIDAD POR HEXAGONO     *
      *                  (HexAggregatorService REAL, YA NO EL BLEND    *
      *                  85/15 QUE HABIA ANTES) Y SE REHACE EL RENGLON *
      *                  DE ZONEREP A LAS COLUMNAS QUE PIDE EL NEGOCIO *
      *  09/08/2026 EEDR TICKET BPM-232340 REVISION DE ESTANDARES: SE  *
      *                  QUITA COMP-3 DE LOS PUNTAJES/NORMALIZACIONES  *
      *                  DE ZONA Y HEXAGONO (EL ESTANDAR DE LA CASA    *
      *                  SOLO USA COMP-3 EN DIAGNOSTICOS DE TIEMPO     *
      *                  TRANSCURRIDO)                                 *
      ******************************************************************

      *----------------------------------------------------------------
      *    LAS TRES ZONAS DEL AREA DE COBERTURA SON FIJAS: A, B Y C.
      *    EL SUBSCRIPTO 1=A  2=B  3=C SE USA EN TODA LA TABLA.
      *----------------------------------------------------------------
       01  TZD-ZONAS-FIJAS.
           02  FILLER                      PIC X(01) VALUE 'A'.
           02  FILLER                      PIC X(01) VALUE 'B'.
           02  FILLER                      PIC X(01) VALUE 'C'.
       01  TZD-ZONAS-FIJAS-R REDEFINES TZD-ZONAS-FIJAS.
           02  TZD-ZONA-FIJA OCCURS 3 TIMES PIC X(01).

      *----------------------------------------------------------------
      *    TABLA DE ACUMULADORES, UNA POSICION POR ZONA. CANT-VIAJES Y
      *    CANT-ENTREGAS SON CONTADORES INDEPENDIENTES (DemandDataLoader,
      *    MODO DIRECTO D); SUMA-PESO-VIAJES/ENTREGAS Y CANT-HEX SON EL
      *    RESULTADO YA PONDERADO DEL HexAggregatorService (MODO H) QUE
      *    SE COPIA A RIDES-NORM/EATS-NORM SEGUN EL MODO DE CARGA ANTES
      *    DE ENTRAR A CALCULA-ZONA.
      *----------------------------------------------------------------
       01  TZD-TABLA-ZONAS.
           02  TZD-ZONA OCCURS 3 TIMES INDEXED BY TZD-IX.
               03  TZD-Z-ID                PIC X(01).
               03  TZD-Z-CANT-VIAJES       PIC 9(07) COMP VALUE ZERO.
               03  TZD-Z-CANT-ENTREGAS     PIC 9(07) COMP VALUE ZERO.
               03  TZD-Z-RIDES-NORM        PIC 9(01)V9(04)
                                                            VALUE ZERO.
               03  TZD-Z-EATS-NORM         PIC 9(01)V9(04)
                                                            VALUE ZERO.
               03  TZD-Z-RIDES-SCORE       PIC 9(01)V9(04)
                                                            VALUE ZERO.
               03  TZD-Z-EATS-SCORE        PIC 9(01)V9(04)
                                                            VALUE ZERO.
               03  TZD-Z-RIDES-NIVEL       PIC X(04).
               03  TZD-Z-EATS-NIVEL        PIC X(04).
               03  TZD-Z-RECOMENDACION     PIC X(40).
               03  TZD-Z-TIENE-DATO        PIC X(01) VALUE 'N'.
                   88  TZD-Z-CON-DATO           VALUE 'S'.

      *----------------------------------------------------------------
      *    VISTA REDEFINIDA DE LA TABLA, USADA PARA LOCALIZAR EL MAYOR
      *    ACUMULADO DE EVENTOS AL NORMALIZAR (SIN FUNCTION MAX,
      *    RECORRIDO MANUAL EN NORMALIZA-CONTADORES)
      *----------------------------------------------------------------
       01  TZD-TABLA-ZONAS-R REDEFINES TZD-TABLA-ZONAS.
           02  TZD-ZONA-R OCCURS 3 TIMES.
               03  FILLER                  PIC X(01).
               03  TZD-R-CANT-VIAJES       PIC 9(07) COMP.
               03  TZD-R-CANT-ENTREGAS     PIC 9(07) COMP.
               03  FILLER                  PIC X(40).

       01  TZD-MAYOR-MENOR.
           02  TZD-MAYOR-VIAJES            PIC 9(07) COMP VALUE ZERO.
           02  TZD-MAYOR-ENTREGAS          PIC 9(07) COMP VALUE ZERO.

      *----------------------------------------------------------------
      *    TABLA DE ACTIVIDAD POR HEXAGONO (HexAggregatorService, MODO
      *    DE CARGA H). SE ACUMULA UN RENGLON POR HEXAGONO DISTINTO
      *    VISTO EN LA FRANJA/CIUDAD PEDIDA, POR SEPARADO PARA VIAJES Y
      *    ENTREGAS. LA BUSQUEDA DE UN HEXAGONO YA CONOCIDO ES LINEAL
      *    (SEARCH), IGUAL QUE LAS DEMAS TABLAS DE LA CASA.
      *----------------------------------------------------------------
       01  TZD-TABLA-HEX.
           02  TZD-HEX-CANTIDAD            PIC 9(04) COMP VALUE ZERO.
           02  TZD-HEX-RENGLON OCCURS 1 TO 3000 TIMES
                       DEPENDING ON TZD-HEX-CANTIDAD
                       INDEXED BY TZD-HX.
               03  TZD-HX-ID               PIC X(16).
               03  TZD-HX-ZONA             PIC X(01).
               03  TZD-HX-CANT-VIAJES      PIC 9(07) COMP VALUE ZERO.
               03  TZD-HX-CANT-ENTREGAS    PIC 9(07) COMP VALUE ZERO.
               03  TZD-HX-NORM-VIAJES      PIC 9(01)V9(04)
                                                            VALUE ZERO.
               03  TZD-HX-NORM-ENTREGAS    PIC 9(01)V9(04)
                                                            VALUE ZERO.

       01  TZD-HEX-MAYORES.
           02  TZD-HEX-MAYOR-VIAJES        PIC 9(07) COMP VALUE ZERO.
           02  TZD-HEX-MAYOR-ENTREGAS      PIC 9(07) COMP VALUE ZERO.

       01  TZD-HEX-ACUM-ZONA.
           02  TZD-HZ-RENGLON OCCURS 3 TIMES.
               03  TZD-HZ-SUMA-PESO-VIAJES     PIC 9(09)V9(04)
                                                            VALUE ZERO.
               03  TZD-HZ-SUMA-PESO-ENTREGAS   PIC 9(09)V9(04)
                                                            VALUE ZERO.
               03  TZD-HZ-PESO-TOTAL-VIAJES    PIC 9(07) COMP VALUE ZERO.
               03  TZD-HZ-PESO-TOTAL-ENTREGAS  PIC 9(07) COMP VALUE ZERO.

      *----------------------------------------------------------------
      *    FRANJA SOLICITADA/RESUELTA PARA EL CORTE DE REPORTE (NOW,
      *    NEXT2H O EXPLICITA POR PARAMETRO DE ENTRADA)
      *----------------------------------------------------------------
       01  TZD-FRANJA-REPORTE.
           02  TZD-FRANJA-PEDIDA           PIC X(07).
           02  TZD-FRANJA-RESUELTA         PIC X(07).
           02  TZD-RANGO-ETIQUETA          PIC X(08).
           02  FILLER                      PIC X(06) VALUE SPACES.

      *----------------------------------------------------------------
      *    RENGLON DEL REPORTE ZONEREP (SALIDA DE ESCRIBE-ZONEREP).
      *    COLUMNAS EXIGIDAS POR EL NEGOCIO: RANGE LABEL, ZONE, RIDES
      *    SCORE, RIDES LEVEL, EATS SCORE, EATS LEVEL, RECOMMENDATION.
      *----------------------------------------------------------------
       01  TZD-LINEA-REPORTE.
           02  FILLER                      PIC X(02) VALUE SPACES.
           02  TZD-REP-RANGO               PIC X(08).
           02  FILLER                      PIC X(03) VALUE SPACES.
           02  TZD-REP-ZONA                PIC X(01).
           02  FILLER                      PIC X(04) VALUE SPACES.
           02  TZD-REP-RIDES-SCORE         PIC 9.99.
           02  FILLER                      PIC X(03) VALUE SPACES.
           02  TZD-REP-RIDES-NIVEL         PIC X(04).
           02  FILLER                      PIC X(03) VALUE SPACES.
           02  TZD-REP-EATS-SCORE          PIC 9.99.
           02  FILLER                      PIC X(03) VALUE SPACES.
           02  TZD-REP-EATS-NIVEL          PIC X(04).
           02  FILLER                      PIC X(03) VALUE SPACES.
           02  TZD-REP-RECOMENDACION       PIC X(40).
           02  FILLER                      PIC X(10) VALUE SPACES.
