      ******************************************************************
      * FECHA       : 04/02/2024                                       *
      * PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
      * APLICACION  : TARJETA CONDUCTORES SOCIOS                       *
      * PROGRAMA    : TLCD1D01                                         *
      * TIPO        : BATCH                                            *
      * DESCRIPCION : LEE LOS ARCHIVOS PLANOS DE VIAJES (RIDESTRP) Y   *
      *             : ENTREGAS (EATSORD) DEL SOCIO/AGREGADOR, ACUMULA  *
      *             : LA DEMANDA POR ZONA (A, B, C) Y FRANJA HORARIA,  *
      *             : CALCULA EL PUNTAJE Y NIVEL DE DEMANDA DE CADA    *
      *             : ZONA Y PRODUCE EL REPORTE ZONEREP.               *
      * ARCHIVOS    : RIDESTRP, EATSORD (ENTRADA)  ZONEREP (SALIDA)    *
      * ACCION (ES) : GENERA REPORTE DE DEMANDA POR ZONA               *
      * PROGRAMA(S) : LLAMA A TLCD1U01                                 *
      * BPM/RATIONAL: 231190                                           *
      ******************************************************************
      *  H I S T O R I A L   D E   C A M B I O S                       *
      *  04/02/1986 EEDR TICKET BPM-100010 CREACION INICIAL DEL        *
      *                  PROGRAMA, CARGA DIRECTA DE DEMANDA POR ZONA   *
      *  02/05/1989 EEDR TICKET BPM-100210 SE AGREGA MODO DE CARGA POR *
      *                  HEXAGONO (WKGN-MODO-CARGA = 'H')              *
      *  17/09/1992 PEDR TICKET BPM-100380 SE AGREGA RESOLUCION DE     *
      *                  FRANJA POR PARAMETRO EXPLICITO, ADEMAS DE     *
      *                  AHORA Y PROXIMAS DOS HORAS                    *
      *  30/11/1998 EEDR TICKET BPM-100600 REVISION DE FIN DE SIGLO,   *
      *                  SE VALIDA EL ANIO DE 4 DIGITOS EN WKGN-ANIO-  *
      *                  SYSIN, SIN OTRO IMPACTO Y2K                   *
      *  22/06/2005 PEDR TICKET BPM-142200 SE AGREGA BITACORA DE       *
      *                  ESTADISTICAS AL FINAL DEL PROCESO             *
      *  10/03/2014 EEDR TICKET BPM-178810 REVISION ANUAL, SIN CAMBIOS *
      *  04/02/2024 EEDR TICKET BPM-231190 SE ADAPTA AL SUBSISTEMA DE  *
      *                  ANALITICA DE DEMANDA (TLCD1***)               *
      *  03/05/2024 EEDR TICKET BPM-231873 SE AGREGA PONDERACION HEX   *
      *                  PARA EL MODO DE CARGA H                       *
      *  26/07/2024 PEDR TICKET BPM-232210 CORRECCION DE AUDITORIA: SE *
      *                  SEPARAN LOS PUNTAJES DE VIAJES Y ENTREGAS, SE *
      *                  REHACE EL MODO DE CARGA H PARA PONDERAR POR   *
      *                  HEXAGONO REAL (YA NO BLEND 85/15) Y SE AJUSTA *
      *                  LA FORMULA DE CALCULA-ZONA A LA DEL NEGOCIO   *
      *  09/08/2026 PEDR TICKET BPM-232330 CORRECCION DE AUDITORIA: EL *
      *                  RENGLON DE ENCABEZADO DE RIDESTRP/EATSORD SE  *
      *                  ESTABA LEYENDO COMO SI FUERA EL PRIMER VIAJE  *
      *                  O ENTREGA. SE AGREGA DESCARTA-ENCABEZADOS QUE *
      *                  LEE Y BOTA ESE RENGLON AL ABRIR Y AL REABRIR  *
      *  09/08/2026 EEDR TICKET BPM-232340 REVISION DE ESTANDARES: SE  *
      *                  RENUMERAN LAS SECCIONES MAYORES DE 000-MAIN A *
      *                  00N-, SE SACA WKS-PROGRAMA A NIVEL 77, SE     *
      *                  QUITA COMP-3 DE WKS-FORMULA-ZONA Y SE PARTEN  *
      *                  TODOS LOS PERFORM VARYING/UNTIL EN LINEA A    *
      *                  PARRAFOS APARTE (INICIALIZA-RENGLON-ZONA,     *
      *                  ACUMULA-RIDESTRP/EATSORD-DIRECTO Y -HEX,      *
      *                  ACUMULA-EVENTO-EN-ZONA, UBICA/NORMALIZA-*,    *
      *                  LIMPIA/ACUMULA/PROMEDIA-*-HEX, ARMA-RENGLON-  *
      *                  ZONEREP, BUSCA-FIN-ENTERO/FRACCION Y          *
      *                  ESCALA-POTENCIA-FRACCION), NINGUNO USA YA     *
      *                  END-PERFORM EN LINEA                         *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.                    TLCD1D01.
       AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
       INSTALLATION.                  BANCO INDUSTRIAL, GUATEMALA.
       DATE-WRITTEN.                  04/02/1986.
       DATE-COMPILED.
       SECURITY.                      CONFIDENCIAL - USO INTERNO.
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      ******************************************************************
      *              A R C H I V O S   D E   E N T R A D A
      ******************************************************************
           SELECT RIDESTRP ASSIGN   TO RIDESTRP
                  ORGANIZATION     IS LINE SEQUENTIAL
                  FILE STATUS      IS FS-RIDESTRP.
           SELECT EATSORD  ASSIGN   TO EATSORD
                  ORGANIZATION     IS LINE SEQUENTIAL
                  FILE STATUS      IS FS-EATSORD.
      ******************************************************************
      *              A R C H I V O   D E   S A L I D A
      ******************************************************************
           SELECT ZONEREP  ASSIGN   TO ZONEREP
                  ORGANIZATION     IS LINE SEQUENTIAL
                  FILE STATUS      IS FS-ZONEREP.

       DATA DIVISION.
       FILE SECTION.
      *1 -->VIAJES DE TAXI/TRASLADO DEL SOCIO
       FD  RIDESTRP
           RECORD CONTAINS 300 CHARACTERS.
       01  REG-RIDESTRP                    PIC X(300).
      *2 -->ENTREGAS DE COMIDA DEL SOCIO
       FD  EATSORD
           RECORD CONTAINS 300 CHARACTERS.
       01  REG-EATSORD                     PIC X(300).
      *3 -->REPORTE DE DEMANDA POR ZONA
       FD  ZONEREP
           RECORD CONTAINS 132 CHARACTERS.
       01  REG-ZONEREP                     PIC X(132).

       WORKING-STORAGE SECTION.
       COPY WKGN1PM.
       COPY WKVJ1TR.
       COPY WKZD1TR.
      ******************************************************************
      *               C A M P O S    D E    T R A B A J O              *
      ******************************************************************
       01  WKS-ARCHIVOS-STATUS.
           02  FS-RIDESTRP            PIC X(02)   VALUE SPACES.
           02  FS-EATSORD             PIC X(02)   VALUE SPACES.
           02  FS-ZONEREP             PIC X(02)   VALUE SPACES.

       77  WKS-PROGRAMA               PIC X(08)   VALUE 'TLCD1D01'.

       01  WKS-CAMPOS-DE-TRABAJO.
           02  WKS-FIN-ARCHIVOS       PIC 9(01) COMP VALUE ZERO.
               88  WKS-END-RIDESTRP                    VALUE 1.
               88  WKS-END-EATSORD                     VALUE 2.
           02  WKS-MODO-CARGA         PIC X(01)   VALUE 'D'.
               88  WKS-CARGA-DIRECTA                   VALUE 'D'.
               88  WKS-CARGA-POR-HEX                   VALUE 'H'.
           02  WKS-FRANJA-PARM        PIC X(07)   VALUE SPACES.
           02  WKS-TIPO-EVENTO        PIC X(01)   VALUE SPACES.
               88  WKS-EVENTO-VIAJE                    VALUE 'V'.
               88  WKS-EVENTO-ENTREGA                   VALUE 'E'.
           02  WKS-TIPO-USUARIO       PIC X(03)   VALUE SPACES.
               88  WKS-USUARIO-RIDER                   VALUE 'RID'.
               88  WKS-USUARIO-FOOD                    VALUE 'FOO'.
           02  WKS-HEX-FALLO          PIC X(01)   VALUE 'N'.
               88  WKS-HEX-CARGA-FALLO                 VALUE 'S'.
      ******************************************************************
      *        C O N T A D O R E S   E S T A D I S T I C A S           *
      ******************************************************************
           02  WKS-LEIDOS-RIDESTRP    PIC 9(07) COMP VALUE ZERO.
           02  WKS-LEIDOS-EATSORD     PIC 9(07) COMP VALUE ZERO.
           02  WKS-DESCARTADOS        PIC 9(07) COMP VALUE ZERO.
           02  WKS-RENGLONES-REPORTE  PIC 9(05) COMP VALUE ZERO.

      ******************************************************************
      *        C A M P O S   D E   C A L C U L A - Z O N A              *
      ******************************************************************
       01  WKS-FORMULA-ZONA.
           02  WKS-FZ-RAW             PIC S9(02)V9(04) VALUE ZERO.
           02  WKS-FZ-DIFERENCIA      PIC S9(02)V9(04) VALUE ZERO.

      ******************************************************************
      *               L I N K A G E   D E   S U B R U T I N A          *
      ******************************************************************
       01  WKS-LK-U01.
           02  WKS-LK-ACCION          PIC X(03).
           02  WKS-LK-HORA            PIC 9(02).
           02  WKS-LK-FRANJA          PIC X(07).
           02  WKS-LK-HEX-ID          PIC X(16).
           02  WKS-LK-CIUDAD          PIC 9(04).
           02  WKS-LK-ZONA            PIC X(01).

      ******************************************************************
       PROCEDURE DIVISION.
      ******************************************************************
       000-MAIN SECTION.
           PERFORM 001-LEE-PARAMETROS      THRU 001-LEE-PARAMETROS-E
           PERFORM 002-ABRIR-ARCHIVOS      THRU 002-ABRIR-ARCHIVOS-E
           PERFORM 003-INICIALIZA-TABLA-ZONAS
              THRU 003-INICIALIZA-TABLA-ZONAS-E
           PERFORM 004-CARGA-DEMANDA-DIRECTA
              THRU 004-CARGA-DEMANDA-DIRECTA-E
           IF WKS-CARGA-POR-HEX
              PERFORM 005-REABRIR-ENTRADAS   THRU 005-REABRIR-ENTRADAS-E
              PERFORM 006-CARGA-DEMANDA-HEX  THRU 006-CARGA-DEMANDA-HEX-E
           END-IF
           PERFORM 007-CALCULA-ZONA        THRU 007-CALCULA-ZONA-E
              VARYING TZD-IX FROM 1 BY 1 UNTIL TZD-IX > 3
           PERFORM 008-ARMA-REPORTE-DEMANDA
              THRU 008-ARMA-REPORTE-DEMANDA-E
           PERFORM 009-CERRAR-ARCHIVOS     THRU 009-CERRAR-ARCHIVOS-E
           PERFORM 010-BITACORA-ESTADISTICAS
              THRU 010-BITACORA-ESTADISTICAS-E
           STOP RUN.
       000-MAIN-E. EXIT.

      *----------------------------------------------------------------
      *    PARAMETROS DE CORRIDA RECIBIDOS POR SYSIN:
      *    COL 01    MODO DE CARGA (D O H)
      *    COL 02-08 FRANJA PEDIDA (MORNING/EVENING/NIGHT/AHORA/PROX2H)
      *    COL 09-10 HORA ACTUAL (PARA RESOLVER AHORA/PROX2H)
      *    COL 11-13 TIPO DE USUARIO (RID/FOO/BLANCO=GENERICO)
      *----------------------------------------------------------------
       001-LEE-PARAMETROS SECTION.
           ACCEPT WKGN-HORA-SYSIN FROM SYSIN
           ACCEPT WKS-MODO-CARGA  FROM SYSIN
           ACCEPT WKS-FRANJA-PARM FROM SYSIN
           ACCEPT WKS-TIPO-USUARIO FROM SYSIN
           MOVE WKGN-HORA-ACTUAL TO WKGN-HORA-ACTUAL-BIN.
       001-LEE-PARAMETROS-E. EXIT.

       002-ABRIR-ARCHIVOS SECTION.
           OPEN INPUT  RIDESTRP
                       EATSORD
           OPEN OUTPUT ZONEREP
           IF FS-RIDESTRP NOT = '00'
              DISPLAY 'TLCD1D01 - ERROR AL ABRIR RIDESTRP FS='
                       FS-RIDESTRP
              MOVE 91 TO RETURN-CODE
              STOP RUN
           END-IF
           IF FS-EATSORD NOT = '00'
              DISPLAY 'TLCD1D01 - ERROR AL ABRIR EATSORD FS='
                       FS-EATSORD
              MOVE 91 TO RETURN-CODE
              STOP RUN
           END-IF
           PERFORM DESCARTA-ENCABEZADOS THRU DESCARTA-ENCABEZADOS-E.
       002-ABRIR-ARCHIVOS-E. EXIT.

      *----------------------------------------------------------------
      *    RIDESTRP Y EATSORD TRAEN UN RENGLON DE ENCABEZADO (NOMBRES
      *    DE COLUMNA) ANTES DE LOS DATOS. SE LEE Y SE DESCARTA ANTES
      *    DE LA LECTURA DE ARRANQUE, PARA QUE ESTA NO ENTRE COMO SI
      *    FUERA EL PRIMER VIAJE/ENTREGA (BPM-232330)
      *----------------------------------------------------------------
       DESCARTA-ENCABEZADOS SECTION.
           READ RIDESTRP INTO TVJ-CRUDO-LINEA
              AT END
                 SET WKS-END-RIDESTRP TO TRUE
           END-READ
           READ EATSORD INTO TVJ-CRUDO-LINEA
              AT END
                 SET WKS-END-EATSORD TO TRUE
           END-READ.
       DESCARTA-ENCABEZADOS-E. EXIT.

       009-CERRAR-ARCHIVOS SECTION.
           CLOSE RIDESTRP EATSORD ZONEREP.
       009-CERRAR-ARCHIVOS-E. EXIT.

      *----------------------------------------------------------------
      *    EL MODO DE CARGA H HACE UNA SEGUNDA PASADA SOBRE RIDESTRP Y
      *    EATSORD (HexAggregatorService LEE EL MISMO CSV QUE YA LEYO
      *    DemandDataLoader). SE CIERRAN Y REABREN PARA REGRESAR AL
      *    PRINCIPIO DEL ARCHIVO SECUENCIAL.
      *----------------------------------------------------------------
       005-REABRIR-ENTRADAS SECTION.
           CLOSE RIDESTRP EATSORD
           OPEN INPUT RIDESTRP EATSORD
           MOVE ZERO TO WKS-FIN-ARCHIVOS
           IF FS-RIDESTRP NOT = '00' OR FS-EATSORD NOT = '00'
              SET WKS-HEX-CARGA-FALLO TO TRUE
           ELSE
              PERFORM DESCARTA-ENCABEZADOS THRU DESCARTA-ENCABEZADOS-E
           END-IF.
       005-REABRIR-ENTRADAS-E. EXIT.

       003-INICIALIZA-TABLA-ZONAS SECTION.
           PERFORM INICIALIZA-RENGLON-ZONA THRU INICIALIZA-RENGLON-ZONA-E
              VARYING TZD-IX FROM 1 BY 1 UNTIL TZD-IX > 3
           MOVE ZERO TO TZD-HEX-CANTIDAD.
       003-INICIALIZA-TABLA-ZONAS-E. EXIT.

       INICIALIZA-RENGLON-ZONA SECTION.
           MOVE TZD-ZONA-FIJA (TZD-IX) TO TZD-Z-ID (TZD-IX)
           MOVE ZERO TO TZD-Z-CANT-VIAJES (TZD-IX)
                        TZD-Z-CANT-ENTREGAS (TZD-IX)
                        TZD-Z-RIDES-NORM (TZD-IX)
                        TZD-Z-EATS-NORM (TZD-IX)
                        TZD-Z-RIDES-SCORE (TZD-IX)
                        TZD-Z-EATS-SCORE (TZD-IX)
           MOVE 'N' TO TZD-Z-TIENE-DATO (TZD-IX).
       INICIALIZA-RENGLON-ZONA-E. EXIT.

      *----------------------------------------------------------------
      *    DemandDataLoader: RECORRE RIDESTRP Y EATSORD COMPLETOS,
      *    CLASIFICA CADA EVENTO POR FRANJA Y CIUDAD Y LO ACUMULA EN
      *    LA ZONA CORRESPONDIENTE (WKS-MODO-CARGA = 'D')
      *----------------------------------------------------------------
       004-CARGA-DEMANDA-DIRECTA SECTION.
           MOVE 'V' TO WKS-TIPO-EVENTO
           PERFORM LEE-RIDESTRP THRU LEE-RIDESTRP-E
           PERFORM ACUMULA-RIDESTRP-DIRECTO THRU ACUMULA-RIDESTRP-DIRECTO-E
              UNTIL WKS-END-RIDESTRP
           MOVE 'E' TO WKS-TIPO-EVENTO
           PERFORM LEE-EATSORD THRU LEE-EATSORD-E
           PERFORM ACUMULA-EATSORD-DIRECTO THRU ACUMULA-EATSORD-DIRECTO-E
              UNTIL WKS-END-EATSORD
           PERFORM NORMALIZA-CONTADORES THRU NORMALIZA-CONTADORES-E.
       004-CARGA-DEMANDA-DIRECTA-E. EXIT.

       ACUMULA-RIDESTRP-DIRECTO SECTION.
           PERFORM PARTE-RENGLON-VIAJE THRU PARTE-RENGLON-VIAJE-E
           PERFORM ACUMULA-EVENTO      THRU ACUMULA-EVENTO-E
           PERFORM LEE-RIDESTRP        THRU LEE-RIDESTRP-E.
       ACUMULA-RIDESTRP-DIRECTO-E. EXIT.

       ACUMULA-EATSORD-DIRECTO SECTION.
           PERFORM PARTE-RENGLON-VIAJE THRU PARTE-RENGLON-VIAJE-E
           PERFORM ACUMULA-EVENTO      THRU ACUMULA-EVENTO-E
           PERFORM LEE-EATSORD         THRU LEE-EATSORD-E.
       ACUMULA-EATSORD-DIRECTO-E. EXIT.

      *----------------------------------------------------------------
      *    HexAggregatorService: SEGUNDA PASADA QUE CUENTA LA ACTIVIDAD
      *    POR HEXAGONO DE ORIGEN (NO POR ZONA) DENTRO DE LA FRANJA
      *    PEDIDA, NORMALIZA CADA HEXAGONO Y PROMEDIA POR ZONA PESANDO
      *    CON EL CONTEO CRUDO DE CADA HEXAGONO. SI LA TABLA EN MEMORIA
      *    SE LLENA O NO SE PUDO REABRIR ALGUN ARCHIVO, EL RESULTADO DE
      *    LA CARGA DIRECTA (YA CALCULADO EN TZD-Z-RIDES-NORM/EATS-NORM)
      *    SE QUEDA COMO ESTA (REGLA DE RESPALDO DEL NEGOCIO).
      *----------------------------------------------------------------
       006-CARGA-DEMANDA-HEX SECTION.
           MOVE 'V' TO WKS-TIPO-EVENTO
           PERFORM LEE-RIDESTRP THRU LEE-RIDESTRP-E
           PERFORM ACUMULA-RIDESTRP-HEX THRU ACUMULA-RIDESTRP-HEX-E
              UNTIL WKS-END-RIDESTRP
           MOVE 'E' TO WKS-TIPO-EVENTO
           PERFORM LEE-EATSORD THRU LEE-EATSORD-E
           PERFORM ACUMULA-EATSORD-HEX THRU ACUMULA-EATSORD-HEX-E
              UNTIL WKS-END-EATSORD
           IF NOT WKS-HEX-CARGA-FALLO
              PERFORM NORMALIZA-HEX THRU NORMALIZA-HEX-E
              PERFORM PONDERA-ZONA-HEX THRU PONDERA-ZONA-HEX-E
           ELSE
              DISPLAY 'TLCD1D01 - AVISO: FALLO CARGA POR HEXAGONO, '
                       'SE USA EL SEÑAL DE LA CARGA DIRECTA'
           END-IF.
       006-CARGA-DEMANDA-HEX-E. EXIT.

       ACUMULA-RIDESTRP-HEX SECTION.
           PERFORM PARTE-RENGLON-VIAJE THRU PARTE-RENGLON-VIAJE-E
           PERFORM ACUMULA-HEX         THRU ACUMULA-HEX-E
           PERFORM LEE-RIDESTRP        THRU LEE-RIDESTRP-E.
       ACUMULA-RIDESTRP-HEX-E. EXIT.

       ACUMULA-EATSORD-HEX SECTION.
           PERFORM PARTE-RENGLON-VIAJE THRU PARTE-RENGLON-VIAJE-E
           PERFORM ACUMULA-HEX         THRU ACUMULA-HEX-E
           PERFORM LEE-EATSORD         THRU LEE-EATSORD-E.
       ACUMULA-EATSORD-HEX-E. EXIT.

       LEE-RIDESTRP SECTION.
           READ RIDESTRP INTO TVJ-CRUDO-LINEA
              AT END
                 SET WKS-END-RIDESTRP TO TRUE
              NOT AT END
                 ADD 1 TO WKS-LEIDOS-RIDESTRP
           END-READ.
       LEE-RIDESTRP-E. EXIT.

       LEE-EATSORD SECTION.
           READ EATSORD INTO TVJ-CRUDO-LINEA
              AT END
                 SET WKS-END-EATSORD TO TRUE
              NOT AT END
                 ADD 1 TO WKS-LEIDOS-EATSORD
           END-READ.
       LEE-EATSORD-E. EXIT.

      *----------------------------------------------------------------
      *    PARTE EL RENGLON CSV Y ARMA EL TVJ-REGISTRO. SOLO SE
      *    NECESITAN CIUDAD, HEXAGONO DE ORIGEN, HORA DE INICIO Y
      *    SURGE PARA LA CARGA DE DEMANDA (NO SE CONVIERTEN MONTOS)
      *----------------------------------------------------------------
       PARTE-RENGLON-VIAJE SECTION.
           UNSTRING TVJ-CRUDO-LINEA DELIMITED BY ','
              INTO TVJ-CAMPO-01 TVJ-CAMPO-02 TVJ-CAMPO-03 TVJ-CAMPO-04
                   TVJ-CAMPO-05 TVJ-CAMPO-06 TVJ-CAMPO-07 TVJ-CAMPO-08
                   TVJ-CAMPO-09 TVJ-CAMPO-10 TVJ-CAMPO-11 TVJ-CAMPO-12
                   TVJ-CAMPO-13 TVJ-CAMPO-14 TVJ-CAMPO-15 TVJ-CAMPO-16
                   TVJ-CAMPO-17 TVJ-CAMPO-18 TVJ-CAMPO-19 TVJ-CAMPO-20
                   TVJ-CAMPO-21 TVJ-CAMPO-22 TVJ-CAMPO-23
           END-UNSTRING
           MOVE TVJ-CAMPO-04           TO TVJ-CITY-ID
           MOVE TVJ-CAMPO-08           TO TVJ-HORA-INICIO-TXT
           MOVE TVJ-CAMPO-12           TO TVJ-HEX-ORIGEN
           MOVE TVJ-HI-HORA            TO TVJ-HI-HORA-BIN
           MOVE TVJ-CAMPO-17           TO WKGN-CONV-TEXTO
           PERFORM CONVIERTE-DECIMAL THRU CONVIERTE-DECIMAL-E
           MOVE WKGN-CONV-RESULTADO   TO TVJ-SURGE.
       PARTE-RENGLON-VIAJE-E. EXIT.

      *----------------------------------------------------------------
      *    ACUMULA EL EVENTO EN LA ZONA DE SU CIUDAD Y EN EL CONTADOR
      *    DE VIAJES O ENTREGAS SEGUN CORRESPONDA (SOLO SI LA FRANJA
      *    DEL EVENTO ES LA FRANJA PEDIDA PARA EL REPORTE)
      *----------------------------------------------------------------
       ACUMULA-EVENTO SECTION.
           MOVE 'FRA' TO WKS-LK-ACCION
           MOVE TVJ-HI-HORA-BIN TO WKS-LK-HORA
           CALL 'TLCD1U01' USING WKS-LK-U01
           MOVE WKS-LK-FRANJA TO TVJ-FRANJA

           MOVE 'HEX' TO WKS-LK-ACCION
           MOVE TVJ-HEX-ORIGEN TO WKS-LK-HEX-ID
           CALL 'TLCD1U01' USING WKS-LK-U01
           MOVE WKS-LK-ZONA TO TVJ-ZONA
           IF TVJ-ZONA = SPACE
              MOVE 'CIU' TO WKS-LK-ACCION
              MOVE TVJ-CITY-ID TO WKS-LK-CIUDAD
              CALL 'TLCD1U01' USING WKS-LK-U01
              MOVE WKS-LK-ZONA TO TVJ-ZONA
           END-IF

           IF TVJ-ZONA = SPACE
              ADD 1 TO WKS-DESCARTADOS
           ELSE
              IF TVJ-FRANJA = WKS-FRANJA-PARM
                 PERFORM ACUMULA-EVENTO-EN-ZONA THRU ACUMULA-EVENTO-EN-ZONA-E
                    VARYING TZD-IX FROM 1 BY 1 UNTIL TZD-IX > 3
              ELSE
                 ADD 1 TO WKS-DESCARTADOS
              END-IF
           END-IF.
       ACUMULA-EVENTO-E. EXIT.

       ACUMULA-EVENTO-EN-ZONA SECTION.
           IF TZD-Z-ID (TZD-IX) = TVJ-ZONA
              SET TZD-Z-CON-DATO (TZD-IX) TO TRUE
              IF WKS-EVENTO-VIAJE
                 ADD 1 TO TZD-Z-CANT-VIAJES (TZD-IX)
              ELSE
                 ADD 1 TO TZD-Z-CANT-ENTREGAS (TZD-IX)
              END-IF
           END-IF.
       ACUMULA-EVENTO-EN-ZONA-E. EXIT.

      *----------------------------------------------------------------
      *    ACUMULA LA ACTIVIDAD POR HEXAGONO CRUDO (NO POR ZONA) EN
      *    TZD-TABLA-HEX, IGUAL QUE HACE EL AGREGADOR: UN RENGLON POR
      *    HEXAGONO DISTINTO, CONTANDO VIAJES Y ENTREGAS POR SEPARADO.
      *    RENGLONES SIN HEXAGONO DE ORIGEN VALIDO O CUYA FRANJA NO ES
      *    LA PEDIDA NO ENTRAN A LA TABLA (NO TIENEN CON QUE PONDERAR).
      *----------------------------------------------------------------
       ACUMULA-HEX SECTION.
           MOVE 'FRA' TO WKS-LK-ACCION
           MOVE TVJ-HI-HORA-BIN TO WKS-LK-HORA
           CALL 'TLCD1U01' USING WKS-LK-U01
           MOVE WKS-LK-FRANJA TO TVJ-FRANJA

           IF TVJ-FRANJA = WKS-FRANJA-PARM AND TVJ-HEX-ORIGEN NOT = SPACES
              MOVE 'HEX' TO WKS-LK-ACCION
              MOVE TVJ-HEX-ORIGEN TO WKS-LK-HEX-ID
              CALL 'TLCD1U01' USING WKS-LK-U01
              MOVE WKS-LK-ZONA TO TVJ-ZONA
              IF TVJ-ZONA NOT = SPACE
                 PERFORM BUSCA-O-INSERTA-HEX THRU BUSCA-O-INSERTA-HEX-E
                 IF NOT WKS-HEX-CARGA-FALLO
                    IF WKS-EVENTO-VIAJE
                       ADD 1 TO TZD-HX-CANT-VIAJES (TZD-HX)
                    ELSE
                       ADD 1 TO TZD-HX-CANT-ENTREGAS (TZD-HX)
                    END-IF
                 END-IF
              END-IF
           ELSE
              ADD 1 TO WKS-DESCARTADOS
           END-IF.
       ACUMULA-HEX-E. EXIT.

      *----------------------------------------------------------------
      *    BUSCA EL HEXAGONO DE TVJ-HEX-ORIGEN EN TZD-TABLA-HEX (SEARCH
      *    LINEAL, IGUAL QUE LAS DEMAS TABLAS DE LA CASA); SI NO EXISTE
      *    SE DA DE ALTA UN RENGLON NUEVO. SI LA TABLA YA LLEGO A SU
      *    MAXIMO DE 3000 HEXAGONOS SE MARCA WKS-HEX-CARGA-FALLO PARA
      *    QUE EL PROCESO SE QUEDE CON EL RESULTADO DE LA CARGA DIRECTA.
      *----------------------------------------------------------------
       BUSCA-O-INSERTA-HEX SECTION.
           SET TZD-HX TO 1
           SEARCH TZD-HEX-RENGLON VARYING TZD-HX
              AT END
                 IF TZD-HEX-CANTIDAD >= 3000
                    SET WKS-HEX-CARGA-FALLO TO TRUE
                 ELSE
                    ADD 1 TO TZD-HEX-CANTIDAD
                    SET TZD-HX TO TZD-HEX-CANTIDAD
                    MOVE TVJ-HEX-ORIGEN TO TZD-HX-ID (TZD-HX)
                    MOVE TVJ-ZONA       TO TZD-HX-ZONA (TZD-HX)
                    MOVE ZERO TO TZD-HX-CANT-VIAJES (TZD-HX)
                                 TZD-HX-CANT-ENTREGAS (TZD-HX)
                 END-IF
              WHEN TZD-HX-ID (TZD-HX) = TVJ-HEX-ORIGEN
                 CONTINUE
           END-SEARCH.
       BUSCA-O-INSERTA-HEX-E. EXIT.

      *----------------------------------------------------------------
      *    NORMALIZA (0..1) EL CONTEO DE VIAJES Y DE ENTREGAS DE CADA
      *    ZONA POR SEPARADO, CADA UNO RESPECTO A LA ZONA DE MAYOR
      *    DEMANDA DE SU PROPIO TIPO (SIN FUNCTION MAX, RECORRIDO
      *    MANUAL POR LA TABLA)
      *----------------------------------------------------------------
       NORMALIZA-CONTADORES SECTION.
           MOVE ZERO TO TZD-MAYOR-VIAJES TZD-MAYOR-ENTREGAS
           PERFORM UBICA-MAYOR-CONTADOR THRU UBICA-MAYOR-CONTADOR-E
              VARYING TZD-IX FROM 1 BY 1 UNTIL TZD-IX > 3
           PERFORM NORMALIZA-RENGLON-ZONA THRU NORMALIZA-RENGLON-ZONA-E
              VARYING TZD-IX FROM 1 BY 1 UNTIL TZD-IX > 3.
       NORMALIZA-CONTADORES-E. EXIT.

       UBICA-MAYOR-CONTADOR SECTION.
           IF TZD-Z-CANT-VIAJES (TZD-IX) > TZD-MAYOR-VIAJES
              MOVE TZD-Z-CANT-VIAJES (TZD-IX) TO TZD-MAYOR-VIAJES
           END-IF
           IF TZD-Z-CANT-ENTREGAS (TZD-IX) > TZD-MAYOR-ENTREGAS
              MOVE TZD-Z-CANT-ENTREGAS (TZD-IX) TO TZD-MAYOR-ENTREGAS
           END-IF.
       UBICA-MAYOR-CONTADOR-E. EXIT.

       NORMALIZA-RENGLON-ZONA SECTION.
           IF TZD-MAYOR-VIAJES = 0
              MOVE 0 TO TZD-Z-RIDES-NORM (TZD-IX)
           ELSE
              COMPUTE TZD-Z-RIDES-NORM (TZD-IX) ROUNDED =
                 TZD-Z-CANT-VIAJES (TZD-IX) / TZD-MAYOR-VIAJES
           END-IF
           IF TZD-MAYOR-ENTREGAS = 0
              MOVE 0 TO TZD-Z-EATS-NORM (TZD-IX)
           ELSE
              COMPUTE TZD-Z-EATS-NORM (TZD-IX) ROUNDED =
                 TZD-Z-CANT-ENTREGAS (TZD-IX) / TZD-MAYOR-ENTREGAS
           END-IF.
       NORMALIZA-RENGLON-ZONA-E. EXIT.

      *----------------------------------------------------------------
      *    NORMALIZA (0..1) CADA HEXAGONO DE TZD-TABLA-HEX RESPECTO AL
      *    HEXAGONO DE MAYOR CONTEO DE TODA LA TABLA, POR SEPARADO PARA
      *    VIAJES Y ENTREGAS (SEÑAL PROPIA DEL HEXAGONO, ANTES DE
      *    PROMEDIAR POR ZONA EN PONDERA-ZONA-HEX)
      *----------------------------------------------------------------
       NORMALIZA-HEX SECTION.
           MOVE ZERO TO TZD-HEX-MAYOR-VIAJES TZD-HEX-MAYOR-ENTREGAS
           PERFORM UBICA-MAYOR-HEX THRU UBICA-MAYOR-HEX-E
              VARYING TZD-HX FROM 1 BY 1 UNTIL TZD-HX > TZD-HEX-CANTIDAD
           PERFORM NORMALIZA-RENGLON-HEX THRU NORMALIZA-RENGLON-HEX-E
              VARYING TZD-HX FROM 1 BY 1 UNTIL TZD-HX > TZD-HEX-CANTIDAD.
       NORMALIZA-HEX-E. EXIT.

       UBICA-MAYOR-HEX SECTION.
           IF TZD-HX-CANT-VIAJES (TZD-HX) > TZD-HEX-MAYOR-VIAJES
              MOVE TZD-HX-CANT-VIAJES (TZD-HX) TO TZD-HEX-MAYOR-VIAJES
           END-IF
           IF TZD-HX-CANT-ENTREGAS (TZD-HX) > TZD-HEX-MAYOR-ENTREGAS
              MOVE TZD-HX-CANT-ENTREGAS (TZD-HX) TO TZD-HEX-MAYOR-ENTREGAS
           END-IF.
       UBICA-MAYOR-HEX-E. EXIT.

       NORMALIZA-RENGLON-HEX SECTION.
           IF TZD-HEX-MAYOR-VIAJES = 0
              MOVE 0 TO TZD-HX-NORM-VIAJES (TZD-HX)
           ELSE
              COMPUTE TZD-HX-NORM-VIAJES (TZD-HX) ROUNDED =
                 TZD-HX-CANT-VIAJES (TZD-HX) / TZD-HEX-MAYOR-VIAJES
           END-IF
           IF TZD-HEX-MAYOR-ENTREGAS = 0
              MOVE 0 TO TZD-HX-NORM-ENTREGAS (TZD-HX)
           ELSE
              COMPUTE TZD-HX-NORM-ENTREGAS (TZD-HX) ROUNDED =
                 TZD-HX-CANT-ENTREGAS (TZD-HX) / TZD-HEX-MAYOR-ENTREGAS
           END-IF.
       NORMALIZA-RENGLON-HEX-E. EXIT.

      *----------------------------------------------------------------
      *    PARA CADA ZONA, PROMEDIA LA SEÑAL NORMALIZADA DE SUS
      *    HEXAGONOS MIEMBROS PESANDO CON EL CONTEO CRUDO DE CADA
      *    HEXAGONO (PESO = TZD-HX-CANT-VIAJES/ENTREGAS). EL RESULTADO
      *    REEMPLAZA LA SEÑAL DE LA CARGA DIRECTA EN TZD-Z-RIDES-NORM/
      *    EATS-NORM. UNA ZONA SIN HEXAGONOS MIEMBROS SE QUEDA EN 0.
      *----------------------------------------------------------------
       PONDERA-ZONA-HEX SECTION.
           PERFORM LIMPIA-ACUM-ZONA-HEX THRU LIMPIA-ACUM-ZONA-HEX-E
              VARYING TZD-IX FROM 1 BY 1 UNTIL TZD-IX > 3

           PERFORM ACUMULA-PESO-HEX THRU ACUMULA-PESO-HEX-E
              VARYING TZD-HX FROM 1 BY 1 UNTIL TZD-HX > TZD-HEX-CANTIDAD

           PERFORM PROMEDIA-PESO-ZONA THRU PROMEDIA-PESO-ZONA-E
              VARYING TZD-IX FROM 1 BY 1 UNTIL TZD-IX > 3.
       PONDERA-ZONA-HEX-E. EXIT.

       LIMPIA-ACUM-ZONA-HEX SECTION.
           MOVE ZERO TO TZD-HZ-SUMA-PESO-VIAJES (TZD-IX)
                        TZD-HZ-SUMA-PESO-ENTREGAS (TZD-IX)
                        TZD-HZ-PESO-TOTAL-VIAJES (TZD-IX)
                        TZD-HZ-PESO-TOTAL-ENTREGAS (TZD-IX).
       LIMPIA-ACUM-ZONA-HEX-E. EXIT.

       ACUMULA-PESO-HEX SECTION.
           PERFORM ACUMULA-PESO-HEX-EN-ZONA THRU ACUMULA-PESO-HEX-EN-ZONA-E
              VARYING TZD-IX FROM 1 BY 1 UNTIL TZD-IX > 3.
       ACUMULA-PESO-HEX-E. EXIT.

       ACUMULA-PESO-HEX-EN-ZONA SECTION.
           IF TZD-Z-ID (TZD-IX) = TZD-HX-ZONA (TZD-HX)
              COMPUTE TZD-HZ-SUMA-PESO-VIAJES (TZD-IX) =
                 TZD-HZ-SUMA-PESO-VIAJES (TZD-IX) +
                 (TZD-HX-NORM-VIAJES (TZD-HX) *
                  TZD-HX-CANT-VIAJES (TZD-HX))
              ADD TZD-HX-CANT-VIAJES (TZD-HX)
                 TO TZD-HZ-PESO-TOTAL-VIAJES (TZD-IX)
              COMPUTE TZD-HZ-SUMA-PESO-ENTREGAS (TZD-IX) =
                 TZD-HZ-SUMA-PESO-ENTREGAS (TZD-IX) +
                 (TZD-HX-NORM-ENTREGAS (TZD-HX) *
                  TZD-HX-CANT-ENTREGAS (TZD-HX))
              ADD TZD-HX-CANT-ENTREGAS (TZD-HX)
                 TO TZD-HZ-PESO-TOTAL-ENTREGAS (TZD-IX)
           END-IF.
       ACUMULA-PESO-HEX-EN-ZONA-E. EXIT.

       PROMEDIA-PESO-ZONA SECTION.
           IF TZD-HZ-PESO-TOTAL-VIAJES (TZD-IX) = 0
              MOVE 0 TO TZD-Z-RIDES-NORM (TZD-IX)
           ELSE
              COMPUTE TZD-Z-RIDES-NORM (TZD-IX) ROUNDED =
                 TZD-HZ-SUMA-PESO-VIAJES (TZD-IX) /
                 TZD-HZ-PESO-TOTAL-VIAJES (TZD-IX)
              SET TZD-Z-CON-DATO (TZD-IX) TO TRUE
           END-IF
           IF TZD-HZ-PESO-TOTAL-ENTREGAS (TZD-IX) = 0
              MOVE 0 TO TZD-Z-EATS-NORM (TZD-IX)
           ELSE
              COMPUTE TZD-Z-EATS-NORM (TZD-IX) ROUNDED =
                 TZD-HZ-SUMA-PESO-ENTREGAS (TZD-IX) /
                 TZD-HZ-PESO-TOTAL-ENTREGAS (TZD-IX)
              SET TZD-Z-CON-DATO (TZD-IX) TO TRUE
           END-IF.
       PROMEDIA-PESO-ZONA-E. EXIT.

      *----------------------------------------------------------------
      *    DemandCalculator: SIN SURGE/HEAT/CLIMA/CANCELACION EN ESTA
      *    CORRIDA (VALORES POR DEFECTO DEL NEGOCIO), LA FORMULA SE
      *    REDUCE A RIDES-SCORE = 0.90 * RIDES-NORM Y EATS-SCORE =
      *    0.90 * EATS-NORM, CADA UNO RECORTADO A 0..1. NIVEL BAJO SI
      *    < 0.33, MEDIO SI < 0.66, ALTO EN OTRO CASO. LA RECOMENDACION
      *    DEPENDE DEL TIPO DE USUARIO DEL PARAMETRO DE ENTRADA.
      *----------------------------------------------------------------
       007-CALCULA-ZONA SECTION.
           MOVE 0 TO WKGN-CLAMP-MINIMO
           MOVE 1 TO WKGN-CLAMP-MAXIMO

           COMPUTE WKS-FZ-RAW ROUNDED = 0.90 * TZD-Z-RIDES-NORM (TZD-IX)
           MOVE WKS-FZ-RAW TO WKGN-CLAMP-ENTRADA
           PERFORM RECORTA-PUNTAJE THRU RECORTA-PUNTAJE-E
           MOVE WKGN-CLAMP-SALIDA TO TZD-Z-RIDES-SCORE (TZD-IX)

           COMPUTE WKS-FZ-RAW ROUNDED = 0.90 * TZD-Z-EATS-NORM (TZD-IX)
           MOVE WKS-FZ-RAW TO WKGN-CLAMP-ENTRADA
           PERFORM RECORTA-PUNTAJE THRU RECORTA-PUNTAJE-E
           MOVE WKGN-CLAMP-SALIDA TO TZD-Z-EATS-SCORE (TZD-IX)

           EVALUATE TRUE
              WHEN TZD-Z-RIDES-SCORE (TZD-IX) >= 0.66
                 MOVE 'HIGH' TO TZD-Z-RIDES-NIVEL (TZD-IX)
              WHEN TZD-Z-RIDES-SCORE (TZD-IX) >= 0.33
                 MOVE 'MED ' TO TZD-Z-RIDES-NIVEL (TZD-IX)
              WHEN OTHER
                 MOVE 'LOW ' TO TZD-Z-RIDES-NIVEL (TZD-IX)
           END-EVALUATE

           EVALUATE TRUE
              WHEN TZD-Z-EATS-SCORE (TZD-IX) >= 0.66
                 MOVE 'HIGH' TO TZD-Z-EATS-NIVEL (TZD-IX)
              WHEN TZD-Z-EATS-SCORE (TZD-IX) >= 0.33
                 MOVE 'MED ' TO TZD-Z-EATS-NIVEL (TZD-IX)
              WHEN OTHER
                 MOVE 'LOW ' TO TZD-Z-EATS-NIVEL (TZD-IX)
           END-EVALUATE

           COMPUTE WKS-FZ-DIFERENCIA =
                   TZD-Z-RIDES-SCORE (TZD-IX) - TZD-Z-EATS-SCORE (TZD-IX)

           EVALUATE TRUE
              WHEN WKS-USUARIO-RIDER
                 STRING 'FOCUS ON RIDE DEMAND ('
                        TZD-Z-RIDES-NIVEL (TZD-IX)
                        ')'
                   DELIMITED BY SIZE
                   INTO TZD-Z-RECOMENDACION (TZD-IX)
              WHEN WKS-USUARIO-FOOD
                 STRING 'FOCUS ON FOOD DEMAND ('
                        TZD-Z-EATS-NIVEL (TZD-IX)
                        ')'
                   DELIMITED BY SIZE
                   INTO TZD-Z-RECOMENDACION (TZD-IX)
              WHEN WKS-FZ-DIFERENCIA > 0.15
                 MOVE 'RIDES' TO TZD-Z-RECOMENDACION (TZD-IX)
              WHEN WKS-FZ-DIFERENCIA < -0.15
                 MOVE 'EATS' TO TZD-Z-RECOMENDACION (TZD-IX)
              WHEN TZD-Z-RIDES-SCORE (TZD-IX) < 0.33
                   AND TZD-Z-EATS-SCORE (TZD-IX) < 0.33
                 MOVE 'STAY' TO TZD-Z-RECOMENDACION (TZD-IX)
              WHEN OTHER
                 MOVE 'EITHER' TO TZD-Z-RECOMENDACION (TZD-IX)
           END-EVALUATE.
       007-CALCULA-ZONA-E. EXIT.

      *----------------------------------------------------------------
      *    RECORTA (CLAMP) UN PUNTAJE AL RANGO 0..1 USANDO EL AREA
      *    GENERICA DE LA CASA (WKGN-CLAMP-AREA EN WKGN1PM), SIN
      *    FUNCTION MIN/MAX
      *----------------------------------------------------------------
       RECORTA-PUNTAJE SECTION.
           IF WKGN-CLAMP-ENTRADA < WKGN-CLAMP-MINIMO
              MOVE WKGN-CLAMP-MINIMO TO WKGN-CLAMP-SALIDA
           ELSE
              IF WKGN-CLAMP-ENTRADA > WKGN-CLAMP-MAXIMO
                 MOVE WKGN-CLAMP-MAXIMO TO WKGN-CLAMP-SALIDA
              ELSE
                 MOVE WKGN-CLAMP-ENTRADA TO WKGN-CLAMP-SALIDA
              END-IF
           END-IF.
       RECORTA-PUNTAJE-E. EXIT.

      *----------------------------------------------------------------
      *    DemandService: RESUELVE EL RANGO PEDIDO (NOW, NEXT2H O LA
      *    FRANJA EXPLICITA DE PARAMETRO), RELLENA CON CEROS/STAY LA
      *    ZONA QUE NO TUVO NINGUN DATO EN LA FRANJA (REGLA DE RESPALDO
      *    DEL NEGOCIO) Y ESCRIBE UN RENGLON POR ZONA
      *----------------------------------------------------------------
       008-ARMA-REPORTE-DEMANDA SECTION.
           EVALUATE WKS-FRANJA-PARM
              WHEN 'AHORA  '
                 MOVE 'NOW     ' TO TZD-RANGO-ETIQUETA
              WHEN 'PROX2H '
                 MOVE 'NEXT2H  ' TO TZD-RANGO-ETIQUETA
              WHEN OTHER
                 MOVE WKS-FRANJA-PARM TO TZD-RANGO-ETIQUETA
           END-EVALUATE

           PERFORM ARMA-RENGLON-ZONEREP THRU ARMA-RENGLON-ZONEREP-E
              VARYING TZD-IX FROM 1 BY 1 UNTIL TZD-IX > 3.
       008-ARMA-REPORTE-DEMANDA-E. EXIT.

       ARMA-RENGLON-ZONEREP SECTION.
           MOVE SPACES              TO TZD-LINEA-REPORTE
           MOVE TZD-RANGO-ETIQUETA  TO TZD-REP-RANGO
           MOVE TZD-Z-ID (TZD-IX)   TO TZD-REP-ZONA
           IF TZD-Z-CON-DATO (TZD-IX)
              MOVE TZD-Z-RIDES-SCORE (TZD-IX) TO TZD-REP-RIDES-SCORE
              MOVE TZD-Z-RIDES-NIVEL (TZD-IX) TO TZD-REP-RIDES-NIVEL
              MOVE TZD-Z-EATS-SCORE (TZD-IX)  TO TZD-REP-EATS-SCORE
              MOVE TZD-Z-EATS-NIVEL (TZD-IX)  TO TZD-REP-EATS-NIVEL
              MOVE TZD-Z-RECOMENDACION (TZD-IX)
                                               TO TZD-REP-RECOMENDACION
           ELSE
              MOVE 0.00     TO TZD-REP-RIDES-SCORE
              MOVE 'LOW '   TO TZD-REP-RIDES-NIVEL
              MOVE 0.00     TO TZD-REP-EATS-SCORE
              MOVE 'LOW '   TO TZD-REP-EATS-NIVEL
              MOVE 'STAY'   TO TZD-REP-RECOMENDACION
           END-IF
           PERFORM ESCRIBE-ZONEREP THRU ESCRIBE-ZONEREP-E.
       ARMA-RENGLON-ZONEREP-E. EXIT.

       ESCRIBE-ZONEREP SECTION.
           MOVE TZD-LINEA-REPORTE TO REG-ZONEREP
           WRITE REG-ZONEREP
           ADD 1 TO WKS-RENGLONES-REPORTE.
       ESCRIBE-ZONEREP-E. EXIT.

      *----------------------------------------------------------------
      *    BITACORA FINAL DE ESTADISTICAS DEL PROCESO
      *----------------------------------------------------------------
       010-BITACORA-ESTADISTICAS SECTION.
           MOVE WKS-LEIDOS-RIDESTRP TO WKGN-MASCARA-CONTADOR
           DISPLAY 'TLCD1D01 - VIAJES LEIDOS......: '
                    WKGN-MASCARA-CONTADOR
           MOVE WKS-LEIDOS-EATSORD TO WKGN-MASCARA-CONTADOR
           DISPLAY 'TLCD1D01 - ENTREGAS LEIDAS.....: '
                    WKGN-MASCARA-CONTADOR
           MOVE WKS-DESCARTADOS TO WKGN-MASCARA-CONTADOR
           DISPLAY 'TLCD1D01 - DESCARTADOS (FRANJA): '
                    WKGN-MASCARA-CONTADOR
           MOVE WKS-RENGLONES-REPORTE TO WKGN-MASCARA-CONTADOR
           DISPLAY 'TLCD1D01 - RENGLONES ESCRITOS..: '
                    WKGN-MASCARA-CONTADOR.
       010-BITACORA-ESTADISTICAS-E. EXIT.

      *----------------------------------------------------------------
      *    CONVIERTE UN CAMPO DE TEXTO CON PUNTO DECIMAL (TAL COMO
      *    VIENE DEL ARCHIVO PLANO) A UN VALOR NUMERICO CON SIGNO EN
      *    WKGN-CONV-RESULTADO. EL ESTANDAR DE LA CASA NO PERMITE
      *    FUNCTION NUMVAL, ASI QUE SE ARMA A MANO (VER WKGN1PM).
      *----------------------------------------------------------------
       CONVIERTE-DECIMAL SECTION.
           MOVE ZEROS TO WKGN-CONV-ENTERO-TXT WKGN-CONV-FRACCION-TXT
           MOVE SPACE TO WKGN-CONV-NEGATIVO
           IF WKGN-CONV-TEXTO (1:1) = '-'
              MOVE 'S' TO WKGN-CONV-NEGATIVO
              MOVE WKGN-CONV-TEXTO (2:17) TO WKGN-CONV-TEXTO
           END-IF
           UNSTRING WKGN-CONV-TEXTO DELIMITED BY '.'
              INTO WKGN-CONV-ENTERO-TXT WKGN-CONV-FRACCION-TXT
           END-UNSTRING
           PERFORM JUSTIFICA-ENTERO   THRU JUSTIFICA-ENTERO-E
           PERFORM JUSTIFICA-FRACCION THRU JUSTIFICA-FRACCION-E
           COMPUTE WKGN-CONV-RESULTADO ROUNDED =
                   WKGN-CONV-ENTERO-N +
                   (WKGN-CONV-FRACCION-N / WKGN-CONV-POTENCIA)
           IF WKGN-CONV-ES-NEGATIVO
              COMPUTE WKGN-CONV-RESULTADO = WKGN-CONV-RESULTADO * -1
           END-IF.
       CONVIERTE-DECIMAL-E. EXIT.

      *----------------------------------------------------------------
      *    JUSTIFICA A LA DERECHA CON CEROS A LA IZQUIERDA LA PARTE
      *    ENTERA (EL MOVE DE ALFANUMERICO A NUMERICO NO ALINEA EL
      *    PUNTO DECIMAL, POR ESO SE ARMA A MANO CON REFERENCIA)
      *----------------------------------------------------------------
       JUSTIFICA-ENTERO SECTION.
           MOVE ZEROS TO WKGN-CONV-ENTERO-EDIT
           MOVE 12 TO WKGN-K
           PERFORM BUSCA-FIN-ENTERO THRU BUSCA-FIN-ENTERO-E
              UNTIL WKGN-K = 0
                 OR WKGN-CONV-ENTERO-TXT (WKGN-K:1) NOT = SPACE
           IF WKGN-K > 0
              MOVE WKGN-CONV-ENTERO-TXT (1:WKGN-K) TO
                   WKGN-CONV-ENTERO-EDIT (10 - WKGN-K : WKGN-K)
           END-IF
           MOVE WKGN-CONV-ENTERO-EDIT TO WKGN-CONV-ENTERO-N.
       JUSTIFICA-ENTERO-E. EXIT.

       BUSCA-FIN-ENTERO SECTION.
           SUBTRACT 1 FROM WKGN-K.
       BUSCA-FIN-ENTERO-E. EXIT.

      *----------------------------------------------------------------
      *    IGUAL QUE JUSTIFICA-ENTERO PERO PARA LA PARTE FRACCIONARIA,
      *    Y CALCULA LA POTENCIA DE 10 QUE LE CORRESPONDE SEGUN LA
      *    CANTIDAD DE DIGITOS QUE TRAJO EL ARCHIVO PLANO
      *----------------------------------------------------------------
       JUSTIFICA-FRACCION SECTION.
           MOVE ZEROS TO WKGN-CONV-FRACCION-EDIT
           MOVE 1 TO WKGN-CONV-POTENCIA
           MOVE 6 TO WKGN-K
           PERFORM BUSCA-FIN-FRACCION THRU BUSCA-FIN-FRACCION-E
              UNTIL WKGN-K = 0
                 OR WKGN-CONV-FRACCION-TXT (WKGN-K:1) NOT = SPACE
           IF WKGN-K > 0
              MOVE WKGN-CONV-FRACCION-TXT (1:WKGN-K) TO
                   WKGN-CONV-FRACCION-EDIT (7 - WKGN-K : WKGN-K)
              MOVE WKGN-K TO WKGN-J
              PERFORM ESCALA-POTENCIA-FRACCION
                 THRU ESCALA-POTENCIA-FRACCION-E
                 WKGN-J TIMES
           END-IF
           MOVE WKGN-CONV-FRACCION-EDIT TO WKGN-CONV-FRACCION-N.
       JUSTIFICA-FRACCION-E. EXIT.

       BUSCA-FIN-FRACCION SECTION.
           SUBTRACT 1 FROM WKGN-K.
       BUSCA-FIN-FRACCION-E. EXIT.

       ESCALA-POTENCIA-FRACCION SECTION.
           MULTIPLY 10 BY WKGN-CONV-POTENCIA.
       ESCALA-POTENCIA-FRACCION-E. EXIT.
