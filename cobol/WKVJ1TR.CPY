      ******************************************************************
      *              W K V J 1 T R   -   R E G I S T R O   V I A J E   *
      ******************************************************************
      * APLICACION  : TARJETA CONDUCTORES SOCIOS                       *
      * COPYBOOK    : WKVJ1TR                                          *
      * DESCRIPCION : AREA DE TRABAJO PARA UN REGISTRO DE VIAJE (TAXI  *
      *             : O ENTREGA) TAL COMO LLEGA DE LOS ARCHIVOS PLANOS *
      *             : RIDESTRP (VIAJES) Y EATSORD (ENTREGAS) DEL       *
      *             : SOCIO/AGREGADOR, Y SU EQUIVALENTE YA TIPIFICADO  *
      *             : PARA USO DE LOS PROGRAMAS TLCD1D01 Y TLCD1S01.   *
      ******************************************************************
      *  H I S T O R I A L   D E   C A M B I O S                       *
      *  05/02/2024 EEDR TICKET BPM-231190 CREACION INICIAL DEL COPY   *
      *  22/04/2024 EEDR TICKET BPM-231640 SE AGREGAN CAMPOS DE HEX-ID *
      *                  Y DESGLOSE DE FECHA-HORA DE INICIO DE VIAJE   *
      *  19/06/2024 PEDR TICKET BPM-232055 SE AGREGA BANDERA DE        *
      *                  VEHICULO ELECTRICO (88-LEVEL) Y REDEFINES DE  *
      *                  MONTOS PARA EL CALCULO DE GANANCIA NETA       *
      *  26/07/2024 PEDR TICKET BPM-232210 SE RENOMBRAN LOS 88-LEVEL   *
      *                  DE FRANJA A MORNING/EVENING/NIGHT PARA        *
      *                  CUADRAR CON LA CORRECCION DE TLCD1U01         *
      *  09/08/2026 EEDR TICKET BPM-232340 REVISION DE ESTANDARES: SE  *
      *                  QUITA COMP-3 DE COORDENADAS/MONTOS DEL VIAJE  *
      *                  (EL ESTANDAR DE LA CASA SOLO USA COMP-3 EN    *
      *                  DIAGNOSTICOS DE TIEMPO TRANSCURRIDO); SE      *
      *                  RECALCULA EL FILLER DE TVJ-REGISTRO-GAN-R     *
      *                  PARA CUADRAR CON LOS NUEVOS ANCHOS DISPLAY    *
      ******************************************************************

      *----------------------------------------------------------------
      *    01  TVJ-CRUDO  -  RENGLON TEXTUAL SIN PARTIR (300 BYTES)
      *        SE LLENA CON EL READ DEL ARCHIVO PLANO Y SE PARTE CON
      *        UNSTRING DELIMITADO POR COMA HACIA TVJ-CAMPO-01 .. 23
      *----------------------------------------------------------------
       01  TVJ-CRUDO.
           02  TVJ-CRUDO-LINEA             PIC X(300).

       01  TVJ-CAMPOS-TEXTO.
           02  TVJ-CAMPO-01                PIC X(20).
           02  TVJ-CAMPO-02                PIC X(20).
           02  TVJ-CAMPO-03                PIC X(20).
           02  TVJ-CAMPO-04                PIC X(06).
           02  TVJ-CAMPO-05                PIC X(20).
           02  TVJ-CAMPO-06                PIC X(20).
           02  TVJ-CAMPO-07                PIC X(05).
           02  TVJ-CAMPO-08                PIC X(19).
           02  TVJ-CAMPO-09                PIC X(19).
           02  TVJ-CAMPO-10                PIC X(12).
           02  TVJ-CAMPO-11                PIC X(12).
           02  TVJ-CAMPO-12                PIC X(16).
           02  TVJ-CAMPO-13                PIC X(12).
           02  TVJ-CAMPO-14                PIC X(12).
           02  TVJ-CAMPO-15                PIC X(16).
           02  TVJ-CAMPO-16                PIC X(08).
           02  TVJ-CAMPO-17                PIC X(06).
           02  TVJ-CAMPO-18                PIC X(06).
           02  TVJ-CAMPO-19                PIC X(10).
           02  TVJ-CAMPO-20                PIC X(10).
           02  TVJ-CAMPO-21                PIC X(10).
           02  TVJ-CAMPO-22                PIC X(10).
           02  TVJ-CAMPO-23                PIC X(10).
           02  FILLER                      PIC X(06)  VALUE SPACES.

      *----------------------------------------------------------------
      *    01  TVJ-REGISTRO  -  REGISTRO DE VIAJE YA TIPIFICADO
      *----------------------------------------------------------------
       01  TVJ-REGISTRO.
           02  TVJ-RIDE-ID                 PIC X(20).
           02  TVJ-DRIVER-ID                PIC X(20).
           02  TVJ-RIDER-ID                PIC X(20).
           02  TVJ-CITY-ID                 PIC 9(04).
           02  TVJ-PRODUCTO                PIC X(20).
           02  TVJ-TIPO-VEHICULO           PIC X(20).
           02  TVJ-ES-ELECTRICO            PIC X(05).
               88  TVJ-EV-VERDADERO            VALUE 'TRUE '.
               88  TVJ-EV-FALSO                VALUE 'FALSE'.
           02  TVJ-HORA-INICIO-TXT         PIC X(19).
           02  TVJ-HORA-FIN-TXT            PIC X(19).
           02  TVJ-LATITUD-ORIGEN          PIC S9(03)V9(06).
           02  TVJ-LONGITUD-ORIGEN         PIC S9(03)V9(06).
           02  TVJ-HEX-ORIGEN              PIC X(16).
           02  TVJ-LATITUD-DESTINO         PIC S9(03)V9(06).
           02  TVJ-LONGITUD-DESTINO        PIC S9(03)V9(06).
           02  TVJ-HEX-DESTINO             PIC X(16).
           02  TVJ-DISTANCIA-KM            PIC 9(05)V9(02).
           02  TVJ-DURACION-MIN            PIC 9(04) COMP.
           02  TVJ-SURGE                   PIC 9(02)V9(02).
           02  TVJ-TARIFA                  PIC 9(06)V9(02).
           02  TVJ-COMISION-SOCIO          PIC 9(06)V9(02).
           02  TVJ-GANANCIA-NETA           PIC 9(06)V9(02).
           02  TVJ-PROPINA                 PIC 9(06)V9(02).
           02  TVJ-TIPO-PAGO               PIC X(10).
           02  FILLER                      PIC X(20)  VALUE SPACES.

      *----------------------------------------------------------------
      *    TVJ-REGISTRO-R  REDEFINES  TVJ-REGISTRO
      *    VISTA "GANANCIA" QUE PERMITE VALIDAR TARIFA = COMISION +
      *    NETA SIN REDECLARAR TODO EL RENGLON (HABITO DE LA CASA)
      *----------------------------------------------------------------
       01  TVJ-REGISTRO-GAN-R REDEFINES TVJ-REGISTRO.
           02  FILLER                      PIC X(228).
           02  TVJ-GAN-TARIFA-R            PIC 9(06)V9(02).
           02  TVJ-GAN-COMISION-R          PIC 9(06)V9(02).
           02  TVJ-GAN-NETA-R              PIC 9(06)V9(02).
           02  FILLER                      PIC X(38).

      *----------------------------------------------------------------
      *    DESGLOSE DE LA FECHA-HORA DE INICIO PARA UBICAR LA FRANJA
      *    (MORNING/EVENING/NIGHT) Y EL DIA CALENDARIO DEL VIAJE.
      *    FORMATO DE ORIGEN "AAAA-MM-DD HH:MM:SS" (19 BYTES).
      *----------------------------------------------------------------
       01  TVJ-HORA-INICIO-R REDEFINES TVJ-HORA-INICIO-TXT.
           02  TVJ-HI-ANIO                 PIC 9(04).
           02  FILLER                      PIC X(01).
           02  TVJ-HI-MES                  PIC 9(02).
           02  FILLER                      PIC X(01).
           02  TVJ-HI-DIA                  PIC 9(02).
           02  FILLER                      PIC X(01).
           02  TVJ-HI-HORA                 PIC 9(02).
           02  FILLER                      PIC X(01).
           02  TVJ-HI-MINUTO               PIC 9(02).
           02  FILLER                      PIC X(01).
           02  TVJ-HI-SEGUNDO              PIC 9(02).

      *----------------------------------------------------------------
      *    ULTIMO CARACTER DEL HEX-ID, USADO POR LA REGLA DE MAPEO
      *    HEX -> ZONA (MODULO 3 SOBRE SU VALOR NUMERICO EN TLCD1U01)
      *----------------------------------------------------------------
       01  TVJ-HEX-ORIGEN-R REDEFINES TVJ-HEX-ORIGEN.
           02  FILLER                      PIC X(15).
           02  TVJ-HEX-ORIGEN-ULT          PIC X(01).

      *----------------------------------------------------------------
      *    HORA BINARIA DE INICIO Y FRANJA RESUELTA PARA EL VIAJE,
      *    LLENADAS POR TLCD1U01 EN CADA ACUMULACION DE EVENTO
      *----------------------------------------------------------------
       01  TVJ-CLASIFICACION.
           02  TVJ-HI-HORA-BIN             PIC 9(02) COMP.
           02  TVJ-FRANJA                  PIC X(07).
               88  TVJ-ES-MORNING              VALUE 'MORNING'.
               88  TVJ-ES-EVENING              VALUE 'EVENING'.
               88  TVJ-ES-NIGHT                VALUE 'NIGHT  '.
           02  TVJ-ZONA                    PIC X(01).
           02  FILLER                      PIC X(09) VALUE SPACES.
