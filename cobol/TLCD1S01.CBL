      ******************************************************************
      * FECHA       : 05/02/2024                                       *
      * PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
      * APLICACION  : TARJETA CONDUCTORES SOCIOS                       *
      * PROGRAMA    : TLCD1S01                                         *
      * TIPO        : BATCH                                            *
      * DESCRIPCION : CARGA EL HISTORICO DE VIAJES Y ENTREGAS Y EL     *
      *             : PROMEDIO DE SURGE POR HORA, RESUELVE LA          *
      *             : POBLACION Y EL AVISO DE ESPERA DE LA HORA ACTUAL *
      *             : DEL LOTE UNA SOLA VEZ, Y LUEGO LEE LA COLA DE    *
      *             : OFERTAS DE VIAJE (OFERTAS) CALIFICANDO CADA UNA  *
      *             : CONTRA ESA POBLACION, PRODUCIENDO EL REPORTE     *
      *             : SCOREREP CON GANANCIA, DURACION, DISTANCIA,      *
      *             : PUNTAJE FINAL Y RECOMENDACION.                    *
      * ARCHIVOS    : RIDESTRP, EATSORD, SURGEHR, OFERTAS (ENTRADA)    *
      *             : SCOREREP (SALIDA)                                *
      * ACCION (ES) : CALIFICA OFERTAS DE VIAJE                        *
      * PROGRAMA(S) : LLAMA A TLCD1U02                                 *
      * BPM/RATIONAL: 232260                                           *
      ******************************************************************
      *  H I S T O R I A L   D E   C A M B I O S                       *
      *  05/02/1986 EEDR TICKET BPM-100015 CREACION INICIAL, CARGA DE  *
      *                  HISTORICO Y CALCULO DE GANANCIA POR MINUTO    *
      *  20/08/1988 EEDR TICKET BPM-100160 SE AGREGA EL INDICE EN      *
      *                  MEMORIA POR HORA PARA ACELERAR LA SELECCION   *
      *                  DE LA POBLACION DE CADA OFERTA                *
      *  11/02/1991 PEDR TICKET BPM-100270 SE AGREGA EL CALCULO DE      *
      *                  CERCANIA POR HAVERSINE (LLAMADA A TLCD1U02)   *
      *  25/10/1995 EEDR TICKET BPM-100510 SE AGREGA LA CONSULTA DE    *
      *                  SURGE FUTURO Y EL AVISO DE ESPERA             *
      *  30/11/1998 PEDR TICKET BPM-100600 REVISION DE FIN DE SIGLO,   *
      *                  SE CONFIRMA QUE WKGN-ANIO-SYSIN YA MANEJA 4   *
      *                  DIGITOS, SIN IMPACTO Y2K EN ESTE PROGRAMA     *
      *  14/05/2004 EEDR TICKET BPM-135410 SE AGREGA EL PERCENTIL 75   *
      *                  DE GANANCIA POR MINUTO PARA EL BONO DE        *
      *                  MEJOR-CUARTIL DEL PUNTAJE FINAL               *
      *  19/09/2016 PEDR TICKET BPM-190220 REVISION ANUAL, SIN CAMBIOS *
      *  05/02/2024 EEDR TICKET BPM-231873 SE ADAPTA AL SUBSISTEMA DE  *
      *                  ANALITICA DE DEMANDA (TLCD1***)               *
      *  02/07/2024 PEDR TICKET BPM-232055 SE AGREGAN LOS INSIGHTS DEL *
      *                  REPORTE SCOREREP                              *
      *  02/08/2024 PEDR TICKET BPM-232260 CORRECCION DE AUDITORIA: EL *
      *                  INDICE POR HORA Y LA ZONA DE LA OFERTA ERAN   *
      *                  INVENTADOS (LA OFERTA NO TRAE CIUDAD). SE     *
      *                  QUITA LEE-PARAMETROS DE LA HORA ACTUAL DEL    *
      *                  LOTE (ANTES CADA OFERTA USABA SU PROPIA HORA);*
      *                  LA POBLACION Y EL AVISO DE ESPERA SE CALCULAN *
      *                  UNA SOLA VEZ POR CORRIDA Y SE REUTILIZAN PARA *
      *                  TODAS LAS OFERTAS. SE REHACEN LOS FILTROS DE  *
      *                  CERCANIA DE RECOGIDA/DESTINO/REGRESO (ANTES   *
      *                  MEDIAN EL LARGO DEL VIAJE OFRECIDO, NO LA     *
      *                  POBLACION CERCANA) Y EL PUNTAJE FINAL, LA     *
      *                  RECOMENDACION Y EL RENGLON DE SCOREREP A LAS  *
      *                  REGLAS QUE PIDE EL NEGOCIO                    *
      *  09/08/2026 PEDR TICKET BPM-232330 CORRECCION DE AUDITORIA: EL *
      *                  RENGLON DE ENCABEZADO DE RIDESTRP/EATSORD/    *
      *                  SURGEHR SE ESTABA LEYENDO COMO SI FUERA EL    *
      *                  PRIMER RENGLON DE DATOS. SE AGREGA DESCARTA-  *
      *                  ENCABEZADOS QUE LEE Y BOTA ESE RENGLON AL     *
      *                  ABRIR LOS TRES ARCHIVOS                       *
      *  09/08/2026 EEDR TICKET BPM-232340 REVISION DE ESTANDARES: SE  *
      *                  QUITA COMP-3 DE LOS CAMPOS DE TRABAJO (EL     *
      *                  ESTANDAR DE LA CASA SOLO USA COMP-3 EN         *
      *                  DIAGNOSTICOS DE TIEMPO TRANSCURRIDO), SE      *
      *                  SACAN LOS PERFORM VARYING/UNTIL DE LINEA A    *
      *                  PARRAFOS APARTE Y SE NUMERAN LAS ACCIONES DE  *
      *                  000-MAIN, SEGUN EL HABITO DEL AREA            *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.                    TLCD1S01.
       AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
       INSTALLATION.                  BANCO INDUSTRIAL, GUATEMALA.
       DATE-WRITTEN.                  05/02/1986.
       DATE-COMPILED.
       SECURITY.                      CONFIDENCIAL - USO INTERNO.
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      ******************************************************************
      *              A R C H I V O S   D E   E N T R A D A
      ******************************************************************
           SELECT RIDESTRP ASSIGN   TO RIDESTRP
                  ORGANIZATION     IS LINE SEQUENTIAL
                  FILE STATUS      IS FS-RIDESTRP.
           SELECT EATSORD  ASSIGN   TO EATSORD
                  ORGANIZATION     IS LINE SEQUENTIAL
                  FILE STATUS      IS FS-EATSORD.
           SELECT SURGEHR  ASSIGN   TO SURGEHR
                  ORGANIZATION     IS LINE SEQUENTIAL
                  FILE STATUS      IS FS-SURGEHR.
           SELECT OFERTAS  ASSIGN   TO OFERTAS
                  ORGANIZATION     IS LINE SEQUENTIAL
                  FILE STATUS      IS FS-OFERTAS.
      ******************************************************************
      *              A R C H I V O   D E   S A L I D A
      ******************************************************************
           SELECT SCOREREP ASSIGN   TO SCOREREP
                  ORGANIZATION     IS LINE SEQUENTIAL
                  FILE STATUS      IS FS-SCOREREP.

       DATA DIVISION.
       FILE SECTION.
      *1 -->VIAJES HISTORICOS DEL SOCIO
       FD  RIDESTRP
           RECORD CONTAINS 300 CHARACTERS.
       01  REG-RIDESTRP                    PIC X(300).
      *2 -->ENTREGAS HISTORICAS DEL SOCIO
       FD  EATSORD
           RECORD CONTAINS 300 CHARACTERS.
       01  REG-EATSORD                     PIC X(300).
      *3 -->MULTIPLICADORES DE SURGE POR HORA
       FD  SURGEHR
           RECORD CONTAINS 080 CHARACTERS.
       01  REG-SURGEHR                     PIC X(080).
      *4 -->COLA DE OFERTAS A CALIFICAR
       FD  OFERTAS
           RECORD CONTAINS 160 CHARACTERS.
       01  REG-OFERTAS                     PIC X(160).
      *5 -->REPORTE DE PUNTAJE DE OFERTAS
       FD  SCOREREP
           RECORD CONTAINS 132 CHARACTERS.
       01  REG-SCOREREP                    PIC X(132).

       WORKING-STORAGE SECTION.
       COPY WKGN1PM.
       COPY WKVJ1TR.
       COPY WKSU1TR.
       COPY WKOF1TR.
      ******************************************************************
      *               C A M P O S    D E    T R A B A J O              *
      ******************************************************************
       01  WKS-ARCHIVOS-STATUS.
           02  FS-RIDESTRP            PIC X(02) VALUE SPACES.
           02  FS-EATSORD             PIC X(02) VALUE SPACES.
           02  FS-SURGEHR             PIC X(02) VALUE SPACES.
           02  FS-OFERTAS             PIC X(02) VALUE SPACES.
           02  FS-SCOREREP            PIC X(02) VALUE SPACES.

       77  WKS-PROGRAMA               PIC X(08) VALUE 'TLCD1S01'.
       77  WKS-CAMPOS-PARTIDOS        PIC 9(02) COMP VALUE ZERO.

       01  WKS-CAMPOS-DE-TRABAJO.
           02  WKS-FIN-ARCHIVOS       PIC 9(01) COMP VALUE ZERO.
               88  WKS-END-RIDESTRP                    VALUE 1.
               88  WKS-END-EATSORD                     VALUE 2.
               88  WKS-END-SURGEHR                     VALUE 3.
               88  WKS-END-OFERTAS                     VALUE 4.
           02  WKS-TIPO-EVENTO        PIC X(01) VALUE SPACES.
               88  WKS-EVENTO-VIAJE                     VALUE 'V'.
               88  WKS-EVENTO-ENTREGA                    VALUE 'E'.

      ******************************************************************
      *        T A B L A   H I S T O R I C A   E N   M E M O R I A     *
      *        (CARGADA POR CARGA-HISTORICO CON EL DETALLE COMPLETO    *
      *        QUE REQUIERE TripAnalysisService PARA LOS FILTROS DE    *
      *        CERCANIA; SELECCIONA-POBLACION-HORA LA RECORRE UNA SOLA *
      *        VEZ POR CORRIDA, NO HACE FALTA MANTENERLA ORDENADA)     *
      ******************************************************************
       01  WKS-HISTORICO-TABLA.
           02  WKS-HIST-CANTIDAD      PIC 9(05) COMP VALUE ZERO.
           02  WKS-HIST-RENGLON OCCURS 1 TO 20000 TIMES
                       DEPENDING ON WKS-HIST-CANTIDAD
                       INDEXED BY WKS-HIST-IX.
               03  WKS-HIST-HORA           PIC 9(02) COMP.
               03  WKS-HIST-GAN-MIN        PIC 9(05)V9(04).
               03  WKS-HIST-SURGE          PIC 9(02)V9(02).
               03  WKS-HIST-DISTANCIA-KM   PIC 9(05)V9(02).
               03  WKS-HIST-DURACION-MIN   PIC 9(04) COMP.
               03  WKS-HIST-LAT-ORIGEN     PIC S9(03)V9(06).
               03  WKS-HIST-LON-ORIGEN     PIC S9(03)V9(06).
               03  WKS-HIST-LAT-DESTINO    PIC S9(03)V9(06).
               03  WKS-HIST-LON-DESTINO    PIC S9(03)V9(06).

       01  WKS-SUBIND-ORDENAMIENTO.
           02  WKS-ORD-BANDERA        PIC X(01) VALUE 'N'.
               88  WKS-ORD-HUBO-CAMBIO        VALUE 'S'.

      ******************************************************************
      *   A R E A   D E   T R A B A J O   D E L   A V I S O   D E      *
      *   E S P E R A   ( C A L C U L A - S U R G E - F U T U R O )    *
      ******************************************************************
       01  WKS-AVISO-ESPERA-AREA.
           02  WKS-SURGE-ACTUAL       PIC 9(02)V9(02).
           02  WKS-SURGE-PROXIMA      PIC 9(02)V9(02).
           02  WKS-SURGE-2-HORAS      PIC 9(02)V9(02).
           02  WKS-HORA-PROXIMA-BIN   PIC 9(02) COMP.
           02  WKS-HORA-2-BIN         PIC 9(02) COMP.
           02  WKS-PORCENTAJE-CAMBIO  PIC S9(03)V9(02).
           02  WKS-PORCENTAJE-EDITADO PIC -ZZ9.
           02  WKS-AVISO-ESPERA-TXT   PIC X(60) VALUE SPACES.

       01  WKS-FORMULA-PUNTAJE.
           02  WKS-PUNTAJE-ACUM       PIC S9(02)V9(04).
           02  WKS-PERCENTIL-TEMP     PIC 9(07) COMP VALUE ZERO.

       01  WKS-CONTADORES-PROCESO.
           02  WKS-OFERTAS-LEIDAS     PIC 9(05) COMP VALUE ZERO.
           02  WKS-OFERTAS-CALIFICADAS PIC 9(05) COMP VALUE ZERO.
           02  WKS-OFERTAS-SIN-POBLAC PIC 9(05) COMP VALUE ZERO.

      ******************************************************************
      *               L I N K A G E   D E   S U B R U T I N A S        *
      ******************************************************************
       01  WKS-LK-U02.
           02  WKS-LK-LATITUD-1       PIC S9(03)V9(06).
           02  WKS-LK-LONGITUD-1      PIC S9(03)V9(06).
           02  WKS-LK-LATITUD-2       PIC S9(03)V9(06).
           02  WKS-LK-LONGITUD-2      PIC S9(03)V9(06).
           02  WKS-LK-DISTANCIA-KM    PIC 9(05)V9(02).

      ******************************************************************
       PROCEDURE DIVISION.
      ******************************************************************
       000-MAIN SECTION.
           PERFORM 001-LEE-PARAMETROS       THRU 001-LEE-PARAMETROS-E
           PERFORM 002-ABRIR-ARCHIVOS       THRU 002-ABRIR-ARCHIVOS-E
           PERFORM 003-CARGA-HISTORICO      THRU 003-CARGA-HISTORICO-E
           PERFORM 004-CARGA-SURGE          THRU 004-CARGA-SURGE-E
           PERFORM 005-CALCULA-SURGE-FUTURO THRU 005-CALCULA-SURGE-FUTURO-E
           PERFORM 006-SELECCIONA-POBLACION-HORA
              THRU 006-SELECCIONA-POBLACION-HORA-E
           IF TSC-POB-CANT-TABLA > 0
              PERFORM 007-CALCULA-AGREGADOS-POBLACION
                 THRU 007-CALCULA-AGREGADOS-POBLACION-E
           END-IF
           PERFORM 008-PROCESA-OFERTAS      THRU 008-PROCESA-OFERTAS-E
           PERFORM 009-CERRAR-ARCHIVOS      THRU 009-CERRAR-ARCHIVOS-E
           PERFORM 010-BITACORA-ESTADISTICAS
              THRU 010-BITACORA-ESTADISTICAS-E
           STOP RUN.
       000-MAIN-E. EXIT.

      *----------------------------------------------------------------
      *    LEE LA HORA ACTUAL DEL LOTE POR SYSIN (UNA SOLA VEZ POR
      *    CORRIDA). ES LA HORA CONTRA LA CUAL SE ARMA LA POBLACION
      *    HISTORICA Y EL AVISO DE ESPERA PARA TODAS LAS OFERTAS
      *----------------------------------------------------------------
       001-LEE-PARAMETROS SECTION.
           ACCEPT WKGN-HORA-SYSIN FROM SYSIN
           MOVE WKGN-HORA-ACTUAL TO WKGN-HORA-ACTUAL-BIN.
       001-LEE-PARAMETROS-E. EXIT.
       002-ABRIR-ARCHIVOS SECTION.
           OPEN INPUT  RIDESTRP EATSORD SURGEHR OFERTAS
           OPEN OUTPUT SCOREREP
           PERFORM DESCARTA-ENCABEZADOS THRU DESCARTA-ENCABEZADOS-E.
       002-ABRIR-ARCHIVOS-E. EXIT.

      *----------------------------------------------------------------
      *    RIDESTRP, EATSORD Y SURGEHR TRAEN UN RENGLON DE ENCABEZADO
      *    (NOMBRES DE COLUMNA) ANTES DE LOS DATOS. SE LEE Y SE DESCARTA
      *    ANTES DE LA LECTURA DE ARRANQUE DE CADA ARCHIVO, PARA QUE
      *    ESTA NO ENTRE COMO SI FUERA EL PRIMER RENGLON DE DATOS
      *    (BPM-232330)
      *----------------------------------------------------------------
       DESCARTA-ENCABEZADOS SECTION.
           READ RIDESTRP INTO TVJ-CRUDO-LINEA
              AT END
                 SET WKS-END-RIDESTRP TO TRUE
           END-READ
           READ EATSORD INTO TVJ-CRUDO-LINEA
              AT END
                 SET WKS-END-EATSORD TO TRUE
           END-READ
           READ SURGEHR INTO TSU-CRUDO-LINEA
              AT END
                 SET WKS-END-SURGEHR TO TRUE
           END-READ.
       DESCARTA-ENCABEZADOS-E. EXIT.
       009-CERRAR-ARCHIVOS SECTION.
           CLOSE RIDESTRP EATSORD SURGEHR OFERTAS SCOREREP.
       009-CERRAR-ARCHIVOS-E. EXIT.

      *----------------------------------------------------------------
      *    HistoricalTripDataLoader: LEE VIAJES Y ENTREGAS COMPLETOS Y
      *    GUARDA LA GANANCIA POR MINUTO, EL SURGE, LA DISTANCIA/
      *    DURACION Y LAS COORDENADAS DE RECOGIDA/DESTINO DE CADA UNO
      *    EN LA TABLA HISTORICA, JUNTO CON SU HORA DE INICIO
      *----------------------------------------------------------------
       003-CARGA-HISTORICO SECTION.
           MOVE ZERO TO WKS-HIST-CANTIDAD
           MOVE 'V' TO WKS-TIPO-EVENTO
           PERFORM LEE-RIDESTRP THRU LEE-RIDESTRP-E
           PERFORM ACUMULA-RIDESTRP THRU ACUMULA-RIDESTRP-E
              UNTIL WKS-END-RIDESTRP
           MOVE 'E' TO WKS-TIPO-EVENTO
           PERFORM LEE-EATSORD THRU LEE-EATSORD-E
           PERFORM ACUMULA-EATSORD THRU ACUMULA-EATSORD-E
              UNTIL WKS-END-EATSORD.
       003-CARGA-HISTORICO-E. EXIT.

      *----------------------------------------------------------------
      *    CUERPO DEL CICLO DE LECTURA DE RIDESTRP, LLAMADO DESDE
      *    CARGA-HISTORICO (BPM-232340)
      *----------------------------------------------------------------
       ACUMULA-RIDESTRP SECTION.
           PERFORM PARTE-RENGLON-HIST THRU PARTE-RENGLON-HIST-E
           PERFORM LEE-RIDESTRP THRU LEE-RIDESTRP-E.
       ACUMULA-RIDESTRP-E. EXIT.

      *----------------------------------------------------------------
      *    CUERPO DEL CICLO DE LECTURA DE EATSORD, LLAMADO DESDE
      *    CARGA-HISTORICO (BPM-232340)
      *----------------------------------------------------------------
       ACUMULA-EATSORD SECTION.
           PERFORM PARTE-RENGLON-HIST THRU PARTE-RENGLON-HIST-E
           PERFORM LEE-EATSORD THRU LEE-EATSORD-E.
       ACUMULA-EATSORD-E. EXIT.

       LEE-RIDESTRP SECTION.
           READ RIDESTRP INTO TVJ-CRUDO-LINEA
              AT END
                 SET WKS-END-RIDESTRP TO TRUE
           END-READ.
       LEE-RIDESTRP-E. EXIT.

       LEE-EATSORD SECTION.
           READ EATSORD INTO TVJ-CRUDO-LINEA
              AT END
                 SET WKS-END-EATSORD TO TRUE
           END-READ.
       LEE-EATSORD-E. EXIT.

      *----------------------------------------------------------------
      *    PARTE UN RENGLON DE VIAJE/ENTREGA HISTORICO. SE DESCARTA EL
      *    RENGLON SI EL UNSTRING NO ALCANZO LOS 23 CAMPOS DEL LAYOUT
      *    (RENGLON MAL FORMADO) O SI LA DURACION QUEDO EN CERO; SI
      *    PASA, SE AGREGA A LA TABLA HISTORICA (TOPE 20000 RENGLONES)
      *----------------------------------------------------------------
       PARTE-RENGLON-HIST SECTION.
           MOVE ZERO TO WKS-CAMPOS-PARTIDOS
           UNSTRING TVJ-CRUDO-LINEA DELIMITED BY ','
              INTO TVJ-CAMPO-01 TVJ-CAMPO-02 TVJ-CAMPO-03 TVJ-CAMPO-04
                   TVJ-CAMPO-05 TVJ-CAMPO-06 TVJ-CAMPO-07 TVJ-CAMPO-08
                   TVJ-CAMPO-09 TVJ-CAMPO-10 TVJ-CAMPO-11 TVJ-CAMPO-12
                   TVJ-CAMPO-13 TVJ-CAMPO-14 TVJ-CAMPO-15 TVJ-CAMPO-16
                   TVJ-CAMPO-17 TVJ-CAMPO-18 TVJ-CAMPO-19 TVJ-CAMPO-20
                   TVJ-CAMPO-21 TVJ-CAMPO-22 TVJ-CAMPO-23
              TALLYING IN WKS-CAMPOS-PARTIDOS
           END-UNSTRING

           IF WKS-CAMPOS-PARTIDOS >= 23
              MOVE TVJ-CAMPO-08          TO TVJ-HORA-INICIO-TXT
              MOVE TVJ-CAMPO-10          TO WKGN-CONV-TEXTO
              PERFORM CONVIERTE-DECIMAL  THRU CONVIERTE-DECIMAL-E
              MOVE WKGN-CONV-RESULTADO   TO TVJ-LATITUD-ORIGEN
              MOVE TVJ-CAMPO-11          TO WKGN-CONV-TEXTO
              PERFORM CONVIERTE-DECIMAL  THRU CONVIERTE-DECIMAL-E
              MOVE WKGN-CONV-RESULTADO   TO TVJ-LONGITUD-ORIGEN
              MOVE TVJ-CAMPO-13          TO WKGN-CONV-TEXTO
              PERFORM CONVIERTE-DECIMAL  THRU CONVIERTE-DECIMAL-E
              MOVE WKGN-CONV-RESULTADO   TO TVJ-LATITUD-DESTINO
              MOVE TVJ-CAMPO-14          TO WKGN-CONV-TEXTO
              PERFORM CONVIERTE-DECIMAL  THRU CONVIERTE-DECIMAL-E
              MOVE WKGN-CONV-RESULTADO   TO TVJ-LONGITUD-DESTINO
              MOVE TVJ-CAMPO-16          TO WKGN-CONV-TEXTO
              PERFORM CONVIERTE-DECIMAL  THRU CONVIERTE-DECIMAL-E
              MOVE WKGN-CONV-RESULTADO   TO TVJ-DISTANCIA-KM
              MOVE TVJ-CAMPO-17          TO WKGN-CONV-TEXTO
              PERFORM CONVIERTE-DECIMAL  THRU CONVIERTE-DECIMAL-E
              MOVE WKGN-CONV-RESULTADO   TO TVJ-DURACION-MIN
              MOVE TVJ-CAMPO-18          TO WKGN-CONV-TEXTO
              PERFORM CONVIERTE-DECIMAL  THRU CONVIERTE-DECIMAL-E
              MOVE WKGN-CONV-RESULTADO   TO TVJ-SURGE
              MOVE TVJ-CAMPO-21          TO WKGN-CONV-TEXTO
              PERFORM CONVIERTE-DECIMAL  THRU CONVIERTE-DECIMAL-E
              MOVE WKGN-CONV-RESULTADO   TO TVJ-GANANCIA-NETA

              IF TVJ-DURACION-MIN > 0 AND WKS-HIST-CANTIDAD < 20000
                 ADD 1 TO WKS-HIST-CANTIDAD
                 MOVE TVJ-HI-HORA TO WKS-HIST-HORA (WKS-HIST-CANTIDAD)
                 COMPUTE WKS-HIST-GAN-MIN (WKS-HIST-CANTIDAD) ROUNDED =
                         TVJ-GANANCIA-NETA / TVJ-DURACION-MIN
                 MOVE TVJ-SURGE TO WKS-HIST-SURGE (WKS-HIST-CANTIDAD)
                 MOVE TVJ-DISTANCIA-KM TO
                      WKS-HIST-DISTANCIA-KM (WKS-HIST-CANTIDAD)
                 MOVE TVJ-DURACION-MIN TO
                      WKS-HIST-DURACION-MIN (WKS-HIST-CANTIDAD)
                 MOVE TVJ-LATITUD-ORIGEN TO
                      WKS-HIST-LAT-ORIGEN (WKS-HIST-CANTIDAD)
                 MOVE TVJ-LONGITUD-ORIGEN TO
                      WKS-HIST-LON-ORIGEN (WKS-HIST-CANTIDAD)
                 MOVE TVJ-LATITUD-DESTINO TO
                      WKS-HIST-LAT-DESTINO (WKS-HIST-CANTIDAD)
                 MOVE TVJ-LONGITUD-DESTINO TO
                      WKS-HIST-LON-DESTINO (WKS-HIST-CANTIDAD)
              END-IF
           END-IF.
       PARTE-RENGLON-HIST-E. EXIT.

      *----------------------------------------------------------------
      *    CARGA LOS MULTIPLICADORES DE SURGE POR HORA Y ACUMULA
      *    SUMA/CANTIDAD EN LA TABLA FIJA DE 24 POSICIONES (UNA POR
      *    HORA); AL TERMINAR DE LEER DERIVA EL PROMEDIO DE CADA HORA
      *    ENTRE TODAS LAS CIUDADES (1.00 SI NO HUBO RENGLONES)
      *----------------------------------------------------------------
       004-CARGA-SURGE SECTION.
           PERFORM INICIALIZA-SURGE-HORA THRU INICIALIZA-SURGE-HORA-E
              VARYING TSU-PH-IX FROM 1 BY 1 UNTIL TSU-PH-IX > 24

           PERFORM LEE-SURGEHR THRU LEE-SURGEHR-E
           PERFORM ACUMULA-SURGE-HORA THRU ACUMULA-SURGE-HORA-E
              UNTIL WKS-END-SURGEHR

           PERFORM PROMEDIA-SURGE-HORA THRU PROMEDIA-SURGE-HORA-E
              VARYING TSU-PH-IX FROM 1 BY 1 UNTIL TSU-PH-IX > 24.
       004-CARGA-SURGE-E. EXIT.

      *----------------------------------------------------------------
      *    PONE EN CERO LA SUMA Y LA CANTIDAD DE UNA POSICION DE LA
      *    TABLA DE SURGE POR HORA, LLAMADA DESDE CARGA-SURGE
      *----------------------------------------------------------------
       INICIALIZA-SURGE-HORA SECTION.
           MOVE ZERO TO TSU-PH-SUMA (TSU-PH-IX)
           MOVE ZERO TO TSU-PH-CANTIDAD (TSU-PH-IX).
       INICIALIZA-SURGE-HORA-E. EXIT.

      *----------------------------------------------------------------
      *    CUERPO DEL CICLO DE LECTURA DE SURGEHR, LLAMADO DESDE
      *    CARGA-SURGE (BPM-232340)
      *----------------------------------------------------------------
       ACUMULA-SURGE-HORA SECTION.
           UNSTRING TSU-CRUDO-LINEA DELIMITED BY ','
              INTO TSU-CAMPO-01 TSU-CAMPO-02 TSU-CAMPO-03
           END-UNSTRING
           MOVE TSU-CAMPO-01 TO TSU-CITY-ID
           MOVE TSU-CAMPO-02 TO TSU-HORA-DEL-DIA
           MOVE TSU-CAMPO-03 TO WKGN-CONV-TEXTO
           PERFORM CONVIERTE-DECIMAL THRU CONVIERTE-DECIMAL-E
           MOVE WKGN-CONV-RESULTADO TO TSU-MULTIPLICADOR
           IF TSU-HORA-DEL-DIA < 24
              COMPUTE TSU-PH-IX = TSU-HORA-DEL-DIA + 1
              ADD TSU-MULTIPLICADOR TO TSU-PH-SUMA (TSU-PH-IX)
              ADD 1 TO TSU-PH-CANTIDAD (TSU-PH-IX)
           END-IF
           PERFORM LEE-SURGEHR THRU LEE-SURGEHR-E.
       ACUMULA-SURGE-HORA-E. EXIT.

      *----------------------------------------------------------------
      *    DERIVA EL PROMEDIO DE UNA POSICION DE LA TABLA DE SURGE POR
      *    HORA, LLAMADA DESDE CARGA-SURGE
      *----------------------------------------------------------------
       PROMEDIA-SURGE-HORA SECTION.
           IF TSU-PH-CANTIDAD (TSU-PH-IX) > 0
              COMPUTE TSU-PH-PROMEDIO (TSU-PH-IX) ROUNDED =
                      TSU-PH-SUMA (TSU-PH-IX) /
                      TSU-PH-CANTIDAD (TSU-PH-IX)
           ELSE
              MOVE 1.00 TO TSU-PH-PROMEDIO (TSU-PH-IX)
           END-IF.
       PROMEDIA-SURGE-HORA-E. EXIT.

       LEE-SURGEHR SECTION.
           READ SURGEHR INTO TSU-CRUDO-LINEA
              AT END
                 SET WKS-END-SURGEHR TO TRUE
           END-READ.
       LEE-SURGEHR-E. EXIT.

      *----------------------------------------------------------------
      *    AVISO DE ESPERA: CONSULTA EL SURGE PROMEDIO DE LA HORA
      *    ACTUAL DEL LOTE, LA SIGUIENTE HORA Y LA DE DOS HORAS MAS
      *    ADELANTE (TABLA FIJA DE 24 POSICIONES, SIN SEARCH), Y ARMA
      *    EL TEXTO DEL AVISO SEGUN LA COMPARACION ENTRE LOS TRES.
      *    SE CALCULA UNA SOLA VEZ POR CORRIDA Y SE REUTILIZA PARA
      *    TODAS LAS OFERTAS DE LA HORA.
      *----------------------------------------------------------------
       005-CALCULA-SURGE-FUTURO SECTION.
           COMPUTE TSU-PH-IX = WKGN-HORA-ACTUAL-BIN + 1
           MOVE TSU-PH-PROMEDIO (TSU-PH-IX) TO WKS-SURGE-ACTUAL

           COMPUTE WKS-HORA-PROXIMA-BIN = WKGN-HORA-ACTUAL-BIN + 1
           IF WKS-HORA-PROXIMA-BIN > 23
              MOVE 0 TO WKS-HORA-PROXIMA-BIN
           END-IF
           COMPUTE TSU-PH-IX = WKS-HORA-PROXIMA-BIN + 1
           MOVE TSU-PH-PROMEDIO (TSU-PH-IX) TO WKS-SURGE-PROXIMA

           COMPUTE WKS-HORA-2-BIN = WKGN-HORA-ACTUAL-BIN + 2
           IF WKS-HORA-2-BIN > 23
              SUBTRACT 24 FROM WKS-HORA-2-BIN
           END-IF
           COMPUTE TSU-PH-IX = WKS-HORA-2-BIN + 1
           MOVE TSU-PH-PROMEDIO (TSU-PH-IX) TO WKS-SURGE-2-HORAS

           EVALUATE TRUE
              WHEN WKS-SURGE-PROXIMA > WKS-SURGE-ACTUAL * 1.20
                 COMPUTE WKS-PORCENTAJE-CAMBIO ROUNDED =
                    ((WKS-SURGE-PROXIMA - WKS-SURGE-ACTUAL) /
                     WKS-SURGE-ACTUAL) * 100
                 MOVE WKS-PORCENTAJE-CAMBIO TO WKS-PORCENTAJE-EDITADO
                 STRING 'SURGE RISING (+' DELIMITED BY SIZE
                        WKS-PORCENTAJE-EDITADO DELIMITED BY SIZE
                        '%)' DELIMITED BY SIZE
                        INTO WKS-AVISO-ESPERA-TXT
              WHEN WKS-SURGE-2-HORAS > WKS-SURGE-ACTUAL * 1.30
                 MOVE 'MUCH BETTER SURGE IN 2 HOURS' TO
                      WKS-AVISO-ESPERA-TXT
              WHEN WKS-SURGE-ACTUAL > WKS-SURGE-PROXIMA * 1.15
                 MOVE 'TAKE NOW, SURGE DECLINING' TO
                      WKS-AVISO-ESPERA-TXT
              WHEN OTHER
                 MOVE 'STABLE DEMAND' TO WKS-AVISO-ESPERA-TXT
           END-EVALUATE.
       005-CALCULA-SURGE-FUTURO-E. EXIT.

      *----------------------------------------------------------------
      *    DemandDataLoader/TripAnalysisService: RECORRE LA TABLA
      *    HISTORICA COMPLETA Y COPIA A TSC-TABLA-POBLACION LOS
      *    RENGLONES CUYA HORA DE INICIO COINCIDE CON LA HORA ACTUAL
      *    DEL LOTE (POBLACION DE COMPARACION, UNA SOLA VEZ POR
      *    CORRIDA, TOPE 5000 RENGLONES)
      *----------------------------------------------------------------
       006-SELECCIONA-POBLACION-HORA SECTION.
           MOVE ZERO TO TSC-POB-CANT-TABLA
           IF WKS-HIST-CANTIDAD > 0
              PERFORM COPIA-POBLACION-HORA THRU COPIA-POBLACION-HORA-E
                 VARYING WKS-HIST-IX FROM 1 BY 1
                    UNTIL WKS-HIST-IX > WKS-HIST-CANTIDAD
           END-IF.
       006-SELECCIONA-POBLACION-HORA-E. EXIT.

      *----------------------------------------------------------------
      *    COPIA UN RENGLON DE LA TABLA HISTORICA A LA POBLACION SI SU
      *    HORA COINCIDE CON LA HORA ACTUAL DEL LOTE, LLAMADA DESDE
      *    SELECCIONA-POBLACION-HORA (BPM-232340)
      *----------------------------------------------------------------
       COPIA-POBLACION-HORA SECTION.
           IF WKS-HIST-HORA (WKS-HIST-IX) = WKGN-HORA-ACTUAL-BIN
              AND TSC-POB-CANT-TABLA < 5000
              ADD 1 TO TSC-POB-CANT-TABLA
              MOVE WKS-HIST-GAN-MIN (WKS-HIST-IX) TO
                   TSC-POB-GAN-MINUTO (TSC-POB-CANT-TABLA)
              MOVE WKS-HIST-SURGE (WKS-HIST-IX) TO
                   TSC-POB-SURGE (TSC-POB-CANT-TABLA)
              MOVE WKS-HIST-DISTANCIA-KM (WKS-HIST-IX) TO
                   TSC-POB-DISTANCIA-KM (TSC-POB-CANT-TABLA)
              MOVE WKS-HIST-DURACION-MIN (WKS-HIST-IX) TO
                   TSC-POB-DURACION-MIN (TSC-POB-CANT-TABLA)
              MOVE WKS-HIST-LAT-ORIGEN (WKS-HIST-IX) TO
                   TSC-POB-LAT-ORIGEN (TSC-POB-CANT-TABLA)
              MOVE WKS-HIST-LON-ORIGEN (WKS-HIST-IX) TO
                   TSC-POB-LON-ORIGEN (TSC-POB-CANT-TABLA)
              MOVE WKS-HIST-LAT-DESTINO (WKS-HIST-IX) TO
                   TSC-POB-LAT-DESTINO (TSC-POB-CANT-TABLA)
              MOVE WKS-HIST-LON-DESTINO (WKS-HIST-IX) TO
                   TSC-POB-LON-DESTINO (TSC-POB-CANT-TABLA)
              MOVE 'N' TO TSC-POB-MARCA (TSC-POB-CANT-TABLA)
           END-IF.
       COPIA-POBLACION-HORA-E. EXIT.

      *----------------------------------------------------------------
      *    PROMEDIA GANANCIA POR MINUTO, DISTANCIA Y DURACION DE LA
      *    POBLACION, COPIA EL SURGE PROMEDIO DE LA HORA (YA CALCULADO
      *    EN CALCULA-SURGE-FUTURO) Y UBICA EL VALOR DEL PERCENTIL 75
      *    DE GANANCIA POR MINUTO (RANGO MAS CERCANO, SIN FUNCTION,
      *    SOBRE UNA COPIA ORDENADA POR BURBUJA QUE NO ALTERA EL ORDEN
      *    DE TSC-TABLA-POBLACION)
      *----------------------------------------------------------------
       007-CALCULA-AGREGADOS-POBLACION SECTION.
           MOVE TSC-POB-CANT-TABLA TO TSC-POB-CANTIDAD
           MOVE TSC-POB-CANT-TABLA TO WKS-PCT-CANTIDAD
           MOVE ZERO TO TSC-POB-SUMA-GANANCIA-MIN
           MOVE ZERO TO TSC-POB-SUMA-DISTANCIA
           MOVE ZERO TO TSC-POB-SUMA-DURACION
           PERFORM ACUMULA-AGREGADOS-POBLACION
              THRU ACUMULA-AGREGADOS-POBLACION-E
              VARYING TSC-POB-IX FROM 1 BY 1
                 UNTIL TSC-POB-IX > TSC-POB-CANT-TABLA
           COMPUTE TSC-POB-PROMEDIO-GAN-MIN ROUNDED =
                   TSC-POB-SUMA-GANANCIA-MIN / TSC-POB-CANTIDAD
           COMPUTE TSC-POB-PROMEDIO-DISTANCIA ROUNDED =
                   TSC-POB-SUMA-DISTANCIA / TSC-POB-CANTIDAD
           COMPUTE TSC-POB-PROMEDIO-DURACION ROUNDED =
                   TSC-POB-SUMA-DURACION / TSC-POB-CANTIDAD
           MOVE WKS-SURGE-ACTUAL TO TSC-POB-PROMEDIO-SURGE

           MOVE 'S' TO WKS-ORD-BANDERA
           PERFORM ORDENA-BURBUJA-PERCENTIL THRU ORDENA-BURBUJA-PERCENTIL-E
              UNTIL NOT WKS-ORD-HUBO-CAMBIO

           COMPUTE WKS-PERCENTIL-TEMP = TSC-POB-CANTIDAD * 75
           DIVIDE WKS-PERCENTIL-TEMP BY 100
              GIVING WKGN-I
              REMAINDER WKGN-J
           IF WKGN-J > 0
              ADD 1 TO WKGN-I
           END-IF
           IF WKGN-I < 1
              MOVE 1 TO WKGN-I
           END-IF
           IF WKGN-I > TSC-POB-CANTIDAD
              MOVE TSC-POB-CANTIDAD TO WKGN-I
           END-IF
           MOVE WKGN-I TO WKS-PCT-IX
           MOVE WKS-PCT-VALOR (WKS-PCT-IX) TO TSC-POB-CUARTIL-SUP.
       007-CALCULA-AGREGADOS-POBLACION-E. EXIT.

      *----------------------------------------------------------------
      *    ACUMULA SUMAS Y COPIA LA GANANCIA POR MINUTO DE UN RENGLON
      *    DE LA POBLACION A LA COPIA ORDENABLE, LLAMADA DESDE
      *    CALCULA-AGREGADOS-POBLACION (BPM-232340)
      *----------------------------------------------------------------
       ACUMULA-AGREGADOS-POBLACION SECTION.
           ADD TSC-POB-GAN-MINUTO (TSC-POB-IX) TO
               TSC-POB-SUMA-GANANCIA-MIN
           ADD TSC-POB-DISTANCIA-KM (TSC-POB-IX) TO
               TSC-POB-SUMA-DISTANCIA
           ADD TSC-POB-DURACION-MIN (TSC-POB-IX) TO
               TSC-POB-SUMA-DURACION
           MOVE TSC-POB-GAN-MINUTO (TSC-POB-IX) TO
                WKS-PCT-VALOR (TSC-POB-IX).
       ACUMULA-AGREGADOS-POBLACION-E. EXIT.

      *----------------------------------------------------------------
      *    UNA PASADA DE LA BURBUJA SOBRE WKS-PCT-VALOR, LLAMADA DESDE
      *    ORDENA-BURBUJA-PERCENTIL (BPM-232340)
      *----------------------------------------------------------------
       ORDENA-PASADA-PERCENTIL SECTION.
           IF WKS-PCT-VALOR (WKS-PCT-IX) >
              WKS-PCT-VALOR (WKS-PCT-IX + 1)
              MOVE WKS-PCT-VALOR (WKS-PCT-IX) TO WKS-PCT-INTERCAMBIO
              MOVE WKS-PCT-VALOR (WKS-PCT-IX + 1) TO
                   WKS-PCT-VALOR (WKS-PCT-IX)
              MOVE WKS-PCT-INTERCAMBIO TO
                   WKS-PCT-VALOR (WKS-PCT-IX + 1)
              MOVE 'S' TO WKS-ORD-BANDERA
           END-IF.
       ORDENA-PASADA-PERCENTIL-E. EXIT.

      *----------------------------------------------------------------
      *    UNA VUELTA COMPLETA DE LA BURBUJA (RECORRE TODO EL RENGLON),
      *    LLAMADA DESDE CALCULA-AGREGADOS-POBLACION (BPM-232340)
      *----------------------------------------------------------------
       ORDENA-BURBUJA-PERCENTIL SECTION.
           MOVE 'N' TO WKS-ORD-BANDERA
           PERFORM ORDENA-PASADA-PERCENTIL THRU ORDENA-PASADA-PERCENTIL-E
              VARYING WKS-PCT-IX FROM 1 BY 1
                 UNTIL WKS-PCT-IX > WKS-PCT-CANTIDAD - 1.
       ORDENA-BURBUJA-PERCENTIL-E. EXIT.

      *----------------------------------------------------------------
      *    TripAnalysisService: RECORRE LA COLA DE OFERTAS Y CALIFICA
      *    CADA UNA CONTRA LA POBLACION Y EL AVISO DE ESPERA YA
      *    RESUELTOS PARA LA HORA ACTUAL DEL LOTE
      *----------------------------------------------------------------
       008-PROCESA-OFERTAS SECTION.
           PERFORM LEE-OFERTAS THRU LEE-OFERTAS-E
           PERFORM CALIFICA-OFERTA THRU CALIFICA-OFERTA-E
              UNTIL WKS-END-OFERTAS.
       008-PROCESA-OFERTAS-E. EXIT.

      *----------------------------------------------------------------
      *    CUERPO DEL CICLO DE CALIFICACION DE UNA OFERTA, LLAMADA
      *    DESDE PROCESA-OFERTAS (BPM-232340)
      *----------------------------------------------------------------
       CALIFICA-OFERTA SECTION.
           ADD 1 TO WKS-OFERTAS-LEIDAS
           PERFORM PARTE-RENGLON-OFERTA THRU PARTE-RENGLON-OFERTA-E
           IF TSC-POB-CANTIDAD = 0
              ADD 1 TO WKS-OFERTAS-SIN-POBLAC
           ELSE
              PERFORM CALCULA-GANANCIA-BASE
                 THRU CALCULA-GANANCIA-BASE-E
              PERFORM FILTRA-PICKUP  THRU FILTRA-PICKUP-E
              PERFORM FILTRA-DROPOFF THRU FILTRA-DROPOFF-E
              PERFORM FILTRA-RETORNO THRU FILTRA-RETORNO-E
              PERFORM CALCULA-PUNTAJE-FINAL
                 THRU CALCULA-PUNTAJE-FINAL-E
              PERFORM DERIVA-RECOMENDACION
                 THRU DERIVA-RECOMENDACION-E
              PERFORM ARMA-INSIGHTS THRU ARMA-INSIGHTS-E
              PERFORM ESCRIBE-SCOREREP THRU ESCRIBE-SCOREREP-E
              ADD 1 TO WKS-OFERTAS-CALIFICADAS
           END-IF
           PERFORM LEE-OFERTAS THRU LEE-OFERTAS-E.
       CALIFICA-OFERTA-E. EXIT.

       LEE-OFERTAS SECTION.
           READ OFERTAS INTO TOF-CRUDO-LINEA
              AT END
                 SET WKS-END-OFERTAS TO TRUE
           END-READ.
       LEE-OFERTAS-E. EXIT.

      *----------------------------------------------------------------
      *    PARTE EL RENGLON DE LA OFERTA (TRIP-OFFER): GANANCIA TOTAL,
      *    DURACION ESTIMADA, DISTANCIA Y SURGE COTIZADO SON
      *    OBLIGATORIOS; LAS COORDENADAS DE RECOGIDA Y DESTINO SON
      *    OPCIONALES (SE PRENDE LA BANDERA CORRESPONDIENTE SOLO SI
      *    LLEGARON LAS DOS COORDENADAS DEL PAR)
      *----------------------------------------------------------------
       PARTE-RENGLON-OFERTA SECTION.
           UNSTRING TOF-CRUDO-LINEA DELIMITED BY ','
              INTO TOF-CAMPO-01 TOF-CAMPO-02 TOF-CAMPO-03 TOF-CAMPO-04
                   TOF-CAMPO-05 TOF-CAMPO-06 TOF-CAMPO-07 TOF-CAMPO-08
           END-UNSTRING

           MOVE TOF-CAMPO-01 TO WKGN-CONV-TEXTO
           PERFORM CONVIERTE-DECIMAL THRU CONVIERTE-DECIMAL-E
           MOVE WKGN-CONV-RESULTADO TO TOF-TOTAL-GANANCIA
           MOVE TOF-CAMPO-02 TO WKGN-CONV-TEXTO
           PERFORM CONVIERTE-DECIMAL THRU CONVIERTE-DECIMAL-E
           MOVE WKGN-CONV-RESULTADO TO TOF-DURACION-ESTIMADA
           MOVE TOF-CAMPO-03 TO WKGN-CONV-TEXTO
           PERFORM CONVIERTE-DECIMAL THRU CONVIERTE-DECIMAL-E
           MOVE WKGN-CONV-RESULTADO TO TOF-DISTANCIA

           IF TOF-CAMPO-04 = SPACES
              MOVE 1.00 TO TOF-SURGE-COTIZADO
           ELSE
              MOVE TOF-CAMPO-04 TO WKGN-CONV-TEXTO
              PERFORM CONVIERTE-DECIMAL THRU CONVIERTE-DECIMAL-E
              MOVE WKGN-CONV-RESULTADO TO TOF-SURGE-COTIZADO
           END-IF

           MOVE 'N' TO TOF-TIENE-PICKUP
           IF TOF-CAMPO-05 NOT = SPACES AND TOF-CAMPO-06 NOT = SPACES
              MOVE 'S' TO TOF-TIENE-PICKUP
              MOVE TOF-CAMPO-05 TO WKGN-CONV-TEXTO
              PERFORM CONVIERTE-DECIMAL THRU CONVIERTE-DECIMAL-E
              MOVE WKGN-CONV-RESULTADO TO TOF-LATITUD-ORIGEN
              MOVE TOF-CAMPO-06 TO WKGN-CONV-TEXTO
              PERFORM CONVIERTE-DECIMAL THRU CONVIERTE-DECIMAL-E
              MOVE WKGN-CONV-RESULTADO TO TOF-LONGITUD-ORIGEN
           END-IF

           MOVE 'N' TO TOF-TIENE-DROPOFF
           IF TOF-CAMPO-07 NOT = SPACES AND TOF-CAMPO-08 NOT = SPACES
              MOVE 'S' TO TOF-TIENE-DROPOFF
              MOVE TOF-CAMPO-07 TO WKGN-CONV-TEXTO
              PERFORM CONVIERTE-DECIMAL THRU CONVIERTE-DECIMAL-E
              MOVE WKGN-CONV-RESULTADO TO TOF-LATITUD-DESTINO
              MOVE TOF-CAMPO-08 TO WKGN-CONV-TEXTO
              PERFORM CONVIERTE-DECIMAL THRU CONVIERTE-DECIMAL-E
              MOVE WKGN-CONV-RESULTADO TO TOF-LONGITUD-DESTINO
           END-IF.
       PARTE-RENGLON-OFERTA-E. EXIT.

      *----------------------------------------------------------------
      *    GANANCIA POR MINUTO (REQRATE) Y GANANCIA POR MILLA DE LA
      *    OFERTA, MAS EL ECO DE SUS TRES CAMPOS DE SALIDA
      *----------------------------------------------------------------
       CALCULA-GANANCIA-BASE SECTION.
           IF TOF-DURACION-ESTIMADA > 0
              COMPUTE TSC-GANANCIA-POR-MINUTO ROUNDED =
                      TOF-TOTAL-GANANCIA / TOF-DURACION-ESTIMADA
           ELSE
              MOVE 0 TO TSC-GANANCIA-POR-MINUTO
           END-IF
           IF TOF-DISTANCIA > 0
              COMPUTE TSC-GANANCIA-POR-MILLA ROUNDED =
                      TOF-TOTAL-GANANCIA / TOF-DISTANCIA
           ELSE
              MOVE 0 TO TSC-GANANCIA-POR-MILLA
           END-IF
           MOVE TOF-TOTAL-GANANCIA    TO TSC-GANANCIA-TOTAL
           MOVE TOF-DURACION-ESTIMADA TO TSC-DURACION-ESTIMADA
           MOVE TOF-DISTANCIA         TO TSC-DISTANCIA.
       CALCULA-GANANCIA-BASE-E. EXIT.

      *----------------------------------------------------------------
      *    FILTRO DE RECOGIDA: VIAJES DE LA POBLACION CUYO PICKUP CAE
      *    A 5 KM O MENOS DEL PICKUP DE LA OFERTA
      *----------------------------------------------------------------
       FILTRA-PICKUP SECTION.
           MOVE ZERO TO TSC-PICKUP-CANTIDAD
           MOVE ZERO TO TSC-PICKUP-PROMEDIO-GAN-MIN
           MOVE ZERO TO TSC-PICKUP-PROMEDIO-SURGE
           MOVE ZERO TO TSC-PICKUP-INDICE-RENTAB
           MOVE ZERO TO TSC-PICKUP-CONSISTENCIA
           MOVE 'N'  TO TSC-PICKUP-ES-HOTSPOT
           IF TOF-CON-PICKUP
              MOVE TOF-LATITUD-ORIGEN  TO WKS-FL-LAT-OBJETIVO
              MOVE TOF-LONGITUD-ORIGEN TO WKS-FL-LON-OBJETIVO
              SET WKS-FL-ES-PICKUP TO TRUE
              PERFORM FILTRA-CERCANIA-GENERICA
                 THRU FILTRA-CERCANIA-GENERICA-E
              MOVE WKS-FL-CANTIDAD         TO TSC-PICKUP-CANTIDAD
              MOVE WKS-FL-PROMEDIO-GAN-MIN TO TSC-PICKUP-PROMEDIO-GAN-MIN
              MOVE WKS-FL-PROMEDIO-SURGE   TO TSC-PICKUP-PROMEDIO-SURGE
              MOVE WKS-FL-INDICE           TO TSC-PICKUP-INDICE-RENTAB
              MOVE WKS-FL-CONSISTENCIA     TO TSC-PICKUP-CONSISTENCIA
              MOVE WKS-FL-HOTSPOT          TO TSC-PICKUP-ES-HOTSPOT
           END-IF.
       FILTRA-PICKUP-E. EXIT.

      *----------------------------------------------------------------
      *    FILTRO DE DESTINO: VIAJES DE LA POBLACION CUYO DROPOFF CAE
      *    A 5 KM O MENOS DEL DROPOFF DE LA OFERTA
      *----------------------------------------------------------------
       FILTRA-DROPOFF SECTION.
           MOVE ZERO TO TSC-DROPOFF-CANTIDAD
           MOVE ZERO TO TSC-DROPOFF-PROMEDIO-GAN-MIN
           MOVE ZERO TO TSC-DROPOFF-INDICE-RENTAB
           IF TOF-CON-DROPOFF
              MOVE TOF-LATITUD-DESTINO  TO WKS-FL-LAT-OBJETIVO
              MOVE TOF-LONGITUD-DESTINO TO WKS-FL-LON-OBJETIVO
              SET WKS-FL-ES-DROPOFF TO TRUE
              PERFORM FILTRA-CERCANIA-GENERICA
                 THRU FILTRA-CERCANIA-GENERICA-E
              MOVE WKS-FL-CANTIDAD         TO TSC-DROPOFF-CANTIDAD
              MOVE WKS-FL-PROMEDIO-GAN-MIN TO TSC-DROPOFF-PROMEDIO-GAN-MIN
              MOVE WKS-FL-INDICE           TO TSC-DROPOFF-INDICE-RENTAB
           END-IF.
       FILTRA-DROPOFF-E. EXIT.

      *----------------------------------------------------------------
      *    FILTRO DE VIAJE DE REGRESO: VIAJES DE LA POBLACION CUYO
      *    PICKUP CAE A 5 KM O MENOS DEL DROPOFF DE LA OFERTA (EL
      *    SOCIO PODRIA TOMARLOS DESPUES DE DEJAR AL PASAJERO)
      *----------------------------------------------------------------
       FILTRA-RETORNO SECTION.
           MOVE ZERO TO TSC-RETORNO-CANTIDAD
           MOVE ZERO TO TSC-RETORNO-PROMEDIO-GAN-MIN
           MOVE ZERO TO TSC-RETORNO-PROMEDIO-SURGE
           MOVE ZERO TO TSC-RETORNO-INDICE-CALIDAD
           MOVE ZERO TO TSC-RETORNO-CONSISTENCIA
           IF TOF-CON-DROPOFF
              MOVE TOF-LATITUD-DESTINO  TO WKS-FL-LAT-OBJETIVO
              MOVE TOF-LONGITUD-DESTINO TO WKS-FL-LON-OBJETIVO
              SET WKS-FL-ES-PICKUP TO TRUE
              PERFORM FILTRA-CERCANIA-GENERICA
                 THRU FILTRA-CERCANIA-GENERICA-E
              MOVE WKS-FL-CANTIDAD         TO TSC-RETORNO-CANTIDAD
              MOVE WKS-FL-PROMEDIO-GAN-MIN TO TSC-RETORNO-PROMEDIO-GAN-MIN
              MOVE WKS-FL-PROMEDIO-SURGE   TO TSC-RETORNO-PROMEDIO-SURGE
              MOVE WKS-FL-INDICE           TO TSC-RETORNO-INDICE-CALIDAD
              MOVE WKS-FL-CONSISTENCIA     TO TSC-RETORNO-CONSISTENCIA
           END-IF.
       FILTRA-RETORNO-E. EXIT.

      *----------------------------------------------------------------
      *    RUTINA COMPARTIDA DE FILTRA-PICKUP/FILTRA-DROPOFF/
      *    FILTRA-RETORNO: RECORRE LA POBLACION, LLAMA A TLCD1U02 POR
      *    CADA RENGLON CONTRA EL PUNTO OBJETIVO (WKS-FL-LAT/LON-
      *    OBJETIVO) COMPARANDO CONTRA EL PICKUP O EL DROPOFF DEL
      *    RENGLON SEGUN WKS-FL-CAMPO-COMPARADO, Y CON LOS RENGLONES
      *    A 5 KM O MENOS CALCULA PROMEDIO DE GANANCIA/SURGE, INDICE
      *    DE RENTABILIDAD/CALIDAD, LA CONSISTENCIA (VARIANZA EN DOS
      *    PASADAS) Y, SOLO PARA RECOGIDA, LA BANDERA DE HOTSPOT
      *----------------------------------------------------------------
       FILTRA-CERCANIA-GENERICA SECTION.
           MOVE ZERO TO WKS-FL-CANTIDAD
           MOVE ZERO TO WKS-FL-SUMA-GAN-MIN
           MOVE ZERO TO WKS-FL-PROMEDIO-GAN-MIN
           MOVE ZERO TO WKS-FL-SUMA-SURGE
           MOVE ZERO TO WKS-FL-PROMEDIO-SURGE
           MOVE ZERO TO WKS-FL-SOBRE-PROMEDIO
           MOVE ZERO TO WKS-FL-INDICE
           MOVE ZERO TO WKS-FL-SUMA-DESVIO2
           MOVE ZERO TO WKS-FL-VARIANZA
           MOVE ZERO TO WKS-FL-CONSISTENCIA
           MOVE 'N'  TO WKS-FL-HOTSPOT

           PERFORM EVALUA-CERCANIA-RENGLON THRU EVALUA-CERCANIA-RENGLON-E
              VARYING TSC-POB-IX FROM 1 BY 1
                 UNTIL TSC-POB-IX > TSC-POB-CANT-TABLA

           IF WKS-FL-CANTIDAD > 0
              COMPUTE WKS-FL-PROMEDIO-GAN-MIN ROUNDED =
                      WKS-FL-SUMA-GAN-MIN / WKS-FL-CANTIDAD
              COMPUTE WKS-FL-PROMEDIO-SURGE ROUNDED =
                      WKS-FL-SUMA-SURGE / WKS-FL-CANTIDAD

              IF TSC-POB-PROMEDIO-GAN-MIN > 0.01
                 COMPUTE WKS-FL-INDICE ROUNDED =
                    WKS-FL-PROMEDIO-GAN-MIN / TSC-POB-PROMEDIO-GAN-MIN
              ELSE
                 COMPUTE WKS-FL-INDICE ROUNDED =
                    WKS-FL-PROMEDIO-GAN-MIN / 0.01
              END-IF

              IF WKS-FL-ES-PICKUP
                 COMPUTE WKGN-CLAMP-ENTRADA ROUNDED =
                    WKS-FL-SOBRE-PROMEDIO / WKS-FL-CANTIDAD
                 IF WKGN-CLAMP-ENTRADA > 0.30
                    MOVE 'S' TO WKS-FL-HOTSPOT
                 END-IF
              END-IF

              PERFORM ACUMULA-DESVIO-CERCANIA
                 THRU ACUMULA-DESVIO-CERCANIA-E
                 VARYING TSC-POB-IX FROM 1 BY 1
                    UNTIL TSC-POB-IX > TSC-POB-CANT-TABLA
              COMPUTE WKS-FL-VARIANZA ROUNDED =
                      WKS-FL-SUMA-DESVIO2 / WKS-FL-CANTIDAD

              EVALUATE TRUE
                 WHEN WKS-FL-VARIANZA < 0.5
                    MOVE 1.0 TO WKS-FL-CONSISTENCIA
                 WHEN WKS-FL-VARIANZA < 1.0
                    MOVE 0.7 TO WKS-FL-CONSISTENCIA
                 WHEN OTHER
                    MOVE 0.4 TO WKS-FL-CONSISTENCIA
              END-EVALUATE
           END-IF.
       FILTRA-CERCANIA-GENERICA-E. EXIT.

      *----------------------------------------------------------------
      *    LLAMA A TLCD1U02 PARA UN RENGLON DE LA POBLACION CONTRA EL
      *    PUNTO OBJETIVO Y ACUMULA SI CAE A 5 KM O MENOS, LLAMADA
      *    DESDE FILTRA-CERCANIA-GENERICA (BPM-232340)
      *----------------------------------------------------------------
       EVALUA-CERCANIA-RENGLON SECTION.
           MOVE 'N' TO TSC-POB-MARCA (TSC-POB-IX)
           IF WKS-FL-ES-PICKUP
              MOVE TSC-POB-LAT-ORIGEN (TSC-POB-IX) TO WKS-LK-LATITUD-2
              MOVE TSC-POB-LON-ORIGEN (TSC-POB-IX) TO WKS-LK-LONGITUD-2
           ELSE
              MOVE TSC-POB-LAT-DESTINO (TSC-POB-IX) TO WKS-LK-LATITUD-2
              MOVE TSC-POB-LON-DESTINO (TSC-POB-IX) TO WKS-LK-LONGITUD-2
           END-IF
           MOVE WKS-FL-LAT-OBJETIVO TO WKS-LK-LATITUD-1
           MOVE WKS-FL-LON-OBJETIVO TO WKS-LK-LONGITUD-1
           CALL 'TLCD1U02' USING WKS-LK-U02
           IF WKS-LK-DISTANCIA-KM <= 5.00
              MOVE 'S' TO TSC-POB-MARCA (TSC-POB-IX)
              ADD 1 TO WKS-FL-CANTIDAD
              ADD TSC-POB-GAN-MINUTO (TSC-POB-IX) TO WKS-FL-SUMA-GAN-MIN
              ADD TSC-POB-SURGE (TSC-POB-IX) TO WKS-FL-SUMA-SURGE
              IF TSC-POB-PROMEDIO-GAN-MIN > 0
                 AND TSC-POB-GAN-MINUTO (TSC-POB-IX) >
                     TSC-POB-PROMEDIO-GAN-MIN * 1.2
                 ADD 1 TO WKS-FL-SOBRE-PROMEDIO
              END-IF
           END-IF.
       EVALUA-CERCANIA-RENGLON-E. EXIT.

      *----------------------------------------------------------------
      *    ACUMULA EL DESVIO CUADRADO DE UN RENGLON QUE QUEDO DENTRO
      *    DEL FILTRO DE CERCANIA, LLAMADA DESDE FILTRA-CERCANIA-
      *    GENERICA (BPM-232340)
      *----------------------------------------------------------------
       ACUMULA-DESVIO-CERCANIA SECTION.
           IF TSC-POB-EN-FILTRO (TSC-POB-IX)
              COMPUTE WKS-FL-SUMA-DESVIO2 ROUNDED =
                 WKS-FL-SUMA-DESVIO2 +
                 ((TSC-POB-GAN-MINUTO (TSC-POB-IX) -
                   WKS-FL-PROMEDIO-GAN-MIN) *
                  (TSC-POB-GAN-MINUTO (TSC-POB-IX) -
                   WKS-FL-PROMEDIO-GAN-MIN))
           END-IF.
       ACUMULA-DESVIO-CERCANIA-E. EXIT.

      *----------------------------------------------------------------
      *    FINAL-SCORE (0..10), SEIS PARTES PONDERADAS:
      *    1) EFICIENCIA DE GANANCIA VS PROMEDIO DE LA POBLACION
      *    2) UBICACION DE RECOGIDA (GANANCIA/RENTABILIDAD/CONSISTENCIA)
      *    3) POTENCIAL DE DESTINO/VIAJE DE REGRESO
      *    4) COMPARACION DE SURGE
      *    5) EFICIENCIA DE DISTANCIA (GANANCIA POR MILLA)
      *    6) TIEMPO INVERTIDO (DURACION ESTIMADA)
      *----------------------------------------------------------------
       CALCULA-PUNTAJE-FINAL SECTION.
           MOVE ZERO TO WKS-PUNTAJE-ACUM

           IF TSC-POB-PROMEDIO-GAN-MIN > 0
              COMPUTE WKGN-CLAMP-ENTRADA ROUNDED =
                 TSC-GANANCIA-POR-MINUTO / TSC-POB-PROMEDIO-GAN-MIN
              EVALUATE TRUE
                 WHEN WKGN-CLAMP-ENTRADA >= 1.5
                    ADD 2.0 TO WKS-PUNTAJE-ACUM
                 WHEN WKGN-CLAMP-ENTRADA >= 1.2
                    ADD 1.5 TO WKS-PUNTAJE-ACUM
                 WHEN WKGN-CLAMP-ENTRADA >= 1.0
                    ADD 1.0 TO WKS-PUNTAJE-ACUM
                 WHEN WKGN-CLAMP-ENTRADA >= 0.8
                    ADD 0.5 TO WKS-PUNTAJE-ACUM
                 WHEN OTHER
                    CONTINUE
              END-EVALUATE
           ELSE
              IF TSC-GANANCIA-POR-MINUTO > 0.5
                 ADD 1.0 TO WKS-PUNTAJE-ACUM
              ELSE
                 ADD 0.4 TO WKS-PUNTAJE-ACUM
              END-IF
           END-IF

           IF TSC-PICKUP-PROMEDIO-GAN-MIN > 0
              COMPUTE WKGN-CLAMP-ENTRADA ROUNDED =
                 TSC-GANANCIA-POR-MINUTO / TSC-PICKUP-PROMEDIO-GAN-MIN
              EVALUATE TRUE
                 WHEN WKGN-CLAMP-ENTRADA >= 1.3
                    ADD 1.8 TO WKS-PUNTAJE-ACUM
                 WHEN WKGN-CLAMP-ENTRADA >= 1.1
                    ADD 1.3 TO WKS-PUNTAJE-ACUM
                 WHEN WKGN-CLAMP-ENTRADA >= 0.9
                    ADD 0.9 TO WKS-PUNTAJE-ACUM
                 WHEN WKGN-CLAMP-ENTRADA >= 0.7
                    ADD 0.4 TO WKS-PUNTAJE-ACUM
                 WHEN OTHER
                    CONTINUE
              END-EVALUATE
              IF TSC-PICKUP-INDICE-RENTAB > 1.2
                 ADD 0.5 TO WKS-PUNTAJE-ACUM
              END-IF
              COMPUTE WKS-PUNTAJE-ACUM ROUNDED =
                      WKS-PUNTAJE-ACUM + (TSC-PICKUP-CONSISTENCIA * 0.5)
           ELSE
              ADD 0.7 TO WKS-PUNTAJE-ACUM
           END-IF

           IF TSC-RETORNO-CANTIDAD > 0
              EVALUATE TRUE
                 WHEN TSC-RETORNO-INDICE-CALIDAD > 1.2
                    ADD 1.7 TO WKS-PUNTAJE-ACUM
                 WHEN TSC-RETORNO-INDICE-CALIDAD > 1.0
                    ADD 1.3 TO WKS-PUNTAJE-ACUM
                 WHEN TSC-RETORNO-INDICE-CALIDAD > 0.8
                    ADD 0.9 TO WKS-PUNTAJE-ACUM
                 WHEN OTHER
                    ADD 0.5 TO WKS-PUNTAJE-ACUM
              END-EVALUATE
              IF TSC-RETORNO-CANTIDAD > 20
                 ADD 0.5 TO WKS-PUNTAJE-ACUM
              ELSE
                 IF TSC-RETORNO-CANTIDAD > 10
                    ADD 0.3 TO WKS-PUNTAJE-ACUM
                 END-IF
              END-IF
              COMPUTE WKS-PUNTAJE-ACUM ROUNDED =
                      WKS-PUNTAJE-ACUM + (TSC-RETORNO-CONSISTENCIA * 0.3)
           ELSE
              IF TSC-DROPOFF-CANTIDAD > 0
                 IF TSC-DROPOFF-INDICE-RENTAB > 1.1
                    ADD 0.8 TO WKS-PUNTAJE-ACUM
                 ELSE
                    ADD 0.5 TO WKS-PUNTAJE-ACUM
                 END-IF
              ELSE
                 ADD 0.6 TO WKS-PUNTAJE-ACUM
              END-IF
           END-IF

           EVALUATE TRUE
              WHEN TOF-SURGE-COTIZADO >= 2.5
                 ADD 2.0 TO WKS-PUNTAJE-ACUM
              WHEN TOF-SURGE-COTIZADO >= 1.8
                 ADD 1.5 TO WKS-PUNTAJE-ACUM
              WHEN TOF-SURGE-COTIZADO >= 1.3
                 ADD 1.0 TO WKS-PUNTAJE-ACUM
              WHEN TOF-SURGE-COTIZADO > 1.0
                 ADD 0.3 TO WKS-PUNTAJE-ACUM
              WHEN OTHER
                 CONTINUE
           END-EVALUATE
           IF TSC-PICKUP-PROMEDIO-SURGE > 0
              COMPUTE WKGN-CLAMP-ENTRADA ROUNDED =
                      TSC-PICKUP-PROMEDIO-SURGE * 1.1
              IF TOF-SURGE-COTIZADO > WKGN-CLAMP-ENTRADA
                 ADD 0.5 TO WKS-PUNTAJE-ACUM
              END-IF
           END-IF

           EVALUATE TRUE
              WHEN TSC-GANANCIA-POR-MILLA > 3.5
                 ADD 1.5 TO WKS-PUNTAJE-ACUM
              WHEN TSC-GANANCIA-POR-MILLA > 2.5
                 ADD 1.2 TO WKS-PUNTAJE-ACUM
              WHEN TSC-GANANCIA-POR-MILLA > 1.8
                 ADD 0.9 TO WKS-PUNTAJE-ACUM
              WHEN TSC-GANANCIA-POR-MILLA > 1.2
                 ADD 0.5 TO WKS-PUNTAJE-ACUM
              WHEN OTHER
                 ADD 0.2 TO WKS-PUNTAJE-ACUM
           END-EVALUATE

           EVALUATE TRUE
              WHEN TOF-DURACION-ESTIMADA <= 10
                 ADD 1.0 TO WKS-PUNTAJE-ACUM
              WHEN TOF-DURACION-ESTIMADA <= 20
                 ADD 0.7 TO WKS-PUNTAJE-ACUM
              WHEN TOF-DURACION-ESTIMADA <= 35
                 ADD 0.4 TO WKS-PUNTAJE-ACUM
              WHEN TOF-DURACION-ESTIMADA <= 50
                 ADD 0.1 TO WKS-PUNTAJE-ACUM
              WHEN OTHER
                 SUBTRACT 0.3 FROM WKS-PUNTAJE-ACUM
           END-EVALUATE

           IF WKS-PUNTAJE-ACUM < 0
              MOVE 0 TO WKS-PUNTAJE-ACUM
           END-IF
           IF WKS-PUNTAJE-ACUM > 10
              MOVE 10 TO WKS-PUNTAJE-ACUM
           END-IF
           COMPUTE TSC-PUNTAJE-FINAL ROUNDED = WKS-PUNTAJE-ACUM.
       CALCULA-PUNTAJE-FINAL-E. EXIT.

      *----------------------------------------------------------------
      *    RECOMENDACION SEGUN UMBRAL DE PUNTAJE FINAL (CINCO NIVELES)
      *----------------------------------------------------------------
       DERIVA-RECOMENDACION SECTION.
           EVALUATE TRUE
              WHEN TSC-PUNTAJE-FINAL >= 8.0
                 MOVE 'ACCEPT NOW - EXCEPTIONAL DEAL' TO TSC-RECOMENDACION
              WHEN TSC-PUNTAJE-FINAL >= 6.5
                 MOVE 'ACCEPT - STRONG OPPORTUNITY' TO TSC-RECOMENDACION
              WHEN TSC-PUNTAJE-FINAL >= 5.0
                 MOVE 'CONSIDER - DECENT BUT NOT GREAT' TO
                      TSC-RECOMENDACION
              WHEN TSC-PUNTAJE-FINAL >= 3.5
                 MOVE 'MARGINAL - ONLY IF DESPERATE' TO TSC-RECOMENDACION
              WHEN OTHER
                 MOVE 'SKIP - POOR VALUE' TO TSC-RECOMENDACION
           END-EVALUATE.
       DERIVA-RECOMENDACION-E. EXIT.

      *----------------------------------------------------------------
      *    ARMA LA RAZON Y LOS INSIGHTS DE RECOGIDA/DESTINO/COMPETENCIA
      *    Y COPIA EL AVISO DE ESPERA YA RESUELTO PARA LA HORA ACTUAL
      *----------------------------------------------------------------
       ARMA-INSIGHTS SECTION.
           MOVE SPACES TO TSC-RAZON
           MOVE SPACES TO TSC-INSIGHT-PICKUP
           MOVE SPACES TO TSC-INSIGHT-DROPOFF
           MOVE SPACES TO TSC-INSIGHT-COMPETIDOR
           MOVE WKS-AVISO-ESPERA-TXT TO TSC-AVISO-ESPERA-TXT

           IF TSC-POB-PROMEDIO-GAN-MIN > 0
              AND TSC-GANANCIA-POR-MINUTO >= TSC-POB-PROMEDIO-GAN-MIN
              MOVE 'EARNINGS/MIN AT OR ABOVE THE HOURLY AVERAGE' TO
                   TSC-RAZON
           ELSE
              MOVE 'EARNINGS/MIN BELOW THE HOURLY AVERAGE' TO TSC-RAZON
           END-IF

           IF TOF-CON-PICKUP AND TSC-PICKUP-CANTIDAD > 0
              IF TSC-PICKUP-HOTSPOT
                 MOVE 'PICKUP AREA IS A HIGH-EARNING HOTSPOT' TO
                      TSC-INSIGHT-PICKUP
              ELSE
                 MOVE 'PICKUP AREA SHOWS TYPICAL EARNINGS' TO
                      TSC-INSIGHT-PICKUP
              END-IF
           ELSE
              MOVE 'NO NEARBY PICKUP HISTORY AVAILABLE' TO
                   TSC-INSIGHT-PICKUP
           END-IF

           IF TOF-CON-DROPOFF AND TSC-RETORNO-CANTIDAD > 0
              MOVE 'DROPOFF AREA HAS GOOD RETURN-TRIP POTENTIAL' TO
                   TSC-INSIGHT-DROPOFF
           ELSE
              MOVE 'DROPOFF AREA HAS LIMITED RETURN-TRIP DATA' TO
                   TSC-INSIGHT-DROPOFF
           END-IF

           IF TSC-POB-CUARTIL-SUP > TSC-POB-PROMEDIO-GAN-MIN
              MOVE 'TOP 25% EARNERS OUTPACE THE HOURLY AVERAGE' TO
                   TSC-INSIGHT-COMPETIDOR
           ELSE
              MOVE 'TOP EARNERS ARE CLOSE TO THE HOURLY AVERAGE' TO
                   TSC-INSIGHT-COMPETIDOR
           END-IF.
       ARMA-INSIGHTS-E. EXIT.

       ESCRIBE-SCOREREP SECTION.
           MOVE SPACES                TO TSC-LINEA-REPORTE
           MOVE TSC-GANANCIA-TOTAL    TO TSC-REP-GANANCIA
           MOVE TSC-DURACION-ESTIMADA TO TSC-REP-DURACION
           MOVE TSC-DISTANCIA         TO TSC-REP-DISTANCIA
           MOVE TSC-PUNTAJE-FINAL     TO TSC-REP-PUNTAJE
           MOVE TSC-RECOMENDACION     TO TSC-REP-RECOMENDACION
           MOVE TSC-LINEA-REPORTE     TO REG-SCOREREP
           WRITE REG-SCOREREP.
       ESCRIBE-SCOREREP-E. EXIT.

      *----------------------------------------------------------------
      *    BITACORA FINAL DE ESTADISTICAS DEL PROCESO
      *----------------------------------------------------------------
       010-BITACORA-ESTADISTICAS SECTION.
           MOVE WKS-OFERTAS-LEIDAS TO WKGN-MASCARA-CONTADOR
           DISPLAY 'TLCD1S01 - OFERTAS LEIDAS......: '
                    WKGN-MASCARA-CONTADOR
           MOVE WKS-OFERTAS-CALIFICADAS TO WKGN-MASCARA-CONTADOR
           DISPLAY 'TLCD1S01 - OFERTAS CALIFICADAS.: '
                    WKGN-MASCARA-CONTADOR
           MOVE WKS-OFERTAS-SIN-POBLAC TO WKGN-MASCARA-CONTADOR
           DISPLAY 'TLCD1S01 - SIN POBLACION HIST..: '
                    WKGN-MASCARA-CONTADOR
           MOVE WKS-HIST-CANTIDAD TO WKGN-MASCARA-CONTADOR
           DISPLAY 'TLCD1S01 - RENGLONES HISTORICOS: '
                    WKGN-MASCARA-CONTADOR.
       010-BITACORA-ESTADISTICAS-E. EXIT.

      *----------------------------------------------------------------
      *    CONVIERTE UN CAMPO DE TEXTO CON PUNTO DECIMAL A UN VALOR
      *    NUMERICO CON SIGNO (SIN FUNCTION NUMVAL, VER WKGN1PM)
      *----------------------------------------------------------------
       CONVIERTE-DECIMAL SECTION.
           MOVE ZEROS TO WKGN-CONV-ENTERO-TXT WKGN-CONV-FRACCION-TXT
           MOVE SPACE TO WKGN-CONV-NEGATIVO
           IF WKGN-CONV-TEXTO (1:1) = '-'
              MOVE 'S' TO WKGN-CONV-NEGATIVO
              MOVE WKGN-CONV-TEXTO (2:17) TO WKGN-CONV-TEXTO
           END-IF
           UNSTRING WKGN-CONV-TEXTO DELIMITED BY '.'
              INTO WKGN-CONV-ENTERO-TXT WKGN-CONV-FRACCION-TXT
           END-UNSTRING
           PERFORM JUSTIFICA-ENTERO   THRU JUSTIFICA-ENTERO-E
           PERFORM JUSTIFICA-FRACCION THRU JUSTIFICA-FRACCION-E
           COMPUTE WKGN-CONV-RESULTADO ROUNDED =
                   WKGN-CONV-ENTERO-N +
                   (WKGN-CONV-FRACCION-N / WKGN-CONV-POTENCIA)
           IF WKGN-CONV-ES-NEGATIVO
              COMPUTE WKGN-CONV-RESULTADO = WKGN-CONV-RESULTADO * -1
           END-IF.
       CONVIERTE-DECIMAL-E. EXIT.

       JUSTIFICA-ENTERO SECTION.
           MOVE ZEROS TO WKGN-CONV-ENTERO-EDIT
           MOVE 12 TO WKGN-K
           PERFORM BUSCA-FIN-ENTERO THRU BUSCA-FIN-ENTERO-E
              UNTIL WKGN-K = 0
                 OR WKGN-CONV-ENTERO-TXT (WKGN-K:1) NOT = SPACE
           IF WKGN-K > 0
              MOVE WKGN-CONV-ENTERO-TXT (1:WKGN-K) TO
                   WKGN-CONV-ENTERO-EDIT (10 - WKGN-K : WKGN-K)
           END-IF
           MOVE WKGN-CONV-ENTERO-EDIT TO WKGN-CONV-ENTERO-N.
       JUSTIFICA-ENTERO-E. EXIT.

      *----------------------------------------------------------------
      *    RETROCEDE UNA POSICION EN BUSCA DEL FIN DEL ENTERO, LLAMADA
      *    DESDE JUSTIFICA-ENTERO (BPM-232340)
      *----------------------------------------------------------------
       BUSCA-FIN-ENTERO SECTION.
           SUBTRACT 1 FROM WKGN-K.
       BUSCA-FIN-ENTERO-E. EXIT.

       JUSTIFICA-FRACCION SECTION.
           MOVE ZEROS TO WKGN-CONV-FRACCION-EDIT
           MOVE 1 TO WKGN-CONV-POTENCIA
           MOVE 6 TO WKGN-K
           PERFORM BUSCA-FIN-FRACCION THRU BUSCA-FIN-FRACCION-E
              UNTIL WKGN-K = 0
                 OR WKGN-CONV-FRACCION-TXT (WKGN-K:1) NOT = SPACE
           IF WKGN-K > 0
              MOVE WKGN-CONV-FRACCION-TXT (1:WKGN-K) TO
                   WKGN-CONV-FRACCION-EDIT (7 - WKGN-K : WKGN-K)
              MOVE WKGN-K TO WKGN-J
              PERFORM ESCALA-POTENCIA-FRACCION
                 THRU ESCALA-POTENCIA-FRACCION-E
                 WKGN-J TIMES
           END-IF
           MOVE WKGN-CONV-FRACCION-EDIT TO WKGN-CONV-FRACCION-N.
       JUSTIFICA-FRACCION-E. EXIT.

      *----------------------------------------------------------------
      *    RETROCEDE UNA POSICION EN BUSCA DEL FIN DE LA FRACCION,
      *    LLAMADA DESDE JUSTIFICA-FRACCION (BPM-232340)
      *----------------------------------------------------------------
       BUSCA-FIN-FRACCION SECTION.
           SUBTRACT 1 FROM WKGN-K.
       BUSCA-FIN-FRACCION-E. EXIT.

      *----------------------------------------------------------------
      *    MULTIPLICA POR 10 LA POTENCIA DE ESCALA DE LA FRACCION,
      *    LLAMADA DESDE JUSTIFICA-FRACCION (BPM-232340)
      *----------------------------------------------------------------
       ESCALA-POTENCIA-FRACCION SECTION.
           MULTIPLY 10 BY WKGN-CONV-POTENCIA.
       ESCALA-POTENCIA-FRACCION-E. EXIT.
