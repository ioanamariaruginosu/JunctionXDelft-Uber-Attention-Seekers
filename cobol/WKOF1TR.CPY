      ******************************************************************
      *              W K O F 1 T R   -   O F E R T A   Y   P U N T A J E*
      ******************************************************************
      * APLICACION  : TARJETA CONDUCTORES SOCIOS                       *
      * COPYBOOK    : WKOF1TR                                          *
      * DESCRIPCION : AREA DE TRABAJO PARA UNA OFERTA DE VIAJE A        *
      *             : CALIFICAR (ARCHIVO OFERTAS), LOS AGREGADOS DE LA *
      *             : POBLACION HISTORICA DE LA HORA Y DE LAS AREAS DE *
      *             : RECOGIDA/DESTINO/REGRESO, Y EL RESULTADO DE      *
      *             : PUNTAJE, USADOS POR TLCD1S01 AL CALIFICAR CADA   *
      *             : OFERTA.                                          *
      ******************************************************************
      *  H I S T O R I A L   D E   C A M B I O S                       *
      *  07/02/2024 EEDR TICKET BPM-231190 CREACION INICIAL DEL COPY   *
      *  14/05/2024 EEDR TICKET BPM-231873 SE AGREGAN AGREGADOS DE     *
      *                  POBLACION (PROMEDIO, MEJOR-CUARTIL, VARIANZA) *
      *  02/07/2024 PEDR TICKET BPM-232055 SE AGREGA RENGLON DE        *
      *                  INSIGHTS PARA EL REPORTE SCOREREP             *
      *  02/08/2024 PEDR TICKET BPM-232260 CORRECCION DE AUDITORIA: LA *
      *                  OFERTA YA NO TRAE OFFER-ID/CIUDAD/HORA (ESO   *
      *                  ERA INVENTADO); SE REHACE A LOS SEIS CAMPOS   *
      *                  REALES DE LA OFERTA (GANANCIA, DURACION,      *
      *                  DISTANCIA, SURGE Y COORDENADAS OPCIONALES DE  *
      *                  RECOGIDA/DESTINO). SE AMPLIA LA POBLACION CON *
      *                  SURGE/DISTANCIA/DURACION/COORDENADAS Y SE     *
      *                  AGREGAN LOS AGREGADOS DE CERCANIA (RECOGIDA,  *
      *                  DESTINO Y VIAJE DE REGRESO) QUE ANTES NO      *
      *                  EXISTIAN. SE REHACE TSC-RESULTADO Y EL        *
      *                  RENGLON DE SCOREREP A LAS CINCO COLUMNAS QUE  *
      *                  PIDE EL NEGOCIO.                              *
      *  09/08/2026 PEDR TICKET BPM-232320 CORRECCION DE AUDITORIA:    *
      *                  TSC-REP-GANANCIA/DISTANCIA/PUNTAJE USABAN     *
      *                  COMA COMO PUNTO DECIMAL SIN QUE EXISTIERA      *
      *                  DECIMAL-POINT IS COMMA EN SPECIAL-NAMES, ASI   *
      *                  QUE LA COMA SOLO ERA UN INSERT Y LOS CENTAVOS  *
      *                  SE PERDIAN AL MOVER. SE CAMBIA A PUNTO, IGUAL  *
      *                  QUE EN WKZD1TR                                *
      *  09/08/2026 EEDR TICKET BPM-232340 REVISION DE ESTANDARES: SE  *
      *                  QUITA COMP-3 DE LOS MONTOS/COORDENADAS/       *
      *                  AGREGADOS DE OFERTA Y POBLACION (EL ESTANDAR  *
      *                  DE LA CASA SOLO USA COMP-3 EN DIAGNOSTICOS DE *
      *                  TIEMPO TRANSCURRIDO); SE RECALCULA EL FILLER  *
      *                  DE TOF-OFERTA-COORD-R PARA CUADRAR CON LOS    *
      *                  NUEVOS ANCHOS DISPLAY                         *
      ******************************************************************

      *----------------------------------------------------------------
      *    01  TOF-CRUDO  -  RENGLON TEXTUAL DE LA OFERTA SIN PARTIR
      *----------------------------------------------------------------
       01  TOF-CRUDO.
           02  TOF-CRUDO-LINEA             PIC X(160).

       01  TOF-CAMPOS-TEXTO.
           02  TOF-CAMPO-01                PIC X(14).
           02  TOF-CAMPO-02                PIC X(08).
           02  TOF-CAMPO-03                PIC X(12).
           02  TOF-CAMPO-04                PIC X(08).
           02  TOF-CAMPO-05                PIC X(14).
           02  TOF-CAMPO-06                PIC X(14).
           02  TOF-CAMPO-07                PIC X(14).
           02  TOF-CAMPO-08                PIC X(14).
           02  FILLER                      PIC X(62)  VALUE SPACES.

      *----------------------------------------------------------------
      *    01  TOF-OFERTA  -  OFERTA DE VIAJE YA TIPIFICADA (TRIP-OFFER)
      *    TOF-TIENE-PICKUP/TOF-TIENE-DROPOFF INDICAN SI LA OFERTA TRAJO
      *    COORDENADAS DE RECOGIDA/DESTINO (SON OPCIONALES EN EL CSV)
      *----------------------------------------------------------------
       01  TOF-OFERTA.
           02  TOF-TOTAL-GANANCIA          PIC 9(06)V9(02).
           02  TOF-DURACION-ESTIMADA       PIC 9(04) COMP.
           02  TOF-DISTANCIA               PIC 9(05)V9(02).
           02  TOF-SURGE-COTIZADO          PIC 9(02)V9(02).
           02  TOF-LATITUD-ORIGEN          PIC S9(03)V9(06).
           02  TOF-LONGITUD-ORIGEN         PIC S9(03)V9(06).
           02  TOF-LATITUD-DESTINO         PIC S9(03)V9(06).
           02  TOF-LONGITUD-DESTINO        PIC S9(03)V9(06).
           02  TOF-TIENE-PICKUP            PIC X(01) VALUE 'N'.
               88  TOF-CON-PICKUP              VALUE 'S'.
           02  TOF-TIENE-DROPOFF           PIC X(01) VALUE 'N'.
               88  TOF-CON-DROPOFF             VALUE 'S'.
           02  FILLER                      PIC X(30)  VALUE SPACES.

      *----------------------------------------------------------------
      *    TOF-OFERTA-COORD-R  REDEFINES  -  VISTA DE COORDENADAS EN
      *    PAREJAS ORIGEN/DESTINO, USADA AL LLAMAR A TLCD1U02 DESDE
      *    FILTRA-CERCANIA-GENERICA (HABITO DE LA CASA)
      *----------------------------------------------------------------
       01  TOF-OFERTA-COORD-R REDEFINES TOF-OFERTA.
           02  FILLER                      PIC X(21).
           02  TOF-COORD-ORIGEN.
               03  TOF-CR-LAT-O            PIC S9(03)V9(06).
               03  TOF-CR-LON-O            PIC S9(03)V9(06).
           02  TOF-COORD-DESTINO.
               03  TOF-CR-LAT-D            PIC S9(03)V9(06).
               03  TOF-CR-LON-D            PIC S9(03)V9(06).
           02  FILLER                      PIC X(32).

      *----------------------------------------------------------------
      *    AGREGADOS DE LA POBLACION HISTORICA DE LA HORA ACTUAL DEL
      *    LOTE (CALCULA-AGREGADOS-POBLACION, UNA SOLA VEZ POR CORRIDA)
      *----------------------------------------------------------------
       01  TSC-AGREGADOS-POBLACION.
           02  TSC-POB-CANTIDAD            PIC 9(07) COMP VALUE ZERO.
           02  TSC-POB-SUMA-GANANCIA-MIN   PIC 9(07)V9(04)
                                                            VALUE ZERO.
           02  TSC-POB-PROMEDIO-GAN-MIN    PIC 9(05)V9(04)
                                                            VALUE ZERO.
           02  TSC-POB-SUMA-DISTANCIA      PIC 9(09)V9(02)
                                                            VALUE ZERO.
           02  TSC-POB-PROMEDIO-DISTANCIA  PIC 9(05)V9(02)
                                                            VALUE ZERO.
           02  TSC-POB-SUMA-DURACION       PIC 9(09) COMP VALUE ZERO.
           02  TSC-POB-PROMEDIO-DURACION   PIC 9(05)V9(02)
                                                            VALUE ZERO.
           02  TSC-POB-PROMEDIO-SURGE      PIC 9(02)V9(02)
                                                            VALUE ZERO.
           02  TSC-POB-CUARTIL-SUP         PIC 9(05)V9(04)
                                                            VALUE ZERO.

      *----------------------------------------------------------------
      *    TABLA EN MEMORIA DE LA POBLACION HISTORICA DE LA HORA (VER
      *    SELECCIONA-POBLACION-HORA), CON GANANCIA POR MINUTO, SURGE,
      *    DISTANCIA/DURACION Y LAS CUATRO COORDENADAS DE CADA VIAJE
      *    PARA LOS FILTROS DE CERCANIA DE 5 KM. TSC-POB-MARCA ES UNA
      *    BANDERA TRANSITORIA QUE FILTRA-CERCANIA-GENERICA PRENDE POR
      *    RENGLON MIENTRAS CALCULA LA VARIANZA DEL SUBCONJUNTO ACTUAL.
      *----------------------------------------------------------------
       01  TSC-TABLA-POBLACION.
           02  TSC-POB-CANT-TABLA          PIC 9(04) COMP VALUE ZERO.
           02  TSC-POB-RENGLON OCCURS 1 TO 5000 TIMES
                       DEPENDING ON TSC-POB-CANT-TABLA
                       INDEXED BY TSC-POB-IX.
               03  TSC-POB-GAN-MINUTO      PIC 9(05)V9(04).
               03  TSC-POB-SURGE           PIC 9(02)V9(02).
               03  TSC-POB-DISTANCIA-KM    PIC 9(05)V9(02).
               03  TSC-POB-DURACION-MIN    PIC 9(04) COMP.
               03  TSC-POB-LAT-ORIGEN      PIC S9(03)V9(06).
               03  TSC-POB-LON-ORIGEN      PIC S9(03)V9(06).
               03  TSC-POB-LAT-DESTINO     PIC S9(03)V9(06).
               03  TSC-POB-LON-DESTINO     PIC S9(03)V9(06).
               03  TSC-POB-MARCA           PIC X(01) VALUE 'N'.
                   88  TSC-POB-EN-FILTRO       VALUE 'S'.

      *----------------------------------------------------------------
      *    TABLA DE TRABAJO SOLO CON LA GANANCIA POR MINUTO DE LA
      *    POBLACION, USADA PARA EL ORDENAMIENTO POR BURBUJA Y LA
      *    UBICACION DEL PERCENTIL 75 (SIN FUNCTION, RANGO MAS CERCANO)
      *    SIN TENER QUE REORDENAR TSC-TABLA-POBLACION
      *----------------------------------------------------------------
       01  WKS-PERCENTIL-TABLA.
           02  WKS-PCT-CANTIDAD            PIC 9(04) COMP VALUE ZERO.
           02  WKS-PCT-VALOR OCCURS 1 TO 5000 TIMES
                       DEPENDING ON WKS-PCT-CANTIDAD
                       INDEXED BY WKS-PCT-IX
                       PIC 9(05)V9(04).

       01  WKS-PCT-INTERCAMBIO             PIC 9(05)V9(04).

      *----------------------------------------------------------------
      *    AGREGADOS DE CERCANIA DE LA OFERTA ACTUAL (RECOGIDA, DESTINO
      *    Y VIAJE DE REGRESO), RECALCULADOS POR FILTRA-PICKUP/
      *    FILTRA-DROPOFF/FILTRA-RETORNO PARA CADA OFERTA
      *----------------------------------------------------------------
       01  TSC-AGREGADOS-CERCANIA.
           02  TSC-PICKUP-CANTIDAD         PIC 9(05) COMP VALUE ZERO.
           02  TSC-PICKUP-PROMEDIO-GAN-MIN PIC 9(05)V9(04)
                                                            VALUE ZERO.
           02  TSC-PICKUP-PROMEDIO-SURGE   PIC 9(02)V9(02)
                                                            VALUE ZERO.
           02  TSC-PICKUP-INDICE-RENTAB    PIC 9(03)V9(04)
                                                            VALUE ZERO.
           02  TSC-PICKUP-CONSISTENCIA     PIC 9(01)V9(01)
                                                            VALUE ZERO.
           02  TSC-PICKUP-ES-HOTSPOT       PIC X(01) VALUE 'N'.
               88  TSC-PICKUP-HOTSPOT          VALUE 'S'.
           02  TSC-DROPOFF-CANTIDAD        PIC 9(05) COMP VALUE ZERO.
           02  TSC-DROPOFF-PROMEDIO-GAN-MIN PIC 9(05)V9(04)
                                                            VALUE ZERO.
           02  TSC-DROPOFF-INDICE-RENTAB   PIC 9(03)V9(04)
                                                            VALUE ZERO.
           02  TSC-RETORNO-CANTIDAD        PIC 9(05) COMP VALUE ZERO.
           02  TSC-RETORNO-PROMEDIO-GAN-MIN PIC 9(05)V9(04)
                                                            VALUE ZERO.
           02  TSC-RETORNO-PROMEDIO-SURGE  PIC 9(02)V9(02)
                                                            VALUE ZERO.
           02  TSC-RETORNO-INDICE-CALIDAD  PIC 9(03)V9(04)
                                                            VALUE ZERO.
           02  TSC-RETORNO-CONSISTENCIA    PIC 9(01)V9(01)
                                                            VALUE ZERO.

      *----------------------------------------------------------------
      *    AREA DE TRABAJO DE FILTRA-CERCANIA-GENERICA (ENTRADA/SALIDA
      *    DEL RENGLON COMPARTIDO QUE CALIFICA RECOGIDA, DESTINO Y
      *    VIAJE DE REGRESO SIN REPETIR LA LOGICA TRES VECES)
      *----------------------------------------------------------------
       01  WKS-FILTRO-CERCANIA.
           02  WKS-FL-LAT-OBJETIVO         PIC S9(03)V9(06).
           02  WKS-FL-LON-OBJETIVO         PIC S9(03)V9(06).
           02  WKS-FL-CAMPO-COMPARADO      PIC X(01) VALUE 'P'.
               88  WKS-FL-ES-PICKUP            VALUE 'P'.
               88  WKS-FL-ES-DROPOFF           VALUE 'D'.
           02  WKS-FL-CANTIDAD             PIC 9(05) COMP VALUE ZERO.
           02  WKS-FL-SUMA-GAN-MIN         PIC 9(07)V9(04)
                                                            VALUE ZERO.
           02  WKS-FL-PROMEDIO-GAN-MIN     PIC 9(05)V9(04)
                                                            VALUE ZERO.
           02  WKS-FL-SUMA-SURGE           PIC 9(07)V9(02)
                                                            VALUE ZERO.
           02  WKS-FL-PROMEDIO-SURGE       PIC 9(02)V9(02)
                                                            VALUE ZERO.
           02  WKS-FL-SOBRE-PROMEDIO       PIC 9(05) COMP VALUE ZERO.
           02  WKS-FL-INDICE               PIC 9(03)V9(04)
                                                            VALUE ZERO.
           02  WKS-FL-SUMA-DESVIO2         PIC 9(09)V9(04)
                                                            VALUE ZERO.
           02  WKS-FL-VARIANZA             PIC 9(07)V9(04)
                                                            VALUE ZERO.
           02  WKS-FL-CONSISTENCIA         PIC 9(01)V9(01)
                                                            VALUE ZERO.
           02  WKS-FL-HOTSPOT              PIC X(01) VALUE 'N'.
               88  WKS-FL-ES-HOTSPOT           VALUE 'S'.

      *----------------------------------------------------------------
      *    RESULTADO DE PUNTAJE DE LA OFERTA (TRIP-SCORE-RESULT), MAS
      *    LOS RENGLONES DE RAZON/INSIGHT/AVISO QUE ARMA-INSIGHTS
      *    PRODUCE PARA LA BITACORA DEL ANALISTA (NO TODOS SE IMPRIMEN
      *    EN SCOREREP, TAL COMO YA HACIA ESTE COPY CON LOS INSIGHTS)
      *----------------------------------------------------------------
       01  TSC-RESULTADO.
           02  TSC-GANANCIA-TOTAL          PIC 9(06)V9(02).
           02  TSC-DURACION-ESTIMADA       PIC 9(04) COMP.
           02  TSC-DISTANCIA               PIC 9(05)V9(02).
           02  TSC-GANANCIA-POR-MINUTO     PIC 9(05)V9(04).
           02  TSC-GANANCIA-POR-MILLA      PIC 9(05)V9(04).
           02  TSC-PUNTAJE-FINAL           PIC 9(02)V9(01).
           02  TSC-RECOMENDACION           PIC X(40).
           02  TSC-RAZON                   PIC X(120).
           02  TSC-INSIGHT-PICKUP          PIC X(60).
           02  TSC-INSIGHT-DROPOFF         PIC X(60).
           02  TSC-AVISO-ESPERA-TXT        PIC X(60).
           02  TSC-INSIGHT-COMPETIDOR      PIC X(60).

      *----------------------------------------------------------------
      *    RENGLON DEL REPORTE SCOREREP (SALIDA DE ESCRIBE-SCOREREP).
      *    COLUMNAS EXIGIDAS POR EL NEGOCIO: TOTAL EARNINGS, DURATION
      *    MINS, DISTANCE, FINAL SCORE, RECOMMENDATION.
      *----------------------------------------------------------------
       01  TSC-LINEA-REPORTE.
           02  FILLER                      PIC X(03) VALUE SPACES.
           02  TSC-REP-GANANCIA            PIC Z(04)9.99.
           02  FILLER                      PIC X(03) VALUE SPACES.
           02  TSC-REP-DURACION            PIC Z(03)9.
           02  FILLER                      PIC X(03) VALUE SPACES.
           02  TSC-REP-DISTANCIA           PIC Z(04)9.99.
           02  FILLER                      PIC X(03) VALUE SPACES.
           02  TSC-REP-PUNTAJE             PIC Z9.9.
           02  FILLER                      PIC X(03) VALUE SPACES.
           02  TSC-REP-RECOMENDACION       PIC X(40).
           02  FILLER                      PIC X(10) VALUE SPACES.
