      ******************************************************************
      * FECHA       : 04/02/2024                                       *
      * PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
      * APLICACION  : TARJETA CONDUCTORES SOCIOS                       *
      * PROGRAMA    : TLCD1U02                                         *
      * TIPO        : SUBRUTINA (CALL)                                 *
      * DESCRIPCION : CALCULA LA DISTANCIA EN LINEA RECTA (FORMULA DE  *
      *             : HAVERSINE) ENTRE DOS COORDENADAS GEOGRAFICAS,    *
      *             : PARA MEDIR LA CERCANIA DEL SOCIO AL PUNTO DE     *
      *             : RECOGIDA O DE ENTREGA DE UNA OFERTA DE VIAJE.    *
      *             : EL ESTANDAR DE LA CASA NO PERMITE EL USO DE      *
      *             : FUNCIONES INTRINSECAS, POR LO QUE LA RAIZ         *
      *             : CUADRADA, EL SENO, EL COSENO Y EL ARCOTANGENTE   *
      *             : SE CALCULAN POR APROXIMACION NUMERICA PROPIA.    *
      * ARCHIVOS    : NO APLICA                                        *
      * ACCION (ES) : CALCULA DISTANCIA-KM ENTRE DOS PUNTOS            *
      * PROGRAMA(S) : LLAMADO POR TLCD1S01                             *
      * BPM/RATIONAL: 231640                                           *
      ******************************************************************
      *  H I S T O R I A L   D E   C A M B I O S                       *
      *  22/04/1986 EEDR TICKET BPM-100078 CREACION INICIAL, RAIZ POR  *
      *                  METODO DE NEWTON-RAPHSON                     *
      *  14/07/1988 EEDR TICKET BPM-100150 SE AGREGA SENO Y COSENO POR *
      *                  SERIE DE TAYLOR (7 TERMINOS)                 *
      *  30/01/1990 PEDR TICKET BPM-100260 SE AGREGA ARCOTANGENTE POR  *
      *                  APROXIMACION RACIONAL DE ABRAMOWITZ-STEGUN    *
      *  08/12/1993 EEDR TICKET BPM-100420 SE AJUSTA EL RADIO DE LA    *
      *                  TIERRA A 6371 KM (ANTES 6378, RADIO ECUATOR.) *
      *  30/11/1998 PEDR TICKET BPM-100600 REVISION DE FIN DE SIGLO,   *
      *                  SIN CAMPOS DE FECHA, SIN IMPACTO Y2K          *
      *  17/03/2003 EEDR TICKET BPM-121040 SE AUMENTA A 9 TERMINOS LA  *
      *                  SERIE DE TAYLOR PARA MEJOR PRECISION EN       *
      *                  LATITUDES CERCANAS A LOS POLOS                *
      *  22/04/2024 EEDR TICKET BPM-231640 SE ADAPTA AL SUBSISTEMA DE  *
      *                  ANALITICA DE DEMANDA (TLCD1***)               *
      *  09/08/2026 EEDR TICKET BPM-232340 REVISION DE ESTANDARES: SE  *
      *                  QUITA COMP-3 DE LOS CAMPOS DE TRABAJO (EL     *
      *                  ESTANDAR DE LA CASA SOLO USA COMP-3 EN         *
      *                  DIAGNOSTICOS DE TIEMPO TRANSCURRIDO) Y SE     *
      *                  SACAN LOS PERFORM VARYING DE LINEA A PARRAFOS *
      *                  APARTE, SEGUN EL HABITO DEL AREA              *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.                    TLCD1U02.
       AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
       INSTALLATION.                  BANCO INDUSTRIAL, GUATEMALA.
       DATE-WRITTEN.                  22/04/1986.
       DATE-COMPILED.
       SECURITY.                      CONFIDENCIAL - USO INTERNO.
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
       DATA DIVISION.
       WORKING-STORAGE SECTION.
      ******************************************************************
      *               C A M P O S    D E    T R A B A J O              *
      ******************************************************************
       77  WKS-PROGRAMA               PIC X(08) VALUE 'TLCD1U02'.

       01  WKS-CONSTANTES.
           02  WKS-PI                 PIC S9(01)V9(09)
                                            VALUE 3.141592654.
           02  WKS-RADIO-TIERRA-KM    PIC 9(05)V9(02)
                                            VALUE 6371.00.
           02  WKS-GRADOS-A-RADIAN    PIC S9(01)V9(09)
                                            VALUE 0.017453293.

      *----------------------------------------------------------------
      *    AREA DE TRABAJO DE LA FORMULA DE HAVERSINE
      *----------------------------------------------------------------
       01  WKS-HAVERSINE-AREA.
           02  WKS-LAT1-RAD           PIC S9(02)V9(09).
           02  WKS-LAT2-RAD           PIC S9(02)V9(09).
           02  WKS-DELTA-LAT-RAD      PIC S9(02)V9(09).
           02  WKS-DELTA-LON-RAD      PIC S9(02)V9(09).
           02  WKS-SENO-DLAT-2        PIC S9(02)V9(09).
           02  WKS-SENO-DLON-2        PIC S9(02)V9(09).
           02  WKS-COSENO-LAT1        PIC S9(02)V9(09).
           02  WKS-COSENO-LAT2        PIC S9(02)V9(09).
           02  WKS-VALOR-A            PIC S9(02)V9(09).
           02  WKS-RAIZ-A             PIC S9(02)V9(09).
           02  WKS-RAIZ-1-MENOS-A     PIC S9(02)V9(09).
           02  WKS-VALOR-C            PIC S9(02)V9(09).

      *----------------------------------------------------------------
      *    AREA DE TRABAJO DE LAS RUTINAS DE APROXIMACION NUMERICA,
      *    COMPARTIDA POR SENO-TAYLOR, COSENO-TAYLOR, RAIZ-NEWTON Y
      *    ARCOTAN-APROX (SE REUTILIZA UNA SOLA VEZ POR LLAMADA)
      *----------------------------------------------------------------
       01  WKS-AREA-APROXIMACION.
           02  WKS-ANGULO-ENTRADA     PIC S9(02)V9(09).
           02  WKS-RESULTADO-SC       PIC S9(02)V9(09).
           02  WKS-TERMINO            PIC S9(04)V9(09).
           02  WKS-ANGULO-2           PIC S9(04)V9(09).
           02  WKS-CONT-TERMINO       PIC 9(02) COMP VALUE ZERO.
           02  WKS-SIGNO-TERMINO      PIC S9(01) COMP VALUE 1.

       01  WKS-AREA-RAIZ.
           02  WKS-RAIZ-ENTRADA       PIC S9(04)V9(09).
           02  WKS-RAIZ-APROX         PIC S9(04)V9(09).
           02  WKS-RAIZ-APROX-ANT     PIC S9(04)V9(09).
           02  WKS-RAIZ-ITER          PIC 9(02) COMP VALUE ZERO.

       01  WKS-AREA-ARCOTAN.
           02  WKS-ATAN-ENTRADA       PIC S9(04)V9(09).
           02  WKS-ATAN-INVERTIDO     PIC X(01)        VALUE 'N'.
               88  WKS-ATAN-SE-INVIRTIO       VALUE 'S'.
           02  WKS-ATAN-T             PIC S9(04)V9(09).
           02  WKS-ATAN-T2            PIC S9(04)V9(09).
           02  WKS-ATAN-RESULTADO     PIC S9(02)V9(09).

       LINKAGE SECTION.
       01  LK-PARAMETROS.
           02  LK-LATITUD-1           PIC S9(03)V9(06).
           02  LK-LONGITUD-1          PIC S9(03)V9(06).
           02  LK-LATITUD-2           PIC S9(03)V9(06).
           02  LK-LONGITUD-2          PIC S9(03)V9(06).
           02  LK-DISTANCIA-KM        PIC 9(05)V9(02).

      ******************************************************************
       PROCEDURE DIVISION USING LK-PARAMETROS.
      ******************************************************************
       000-MAIN SECTION.
           PERFORM 001-CALCULA-HAVERSINE THRU 001-CALCULA-HAVERSINE-E
           GOBACK.
       000-MAIN-E. EXIT.

      *----------------------------------------------------------------
      *    a = sen2(dLat/2) + cos(lat1)*cos(lat2)*sen2(dLon/2)
      *    c = 2 * atan2( raiz(a), raiz(1-a) )
      *    d = R * c
      *----------------------------------------------------------------
       001-CALCULA-HAVERSINE SECTION.
           COMPUTE WKS-LAT1-RAD  = LK-LATITUD-1  * WKS-GRADOS-A-RADIAN
           COMPUTE WKS-LAT2-RAD  = LK-LATITUD-2  * WKS-GRADOS-A-RADIAN
           COMPUTE WKS-DELTA-LAT-RAD =
                   (LK-LATITUD-2 - LK-LATITUD-1) * WKS-GRADOS-A-RADIAN
           COMPUTE WKS-DELTA-LON-RAD =
                   (LK-LONGITUD-2 - LK-LONGITUD-1) * WKS-GRADOS-A-RADIAN

           COMPUTE WKS-ANGULO-ENTRADA = WKS-DELTA-LAT-RAD / 2
           PERFORM SENO-TAYLOR THRU SENO-TAYLOR-E
           MOVE WKS-RESULTADO-SC TO WKS-SENO-DLAT-2

           COMPUTE WKS-ANGULO-ENTRADA = WKS-DELTA-LON-RAD / 2
           PERFORM SENO-TAYLOR THRU SENO-TAYLOR-E
           MOVE WKS-RESULTADO-SC TO WKS-SENO-DLON-2

           MOVE WKS-LAT1-RAD TO WKS-ANGULO-ENTRADA
           PERFORM COSENO-TAYLOR THRU COSENO-TAYLOR-E
           MOVE WKS-RESULTADO-SC TO WKS-COSENO-LAT1

           MOVE WKS-LAT2-RAD TO WKS-ANGULO-ENTRADA
           PERFORM COSENO-TAYLOR THRU COSENO-TAYLOR-E
           MOVE WKS-RESULTADO-SC TO WKS-COSENO-LAT2

           COMPUTE WKS-VALOR-A ROUNDED =
                   (WKS-SENO-DLAT-2 * WKS-SENO-DLAT-2) +
                   (WKS-COSENO-LAT1 * WKS-COSENO-LAT2 *
                    WKS-SENO-DLON-2 * WKS-SENO-DLON-2)

           IF WKS-VALOR-A < 0
              MOVE 0 TO WKS-VALOR-A
           END-IF
           IF WKS-VALOR-A > 1
              MOVE 1 TO WKS-VALOR-A
           END-IF

           MOVE WKS-VALOR-A TO WKS-RAIZ-ENTRADA
           PERFORM RAIZ-NEWTON THRU RAIZ-NEWTON-E
           MOVE WKS-RAIZ-APROX TO WKS-RAIZ-A

           COMPUTE WKS-RAIZ-ENTRADA = 1 - WKS-VALOR-A
           PERFORM RAIZ-NEWTON THRU RAIZ-NEWTON-E
           MOVE WKS-RAIZ-APROX TO WKS-RAIZ-1-MENOS-A

           IF WKS-RAIZ-1-MENOS-A = 0
              COMPUTE WKS-VALOR-C = WKS-PI
           ELSE
              COMPUTE WKS-ATAN-ENTRADA = WKS-RAIZ-A / WKS-RAIZ-1-MENOS-A
              PERFORM ARCOTAN-APROX THRU ARCOTAN-APROX-E
              COMPUTE WKS-VALOR-C = 2 * WKS-ATAN-RESULTADO
           END-IF

           COMPUTE LK-DISTANCIA-KM ROUNDED =
                   WKS-RADIO-TIERRA-KM * WKS-VALOR-C.
       001-CALCULA-HAVERSINE-E. EXIT.

      *----------------------------------------------------------------
      *    sen(x) = x - x3/3! + x5/5! - x7/7! + x9/9!  (SERIE DE
      *    TAYLOR, 5 TERMINOS, SUFICIENTE PARA X EN RADIANES DE UN
      *    RANGO DE COORDENADAS GEOGRAFICAS -PI/2 .. PI/2)
      *----------------------------------------------------------------
       SENO-TAYLOR SECTION.
           MOVE WKS-ANGULO-ENTRADA TO WKS-RESULTADO-SC
           MOVE WKS-ANGULO-ENTRADA TO WKS-TERMINO
           COMPUTE WKS-ANGULO-2 = WKS-ANGULO-ENTRADA * WKS-ANGULO-ENTRADA
           MOVE 1 TO WKS-SIGNO-TERMINO
           PERFORM SENO-SUMA-TERMINO THRU SENO-SUMA-TERMINO-E
              VARYING WKS-CONT-TERMINO FROM 1 BY 1
                 UNTIL WKS-CONT-TERMINO > 4.
       SENO-TAYLOR-E. EXIT.

       SENO-SUMA-TERMINO SECTION.
           COMPUTE WKS-TERMINO ROUNDED =
                   WKS-TERMINO * WKS-ANGULO-2 /
                   ((2 * WKS-CONT-TERMINO) * (2 * WKS-CONT-TERMINO + 1))
           COMPUTE WKS-SIGNO-TERMINO = WKS-SIGNO-TERMINO * -1
           IF WKS-SIGNO-TERMINO > 0
              ADD WKS-TERMINO TO WKS-RESULTADO-SC
           ELSE
              SUBTRACT WKS-TERMINO FROM WKS-RESULTADO-SC
           END-IF.
       SENO-SUMA-TERMINO-E. EXIT.

      *----------------------------------------------------------------
      *    cos(x) = 1 - x2/2! + x4/4! - x6/6! + x8/8!  (5 TERMINOS)
      *----------------------------------------------------------------
       COSENO-TAYLOR SECTION.
           MOVE 1 TO WKS-RESULTADO-SC
           MOVE 1 TO WKS-TERMINO
           COMPUTE WKS-ANGULO-2 = WKS-ANGULO-ENTRADA * WKS-ANGULO-ENTRADA
           MOVE 1 TO WKS-SIGNO-TERMINO
           PERFORM COSENO-SUMA-TERMINO THRU COSENO-SUMA-TERMINO-E
              VARYING WKS-CONT-TERMINO FROM 1 BY 1
                 UNTIL WKS-CONT-TERMINO > 4.
       COSENO-TAYLOR-E. EXIT.

       COSENO-SUMA-TERMINO SECTION.
           COMPUTE WKS-TERMINO ROUNDED =
                   WKS-TERMINO * WKS-ANGULO-2 /
                   ((2 * WKS-CONT-TERMINO - 1) * (2 * WKS-CONT-TERMINO))
           COMPUTE WKS-SIGNO-TERMINO = WKS-SIGNO-TERMINO * -1
           IF WKS-SIGNO-TERMINO > 0
              ADD WKS-TERMINO TO WKS-RESULTADO-SC
           ELSE
              SUBTRACT WKS-TERMINO FROM WKS-RESULTADO-SC
           END-IF.
       COSENO-SUMA-TERMINO-E. EXIT.

      *----------------------------------------------------------------
      *    RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON:
      *    X(N+1) = ( X(N) + ENTRADA/X(N) ) / 2 , 8 ITERACIONES
      *----------------------------------------------------------------
       RAIZ-NEWTON SECTION.
           IF WKS-RAIZ-ENTRADA <= 0
              MOVE 0 TO WKS-RAIZ-APROX
           ELSE
              MOVE WKS-RAIZ-ENTRADA TO WKS-RAIZ-APROX
              PERFORM RAIZ-NEWTON-ITERA THRU RAIZ-NEWTON-ITERA-E
                 VARYING WKS-RAIZ-ITER FROM 1 BY 1
                    UNTIL WKS-RAIZ-ITER > 8
           END-IF.
       RAIZ-NEWTON-E. EXIT.

       RAIZ-NEWTON-ITERA SECTION.
           MOVE WKS-RAIZ-APROX TO WKS-RAIZ-APROX-ANT
           COMPUTE WKS-RAIZ-APROX ROUNDED =
                   (WKS-RAIZ-APROX-ANT +
                    (WKS-RAIZ-ENTRADA / WKS-RAIZ-APROX-ANT)) / 2.
       RAIZ-NEWTON-ITERA-E. EXIT.

      *----------------------------------------------------------------
      *    ARCOTANGENTE POR LA APROXIMACION RACIONAL DE ABRAMOWITZ Y
      *    STEGUN 4.4.49  atan(t) = t / (1 + 0.28*t*t)  PARA t EN
      *    -1..1, USANDO LA IDENTIDAD  atan(t) = PI/2 - atan(1/t)
      *    CUANDO t > 1. EN ESTE PROGRAMA t SIEMPRE ES >= 0 PORQUE
      *    VIENE DE UN COCIENTE DE DOS RAICES CUADRADAS.
      *----------------------------------------------------------------
       ARCOTAN-APROX SECTION.
           MOVE 'N' TO WKS-ATAN-INVERTIDO
           MOVE WKS-ATAN-ENTRADA TO WKS-ATAN-T
           IF WKS-ATAN-T > 1
              MOVE 'S' TO WKS-ATAN-INVERTIDO
              COMPUTE WKS-ATAN-T = 1 / WKS-ATAN-ENTRADA
           END-IF
           COMPUTE WKS-ATAN-T2 = WKS-ATAN-T * WKS-ATAN-T
           COMPUTE WKS-ATAN-RESULTADO ROUNDED =
                   WKS-ATAN-T / (1 + (0.28 * WKS-ATAN-T2))
           IF WKS-ATAN-SE-INVIRTIO
              COMPUTE WKS-ATAN-RESULTADO = (WKS-PI / 2) - WKS-ATAN-RESULTADO
           END-IF.
       ARCOTAN-APROX-E. EXIT.
