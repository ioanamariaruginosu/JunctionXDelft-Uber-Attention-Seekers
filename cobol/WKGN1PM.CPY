      ******************************************************************
      *              W K G N 1 P M   -   A R E A   G E N E R A L       *
      ******************************************************************
      * APLICACION  : TARJETA CONDUCTORES SOCIOS                       *
      * COPYBOOK    : WKGN1PM                                          *
      * DESCRIPCION : AREA DE TRABAJO GENERAL COMPARTIDA POR LOS       *
      *             : PROGRAMAS DEL SUBSISTEMA DE ANALITICA DE         *
      *             : DEMANDA Y CALIFICACION DE VIAJES (TLCD1***).     *
      *             : CONTIENE LOS CAMPOS DE LA RUTINA DE FILE STATUS  *
      *             : EXTENDIDO Y LAS MASCARAS DE FECHA/DESPLIEGUE     *
      *             : COMUNES A TODOS LOS BATCH DE LA APLICACION.      *
      ******************************************************************
      *  H I S T O R I A L   D E   C A M B I O S                       *
      *  04/02/2024 EEDR TICKET BPM-231190 CREACION INICIAL DEL COPY   *
      *  18/03/2024 EEDR TICKET BPM-231190 SE AGREGAN MASCARAS DE      *
      *                  PUNTAJE PARA EL REPORTE DE CALIFICACION       *
      ******************************************************************
       01  WKGN-FSE-RUTINA.
           02  WKGN-PROGRAMA               PIC X(08)  VALUE SPACES.
           02  WKGN-ARCHIVO                PIC X(08)  VALUE SPACES.
           02  WKGN-ACCION                 PIC X(10)  VALUE SPACES.
           02  WKGN-LLAVE                  PIC X(32)  VALUE SPACES.
           02  FILLER                      PIC X(06)  VALUE SPACES.

      *----------------------------------------------------------------
      *    FECHA DE PROCESO RECIBIDA DESDE SYSIN, FORMATO DD/MM/AAAA
      *----------------------------------------------------------------
       01  WKGN-FECHA-SYSIN.
           02  WKGN-DIA-SYSIN              PIC 9(02).
           02  FILLER                      PIC X(01).
           02  WKGN-MES-SYSIN              PIC 9(02).
           02  FILLER                      PIC X(01).
           02  WKGN-ANIO-SYSIN             PIC 9(04).

      *----------------------------------------------------------------
      *    HORA DE PROCESO, PARA UBICAR LA FRANJA HORARIA "AHORA"
      *----------------------------------------------------------------
       01  WKGN-HORA-SYSIN.
           02  WKGN-HORA-ACTUAL            PIC 9(02).
           02  FILLER                      PIC X(01).
           02  WKGN-MINUTO-ACTUAL          PIC 9(02).

       01  WKGN-HORA-ACTUAL-BIN            PIC 9(02) COMP VALUE ZERO.
       01  WKGN-HORA-PROX2H-BIN            PIC 9(02) COMP VALUE ZERO.

      *----------------------------------------------------------------
      *    CONTROL DE FECHA REDEFINIDO PARA VALIDACIONES DE CALENDARIO
      *----------------------------------------------------------------
       01  WKGN-CONTROL-FECHA.
           02  WKGN-ANIO-CF                PIC 9(04).
           02  WKGN-MES-CF                 PIC 9(02).
           02  WKGN-DIA-CF                 PIC 9(02).
       01  WKGN-CONTROL-FECHA-R REDEFINES WKGN-CONTROL-FECHA.
           02  WKGN-CF-COMPACTO            PIC 9(08).

      *----------------------------------------------------------------
      *    MASCARAS DE DESPLIEGUE PARA LA BITACORA DE ESTADISTICAS
      *----------------------------------------------------------------
       01  WKGN-MASCARAS.
           02  WKGN-MASCARA-CONTADOR       PIC Z,ZZZ,ZZ9.
           02  WKGN-MASCARA-SCORE          PIC Z9,9.
           02  WKGN-MASCARA-SIGNO          PIC Z9,99.

      *----------------------------------------------------------------
      *    SUBSCRIPTOS E INDICES DE PROPOSITO GENERAL (BINARIOS)
      *----------------------------------------------------------------
       01  WKGN-SUBINDICES.
           02  WKGN-I                      PIC 9(04) COMP VALUE ZERO.
           02  WKGN-J                      PIC 9(04) COMP VALUE ZERO.
           02  WKGN-K                      PIC 9(04) COMP VALUE ZERO.

      *----------------------------------------------------------------
      *    CAMPO DE TRABAJO PARA REDONDEO/CLAMP DE PUNTAJES 0..1 Y 0..10
      *----------------------------------------------------------------
       01  WKGN-CLAMP-AREA.
           02  WKGN-CLAMP-ENTRADA          PIC S9(04)V9(04).
           02  WKGN-CLAMP-MINIMO           PIC S9(04)V9(04).
           02  WKGN-CLAMP-MAXIMO           PIC S9(04)V9(04).
           02  WKGN-CLAMP-SALIDA           PIC S9(04)V9(04).

      ******************************************************************
      *  H I S T O R I A L   D E   C A M B I O S  ( C O N T)            *
      *  02/05/2024 EEDR TICKET BPM-231873 SE AGREGA AREA DE CONVERSION *
      *                  DE TEXTO A NUMERICO PARA LOS CAMPOS DE LOS     *
      *                  ARCHIVOS PLANOS DE SOCIOS (SIN FUNCION NUMVAL, *
      *                  ESTANDAR DE LA CASA NO PERMITE FUNCTIONS)      *
      *  09/08/2026 EEDR TICKET BPM-232340 REVISION DE ESTANDARES: SE   *
      *                  QUITA COMP-3 DE LOS CAMPOS DE CLAMP Y DE       *
      *                  CONVERSION (EL ESTANDAR DE LA CASA SOLO USA    *
      *                  COMP-3 EN DIAGNOSTICOS DE TIEMPO TRANSCURRIDO) *
      ******************************************************************
      *----------------------------------------------------------------
      *    AREA DE CONVERSION TEXTO/NUMERICO (RUTINA CONVIERTE-DECIMAL)
      *    RECIBE EL CAMPO DE TEXTO TAL COMO VIENE DEL ARCHIVO PLANO Y
      *    LO REGRESA EN WKGN-CONV-RESULTADO YA CON SIGNO Y DECIMALES.
      *----------------------------------------------------------------
       01  WKGN-CONV-AREA.
           02  WKGN-CONV-TEXTO             PIC X(18).
           02  WKGN-CONV-NEGATIVO          PIC X(01).
               88  WKGN-CONV-ES-NEGATIVO       VALUE 'S'.
           02  WKGN-CONV-ENTERO-TXT        PIC X(12).
           02  WKGN-CONV-FRACCION-TXT      PIC X(06).
           02  WKGN-CONV-ENTERO-EDIT       PIC X(09).
           02  WKGN-CONV-ENTERO-N REDEFINES
               WKGN-CONV-ENTERO-EDIT       PIC 9(09).
           02  WKGN-CONV-FRACCION-EDIT     PIC X(06).
           02  WKGN-CONV-FRACCION-N REDEFINES
               WKGN-CONV-FRACCION-EDIT     PIC 9(06).
           02  WKGN-CONV-POTENCIA          PIC 9(07) VALUE 1.
           02  WKGN-CONV-RESULTADO         PIC S9(09)V9(06).
           02  FILLER                      PIC X(04) VALUE SPACES.
