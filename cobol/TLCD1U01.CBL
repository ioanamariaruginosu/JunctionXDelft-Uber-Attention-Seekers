      ******************************************************************
      * FECHA       : 04/02/2024                                       *
      * PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
      * APLICACION  : TARJETA CONDUCTORES SOCIOS                       *
      * PROGRAMA    : TLCD1U01                                         *
      * TIPO        : SUBRUTINA (CALL)                                 *
      * DESCRIPCION : UTILERIA DE FRANJA HORARIA Y MAPEO DE ZONA. LA   *
      *             : LLAMA TLCD1D01 PARA RESOLVER LA FRANJA (MANANA/  *
      *             : TARDE/NOCHE) DE UNA HORA DADA Y PARA UBICAR EN   *
      *             : QUE ZONA (A, B O C) CAE UN HEXAGONO O UNA CIUDAD *
      *             : DEL SOCIO/AGREGADOR.                             *
      * ARCHIVOS    : NO APLICA                                        *
      * ACCION (ES) : FRA=FRANJA  SIG=SIGUIENTE FRANJA  HEX=ZONA POR   *
      *             : HEXAGONO   CIU=ZONA POR CIUDAD                   *
      * PROGRAMA(S) : LLAMADO POR TLCD1D01                             *
      * BPM/RATIONAL: 231190                                           *
      ******************************************************************
      *  H I S T O R I A L   D E   C A M B I O S                       *
      *  04/02/1986 EEDR TICKET BPM-100010 CREACION INICIAL DEL        *
      *                  PROGRAMA, MAPEO HEX/CIUDAD -> ZONA            *
      *  11/06/1987 EEDR TICKET BPM-100077 SE AGREGA CLASIFICACION DE  *
      *                  FRANJA HORARIA MANANA/TARDE/NOCHE             *
      *  02/03/1989 PEDR TICKET BPM-100205 SE AGREGA ACCION SIG PARA   *
      *                  OBTENER LA SIGUIENTE FRANJA DEL CICLO         *
      *  19/09/1991 EEDR TICKET BPM-100340 SE VALIDA HEXAGONO CONTRA   *
      *                  CLASE HEXADECIMAL ANTES DE MAPEAR             *
      *  23/01/1994 PEDR TICKET BPM-100455 SE AJUSTA EL MODULO DE      *
      *                  CIUDAD PARA CIUDADES DE 4 DIGITOS             *
      *  30/11/1998 EEDR TICKET BPM-100600 REVISION DE FIN DE SIGLO,   *
      *                  NO HAY CAMPOS DE FECHA CON ANIO DE 2 DIGITOS  *
      *                  EN ESTE PROGRAMA, SIN IMPACTO Y2K             *
      *  15/05/2002 EEDR TICKET BPM-118820 SE AGREGA MENSAJE DE ZONA   *
      *                  POR DEFECTO 'A' CUANDO EL HEXAGONO NO TRAE    *
      *                  CARACTER HEXADECIMAL VALIDO EN LA ULTIMA POS  *
      *  09/08/2011 PEDR TICKET BPM-165030 REVISION ANUAL, SIN CAMBIOS *
      *  04/02/2024 EEDR TICKET BPM-231190 SE ADAPTA AL SUBSISTEMA DE  *
      *                  ANALITICA DE DEMANDA (TLCD1***)               *
      *  26/07/2024 PEDR TICKET BPM-232210 CORRECCION DE AUDITORIA:    *
      *                  LOS LIMITES DE FRANJA ESTABAN MAL (SE USABA   *
      *                  MANANA/TARDE/NOCHE DE 05-11/12-17/RESTO). SE  *
      *                  CAMBIA A MORNING(06-11)/EVENING(16-21)/NIGHT  *
      *                  (RESTO), NOMBRES EN INGLES, SEGUN EL ESTANDAR *
      *                  DEL AGREGADOR. TAMBIEN SE CORRIGE EL MODULO   *
      *                  DE CIUDAD A (CIUDAD-1) MOD 3 Y SE AGREGA LA   *
      *                  SEÑAL DE "SIN ZONA" (LK-ZONA = SPACE) CUANDO  *
      *                  LA CIUDAD ES CERO/NEGATIVA O EL HEXAGONO NO   *
      *                  TRAE UN ULTIMO CARACTER VALIDO O VIENE VACIO  *
      *  09/08/2026 PEDR TICKET BPM-232310 CORRECCION DE AUDITORIA:    *
      *                  MAPEA-HEX-A-ZONA TOMABA SIEMPRE EL BYTE 16 DE *
      *                  LK-HEX-ID COMO "ULTIMO CARACTER", PERO LOS    *
      *                  HEX-ID DEL AGREGADOR TRAEN 15 CARACTERES MAS  *
      *                  RELLENO DE BLANCOS, ASI QUE SIEMPRE CAIA EN   *
      *                  ZONA POR EL BLANCO. SE AGREGA UN BARRIDO DE   *
      *                  DERECHA A IZQUIERDA QUE UBICA EL VERDADERO    *
      *                  ULTIMO CARACTER NO BLANCO ANTES DE MAPEAR     *
      *  09/08/2026 EEDR TICKET BPM-232340 REVISION DE ESTANDARES: SE  *
      *                  PASAN LOS CAMPOS ESCALARES A NIVEL 77, SE     *
      *                  SACA EL PERFORM VARYING/UNTIL DE LINEA A       *
      *                  PARRAFOS APARTE Y SE NUMERAN LAS ACCIONES DE  *
      *                  000-MAIN, SEGUN EL HABITO DEL AREA            *
      ******************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.                    TLCD1U01.
       AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
       INSTALLATION.                  BANCO INDUSTRIAL, GUATEMALA.
       DATE-WRITTEN.                  04/02/1986.
       DATE-COMPILED.
       SECURITY.                      CONFIDENCIAL - USO INTERNO.
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
      * ---->CLASE PROPIA PARA VALIDAR QUE EL ULTIMO CARACTER DEL
      *      HEXAGONO SEA UN DIGITO HEXADECIMAL VALIDO (0-9, A-F, a-f)
           CLASS HEXADEC IS
             '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'
             'A' 'B' 'C' 'D' 'E' 'F' 'a' 'b' 'c' 'd' 'e' 'f'.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
       DATA DIVISION.
       WORKING-STORAGE SECTION.
      ******************************************************************
      *               C A M P O S    D E    T R A B A J O              *
      ******************************************************************
       77  WKS-PROGRAMA               PIC X(08)  VALUE 'TLCD1U01'.
       77  WKS-VALOR-HEX              PIC 9(02) COMP VALUE ZERO.
       77  WKS-RESIDUO-HEX            PIC 9(02) COMP VALUE ZERO.
       77  WKS-RESIDUO-CIU            PIC 9(02) COMP VALUE ZERO.
       77  WKS-COCIENTE               PIC 9(04) COMP VALUE ZERO.
       77  WKS-CIUDAD-4D              PIC 9(04) VALUE ZEROS.

      *----------------------------------------------------------------
      *    TABLA DE CONVERSION DE UN CARACTER HEXADECIMAL A SU VALOR
      *    DECIMAL (0-15), RECORRIDA CON SEARCH VARYING WKS-IX
      *----------------------------------------------------------------
       01  WKS-TABLA-HEX.
           02  FILLER PIC X(01) VALUE '0'.  02 FILLER PIC 9(02) VALUE 00.
           02  FILLER PIC X(01) VALUE '1'.  02 FILLER PIC 9(02) VALUE 01.
           02  FILLER PIC X(01) VALUE '2'.  02 FILLER PIC 9(02) VALUE 02.
           02  FILLER PIC X(01) VALUE '3'.  02 FILLER PIC 9(02) VALUE 03.
           02  FILLER PIC X(01) VALUE '4'.  02 FILLER PIC 9(02) VALUE 04.
           02  FILLER PIC X(01) VALUE '5'.  02 FILLER PIC 9(02) VALUE 05.
           02  FILLER PIC X(01) VALUE '6'.  02 FILLER PIC 9(02) VALUE 06.
           02  FILLER PIC X(01) VALUE '7'.  02 FILLER PIC 9(02) VALUE 07.
           02  FILLER PIC X(01) VALUE '8'.  02 FILLER PIC 9(02) VALUE 08.
           02  FILLER PIC X(01) VALUE '9'.  02 FILLER PIC 9(02) VALUE 09.
           02  FILLER PIC X(01) VALUE 'A'.  02 FILLER PIC 9(02) VALUE 10.
           02  FILLER PIC X(01) VALUE 'B'.  02 FILLER PIC 9(02) VALUE 11.
           02  FILLER PIC X(01) VALUE 'C'.  02 FILLER PIC 9(02) VALUE 12.
           02  FILLER PIC X(01) VALUE 'D'.  02 FILLER PIC 9(02) VALUE 13.
           02  FILLER PIC X(01) VALUE 'E'.  02 FILLER PIC 9(02) VALUE 14.
           02  FILLER PIC X(01) VALUE 'F'.  02 FILLER PIC 9(02) VALUE 15.
           02  FILLER PIC X(01) VALUE 'a'.  02 FILLER PIC 9(02) VALUE 10.
           02  FILLER PIC X(01) VALUE 'b'.  02 FILLER PIC 9(02) VALUE 11.
           02  FILLER PIC X(01) VALUE 'c'.  02 FILLER PIC 9(02) VALUE 12.
           02  FILLER PIC X(01) VALUE 'd'.  02 FILLER PIC 9(02) VALUE 13.
           02  FILLER PIC X(01) VALUE 'e'.  02 FILLER PIC 9(02) VALUE 14.
           02  FILLER PIC X(01) VALUE 'f'.  02 FILLER PIC 9(02) VALUE 15.
       01  WKS-TABLA-HEX-R REDEFINES WKS-TABLA-HEX.
           02  WKS-HEX-RENGLON OCCURS 22 TIMES INDEXED BY WKS-IX.
               03  WKS-HEX-CARACTER   PIC X(01).
               03  WKS-HEX-VALOR      PIC 9(02).

      *----------------------------------------------------------------
      *    TABLA DE CODIGO DE CARACTER (ASCII IMPRIMIBLE 032-126),
      *    USADA POR MAPEA-HEX-A-ZONA CUANDO EL ULTIMO CARACTER DEL
      *    HEXAGONO NO ES UN DIGITO HEXADECIMAL VALIDO (REGLA hexToZone
      *    "OTHERWISE": ZONA = CODIGO DE CARACTER MOD 3). SIN ESTA
      *    TABLA HABRIA QUE USAR FUNCTION ORD, PROHIBIDA POR LA CASA.
      *----------------------------------------------------------------
       01  WKS-TABLA-ASCII.
           02  FILLER PIC X(01) VALUE ' '.  02 FILLER PIC 9(03) VALUE 032.
           02  FILLER PIC X(01) VALUE '!'.  02 FILLER PIC 9(03) VALUE 033.
           02  FILLER PIC X(01) VALUE '"'.  02 FILLER PIC 9(03) VALUE 034.
           02  FILLER PIC X(01) VALUE '#'.  02 FILLER PIC 9(03) VALUE 035.
           02  FILLER PIC X(01) VALUE '$'.  02 FILLER PIC 9(03) VALUE 036.
           02  FILLER PIC X(01) VALUE '%'.  02 FILLER PIC 9(03) VALUE 037.
           02  FILLER PIC X(01) VALUE '&'.  02 FILLER PIC 9(03) VALUE 038.
           02  FILLER PIC X(01) VALUE '''''.  02 FILLER PIC 9(03) VALUE 039.
           02  FILLER PIC X(01) VALUE '('.  02 FILLER PIC 9(03) VALUE 040.
           02  FILLER PIC X(01) VALUE ')'.  02 FILLER PIC 9(03) VALUE 041.
           02  FILLER PIC X(01) VALUE '*'.  02 FILLER PIC 9(03) VALUE 042.
           02  FILLER PIC X(01) VALUE '+'.  02 FILLER PIC 9(03) VALUE 043.
           02  FILLER PIC X(01) VALUE ','.  02 FILLER PIC 9(03) VALUE 044.
           02  FILLER PIC X(01) VALUE '-'.  02 FILLER PIC 9(03) VALUE 045.
           02  FILLER PIC X(01) VALUE '.'.  02 FILLER PIC 9(03) VALUE 046.
           02  FILLER PIC X(01) VALUE '/'.  02 FILLER PIC 9(03) VALUE 047.
           02  FILLER PIC X(01) VALUE ':'.  02 FILLER PIC 9(03) VALUE 058.
           02  FILLER PIC X(01) VALUE ';'.  02 FILLER PIC 9(03) VALUE 059.
           02  FILLER PIC X(01) VALUE '<'.  02 FILLER PIC 9(03) VALUE 060.
           02  FILLER PIC X(01) VALUE '='.  02 FILLER PIC 9(03) VALUE 061.
           02  FILLER PIC X(01) VALUE '>'.  02 FILLER PIC 9(03) VALUE 062.
           02  FILLER PIC X(01) VALUE '?'.  02 FILLER PIC 9(03) VALUE 063.
           02  FILLER PIC X(01) VALUE '@'.  02 FILLER PIC 9(03) VALUE 064.
           02  FILLER PIC X(01) VALUE 'G'.  02 FILLER PIC 9(03) VALUE 071.
           02  FILLER PIC X(01) VALUE 'H'.  02 FILLER PIC 9(03) VALUE 072.
           02  FILLER PIC X(01) VALUE 'I'.  02 FILLER PIC 9(03) VALUE 073.
           02  FILLER PIC X(01) VALUE 'J'.  02 FILLER PIC 9(03) VALUE 074.
           02  FILLER PIC X(01) VALUE 'K'.  02 FILLER PIC 9(03) VALUE 075.
           02  FILLER PIC X(01) VALUE 'L'.  02 FILLER PIC 9(03) VALUE 076.
           02  FILLER PIC X(01) VALUE 'M'.  02 FILLER PIC 9(03) VALUE 077.
           02  FILLER PIC X(01) VALUE 'N'.  02 FILLER PIC 9(03) VALUE 078.
           02  FILLER PIC X(01) VALUE 'O'.  02 FILLER PIC 9(03) VALUE 079.
           02  FILLER PIC X(01) VALUE 'P'.  02 FILLER PIC 9(03) VALUE 080.
           02  FILLER PIC X(01) VALUE 'Q'.  02 FILLER PIC 9(03) VALUE 081.
           02  FILLER PIC X(01) VALUE 'R'.  02 FILLER PIC 9(03) VALUE 082.
           02  FILLER PIC X(01) VALUE 'S'.  02 FILLER PIC 9(03) VALUE 083.
           02  FILLER PIC X(01) VALUE 'T'.  02 FILLER PIC 9(03) VALUE 084.
           02  FILLER PIC X(01) VALUE 'U'.  02 FILLER PIC 9(03) VALUE 085.
           02  FILLER PIC X(01) VALUE 'V'.  02 FILLER PIC 9(03) VALUE 086.
           02  FILLER PIC X(01) VALUE 'W'.  02 FILLER PIC 9(03) VALUE 087.
           02  FILLER PIC X(01) VALUE 'X'.  02 FILLER PIC 9(03) VALUE 088.
           02  FILLER PIC X(01) VALUE 'Y'.  02 FILLER PIC 9(03) VALUE 089.
           02  FILLER PIC X(01) VALUE 'Z'.  02 FILLER PIC 9(03) VALUE 090.
           02  FILLER PIC X(01) VALUE '['.  02 FILLER PIC 9(03) VALUE 091.
           02  FILLER PIC X(01) VALUE ']'.  02 FILLER PIC 9(03) VALUE 093.
           02  FILLER PIC X(01) VALUE '^'.  02 FILLER PIC 9(03) VALUE 094.
           02  FILLER PIC X(01) VALUE '_'.  02 FILLER PIC 9(03) VALUE 095.
           02  FILLER PIC X(01) VALUE '`'.  02 FILLER PIC 9(03) VALUE 096.
           02  FILLER PIC X(01) VALUE 'g'.  02 FILLER PIC 9(03) VALUE 103.
           02  FILLER PIC X(01) VALUE 'h'.  02 FILLER PIC 9(03) VALUE 104.
           02  FILLER PIC X(01) VALUE 'i'.  02 FILLER PIC 9(03) VALUE 105.
           02  FILLER PIC X(01) VALUE 'j'.  02 FILLER PIC 9(03) VALUE 106.
           02  FILLER PIC X(01) VALUE 'k'.  02 FILLER PIC 9(03) VALUE 107.
           02  FILLER PIC X(01) VALUE 'l'.  02 FILLER PIC 9(03) VALUE 108.
           02  FILLER PIC X(01) VALUE 'm'.  02 FILLER PIC 9(03) VALUE 109.
           02  FILLER PIC X(01) VALUE 'n'.  02 FILLER PIC 9(03) VALUE 110.
           02  FILLER PIC X(01) VALUE 'o'.  02 FILLER PIC 9(03) VALUE 111.
           02  FILLER PIC X(01) VALUE 'p'.  02 FILLER PIC 9(03) VALUE 112.
           02  FILLER PIC X(01) VALUE 'q'.  02 FILLER PIC 9(03) VALUE 113.
           02  FILLER PIC X(01) VALUE 'r'.  02 FILLER PIC 9(03) VALUE 114.
           02  FILLER PIC X(01) VALUE 's'.  02 FILLER PIC 9(03) VALUE 115.
           02  FILLER PIC X(01) VALUE 't'.  02 FILLER PIC 9(03) VALUE 116.
           02  FILLER PIC X(01) VALUE 'u'.  02 FILLER PIC 9(03) VALUE 117.
           02  FILLER PIC X(01) VALUE 'v'.  02 FILLER PIC 9(03) VALUE 118.
           02  FILLER PIC X(01) VALUE 'w'.  02 FILLER PIC 9(03) VALUE 119.
           02  FILLER PIC X(01) VALUE 'x'.  02 FILLER PIC 9(03) VALUE 120.
           02  FILLER PIC X(01) VALUE 'y'.  02 FILLER PIC 9(03) VALUE 121.
           02  FILLER PIC X(01) VALUE 'z'.  02 FILLER PIC 9(03) VALUE 122.
           02  FILLER PIC X(01) VALUE '{'.  02 FILLER PIC 9(03) VALUE 123.
           02  FILLER PIC X(01) VALUE '|'.  02 FILLER PIC 9(03) VALUE 124.
           02  FILLER PIC X(01) VALUE '}'.  02 FILLER PIC 9(03) VALUE 125.
           02  FILLER PIC X(01) VALUE '~'.  02 FILLER PIC 9(03) VALUE 126.
       01  WKS-TABLA-ASCII-R REDEFINES WKS-TABLA-ASCII.
           02  WKS-ASCII-RENGLON OCCURS 72 TIMES INDEXED BY WKS-AX.
               03  WKS-ASCII-CARACTER  PIC X(01).
               03  WKS-ASCII-CODIGO    PIC 9(03).

      *----------------------------------------------------------------
      *    TABLA FIJA DE 3 ZONAS, USADA PARA TRADUCIR EL RESIDUO DEL
      *    MODULO 3 (0,1,2) A LA LETRA DE ZONA (A,B,C)
      *----------------------------------------------------------------
       01  WKS-TABLA-ZONAS.
           02  FILLER                  PIC X(01) VALUE 'A'.
           02  FILLER                  PIC X(01) VALUE 'B'.
           02  FILLER                  PIC X(01) VALUE 'C'.
       01  WKS-TABLA-ZONAS-R REDEFINES WKS-TABLA-ZONAS.
           02  WKS-ZONA-POR-RESIDUO OCCURS 3 TIMES PIC X(01).

      *----------------------------------------------------------------
      *    CICLO DE FRANJAS PARA LA ACCION SIG (SIGUIENTE FRANJA)
      *----------------------------------------------------------------
       01  WKS-TABLA-FRANJAS.
           02  FILLER                  PIC X(07) VALUE 'MORNING'.
           02  FILLER                  PIC X(07) VALUE 'EVENING'.
           02  FILLER                  PIC X(07) VALUE 'NIGHT  '.
       01  WKS-TABLA-FRANJAS-R REDEFINES WKS-TABLA-FRANJAS.
           02  WKS-FRANJA-CICLO OCCURS 3 TIMES PIC X(07).
       77  WKS-POS-FRANJA              PIC 9(01) COMP VALUE ZERO.

      *----------------------------------------------------------------
      *    POSICION DEL ULTIMO CARACTER NO-BLANCO DE LK-HEX-ID, USADA
      *    POR MAPEA-HEX-A-ZONA PARA UBICAR EL CARACTER REAL DEL HEX
      *    (LOS HEX-ID QUE MANDA EL AGREGADOR TRAEN 15 CARACTERES MAS
      *    RELLENO DE BLANCOS EN LK-HEX-ID X(16), CORREGIDO BPM-232310)
      *----------------------------------------------------------------
       77  WKS-ULT-POS-HEX              PIC 9(02) COMP VALUE ZERO.

       LINKAGE SECTION.
       01  LK-PARAMETROS.
           02  LK-ACCION               PIC X(03).
           02  LK-HORA                 PIC 9(02).
           02  LK-FRANJA               PIC X(07).
           02  LK-HEX-ID               PIC X(16).
           02  LK-CIUDAD               PIC 9(04).
           02  LK-ZONA                 PIC X(01).

      ******************************************************************
       PROCEDURE DIVISION USING LK-PARAMETROS.
      ******************************************************************
       000-MAIN SECTION.
           EVALUATE LK-ACCION
              WHEN 'FRA'
                 PERFORM 001-CLASIFICA-FRANJA THRU 001-CLASIFICA-FRANJA-E
              WHEN 'SIG'
                 PERFORM 002-SIGUIENTE-FRANJA THRU 002-SIGUIENTE-FRANJA-E
              WHEN 'HEX'
                 PERFORM 003-MAPEA-HEX-A-ZONA THRU 003-MAPEA-HEX-A-ZONA-E
              WHEN 'CIU'
                 PERFORM 004-MAPEA-CIUDAD-A-ZONA
                    THRU 004-MAPEA-CIUDAD-A-ZONA-E
              WHEN OTHER
                 MOVE 'A' TO LK-ZONA
           END-EVALUATE
           GOBACK.
       000-MAIN-E. EXIT.

      *----------------------------------------------------------------
      *    REGLA DemandBucket.forHour(hora) : DE 06-11 MORNING,
      *    DE 16-21 EVENING, RESTO (00-05 Y 12-15 Y 22-23) NIGHT.
      *    CORREGIDO BPM-232210, VER HISTORIAL DE CAMBIOS AL INICIO.
      *----------------------------------------------------------------
       001-CLASIFICA-FRANJA SECTION.
           IF LK-HORA >= 6 AND LK-HORA < 12
              MOVE 'MORNING' TO LK-FRANJA
           ELSE
              IF LK-HORA >= 16 AND LK-HORA < 22
                 MOVE 'EVENING' TO LK-FRANJA
              ELSE
                 MOVE 'NIGHT  ' TO LK-FRANJA
              END-IF
           END-IF.
       001-CLASIFICA-FRANJA-E. EXIT.

      *----------------------------------------------------------------
      *    REGLA DemandBucket.next() : MORNING -> EVENING -> NIGHT ->
      *    MORNING, EN CICLO. LK-FRANJA TRAE LA ACTUAL Y REGRESA LA
      *    SIGUIENTE EN LA MISMA VARIABLE.
      *----------------------------------------------------------------
       002-SIGUIENTE-FRANJA SECTION.
           MOVE ZERO TO WKS-POS-FRANJA
           PERFORM UBICA-POS-FRANJA THRU UBICA-POS-FRANJA-E
              VARYING WKS-IX FROM 1 BY 1 UNTIL WKS-IX > 3
           IF WKS-POS-FRANJA = 0 OR WKS-POS-FRANJA = 3
              MOVE WKS-FRANJA-CICLO (1) TO LK-FRANJA
           ELSE
              ADD 1 TO WKS-POS-FRANJA
              MOVE WKS-FRANJA-CICLO (WKS-POS-FRANJA) TO LK-FRANJA
           END-IF.
       002-SIGUIENTE-FRANJA-E. EXIT.

      *----------------------------------------------------------------
      *    BUSCA EN WKS-FRANJA-CICLO LA POSICION DE LA FRANJA ACTUAL,
      *    LLAMADA DESDE 002-SIGUIENTE-FRANJA (BPM-232340)
      *----------------------------------------------------------------
       UBICA-POS-FRANJA SECTION.
           IF WKS-FRANJA-CICLO (WKS-IX) = LK-FRANJA
              MOVE WKS-IX TO WKS-POS-FRANJA
           END-IF.
       UBICA-POS-FRANJA-E. EXIT.

      *----------------------------------------------------------------
      *    REGLA hexToZone: HEXAGONO EN BLANCO = SIN ZONA (LK-ZONA
      *    QUEDA EN SPACE, EL LLAMADOR DEBE CAER A MAPEA-CIUDAD-A-ZONA).
      *    SI NO, SE TOMA EL ULTIMO CARACTER: DIGITO O LETRA HEX (a-f/
      *    A-F) SE CONVIERTE A SU VALOR DECIMAL 0-15; CUALQUIER OTRO
      *    CARACTER USA SU CODIGO DE CARACTER (WKS-TABLA-ASCII). EN
      *    AMBOS CASOS EL RESULTADO SE LLEVA A MODULO 3.
      *----------------------------------------------------------------
       003-MAPEA-HEX-A-ZONA SECTION.
           MOVE SPACE TO LK-ZONA
           IF LK-HEX-ID NOT = SPACES
              MOVE 16 TO WKS-ULT-POS-HEX
              PERFORM UBICA-ULT-POS-HEX THRU UBICA-ULT-POS-HEX-E
                 UNTIL WKS-ULT-POS-HEX = 0
                    OR LK-HEX-ID (WKS-ULT-POS-HEX:1) NOT = SPACE
              IF LK-HEX-ID (WKS-ULT-POS-HEX:1) IS HEXADEC
                 SET WKS-IX TO 1
                 SEARCH WKS-HEX-RENGLON VARYING WKS-IX
                    AT END
                       MOVE SPACE TO LK-ZONA
                    WHEN WKS-HEX-CARACTER (WKS-IX) =
                         LK-HEX-ID (WKS-ULT-POS-HEX:1)
                       MOVE WKS-HEX-VALOR (WKS-IX) TO WKS-VALOR-HEX
                       DIVIDE WKS-VALOR-HEX BY 3
                          GIVING WKS-COCIENTE
                          REMAINDER WKS-RESIDUO-HEX
                       MOVE WKS-ZONA-POR-RESIDUO (WKS-RESIDUO-HEX + 1)
                            TO LK-ZONA
                 END-SEARCH
              ELSE
                 SET WKS-AX TO 1
                 SEARCH WKS-ASCII-RENGLON VARYING WKS-AX
                    AT END
                       MOVE SPACE TO LK-ZONA
                    WHEN WKS-ASCII-CARACTER (WKS-AX) =
                         LK-HEX-ID (WKS-ULT-POS-HEX:1)
                       DIVIDE WKS-ASCII-CODIGO (WKS-AX) BY 3
                          GIVING WKS-COCIENTE
                          REMAINDER WKS-RESIDUO-HEX
                       MOVE WKS-ZONA-POR-RESIDUO (WKS-RESIDUO-HEX + 1)
                            TO LK-ZONA
                 END-SEARCH
              END-IF
           END-IF.
       003-MAPEA-HEX-A-ZONA-E. EXIT.

      *----------------------------------------------------------------
      *    BARRE LK-HEX-ID DE DERECHA A IZQUIERDA HASTA HALLAR EL
      *    ULTIMO CARACTER NO BLANCO, LLAMADA DESDE 003-MAPEA-HEX-A-ZONA
      *    (CORREGIDO BPM-232310, VER HISTORIAL DE CAMBIOS AL INICIO)
      *----------------------------------------------------------------
       UBICA-ULT-POS-HEX SECTION.
           SUBTRACT 1 FROM WKS-ULT-POS-HEX.
       UBICA-ULT-POS-HEX-E. EXIT.

      *----------------------------------------------------------------
      *    REGLA cityToZone: (CIUDAD - 1) MODULO 3. CIUDAD CERO O
      *    NEGATIVA (NO REPRESENTABLE EN LK-CIUDAD SIN SIGNO, PERO SI
      *    LLEGA CERO) = SIN ZONA. CORREGIDO BPM-232210.
      *----------------------------------------------------------------
       004-MAPEA-CIUDAD-A-ZONA SECTION.
           IF LK-CIUDAD = ZERO
              MOVE SPACE TO LK-ZONA
           ELSE
              MOVE LK-CIUDAD TO WKS-CIUDAD-4D
              SUBTRACT 1 FROM WKS-CIUDAD-4D
              DIVIDE WKS-CIUDAD-4D BY 3
                 GIVING WKS-COCIENTE
                 REMAINDER WKS-RESIDUO-CIU
              MOVE WKS-ZONA-POR-RESIDUO (WKS-RESIDUO-CIU + 1) TO LK-ZONA
           END-IF.
       004-MAPEA-CIUDAD-A-ZONA-E. EXIT.
