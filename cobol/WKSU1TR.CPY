      ******************************************************************
      *              W K S U 1 T R   -   S U R G E   P O R   H O R A   *
      ******************************************************************
      * APLICACION  : TARJETA CONDUCTORES SOCIOS                       *
      * COPYBOOK    : WKSU1TR                                          *
      * DESCRIPCION : AREA DE TRABAJO PARA UN REGISTRO DE MULTIPLICADOR*
      *             : DE DEMANDA POR HORA (ARCHIVO PLANO SURGEHR), Y   *
      *             : TABLA FIJA DE 24 POSICIONES CON EL SURGE YA      *
      *             : PROMEDIADO ENTRE TODAS LAS CIUDADES DE CADA      *
      *             : HORA, USADA POR TLCD1S01 PARA EL AVISO DE ESPERA.*
      ******************************************************************
      *  H I S T O R I A L   D E   C A M B I O S                       *
      *  05/02/2024 EEDR TICKET BPM-231190 CREACION INICIAL DEL COPY   *
      *  30/04/2024 EEDR TICKET BPM-231640 SE AGREGA TABLA EN MEMORIA  *
      *                  INDEXADA POR HORA Y ZONA PARA LA CONSULTA DE  *
      *                  SURGE FUTURO                                  *
      *  02/08/2024 PEDR TICKET BPM-232260 CORRECCION DE AUDITORIA: LA *
      *                  OFERTA A CALIFICAR NO TRAE CIUDAD NI ZONA, SE *
      *                  ELIMINA LA LLAVE DE ZONA, EL ASCENDING KEY Y  *
      *                  EL ORDENAMIENTO POR BURBUJA; LA TABLA PASA A  *
      *                  SER FIJA DE 24 POSICIONES (UNA POR HORA) CON  *
      *                  EL SURGE PROMEDIADO ENTRE TODAS LAS CIUDADES, *
      *                  TAL COMO LO PIDE EL AVISO DE ESPERA PARA LA   *
      *                  HORA ACTUAL, LA SIGUIENTE Y LA DE +2          *
      *  09/08/2026 EEDR TICKET BPM-232340 REVISION DE ESTANDARES: SE  *
      *                  QUITA COMP-3 DEL MULTIPLICADOR Y DE LA TABLA  *
      *                  DE PROMEDIO POR HORA (EL ESTANDAR DE LA CASA  *
      *                  SOLO USA COMP-3 EN DIAGNOSTICOS DE TIEMPO     *
      *                  TRANSCURRIDO)                                 *
      ******************************************************************

      *----------------------------------------------------------------
      *    01  TSU-CRUDO  -  RENGLON TEXTUAL SIN PARTIR
      *----------------------------------------------------------------
       01  TSU-CRUDO.
           02  TSU-CRUDO-LINEA             PIC X(080).

       01  TSU-CAMPOS-TEXTO.
           02  TSU-CAMPO-01                PIC X(04).
           02  TSU-CAMPO-02                PIC X(02).
           02  TSU-CAMPO-03                PIC X(06).
           02  FILLER                      PIC X(68) VALUE SPACES.

      *----------------------------------------------------------------
      *    01  TSU-REGISTRO  -  REGISTRO DE SURGE YA TIPIFICADO
      *----------------------------------------------------------------
       01  TSU-REGISTRO.
           02  TSU-CITY-ID                 PIC 9(04).
           02  TSU-HORA-DEL-DIA            PIC 9(02) COMP.
           02  TSU-MULTIPLICADOR           PIC 9(02)V9(02).
           02  FILLER                      PIC X(15) VALUE SPACES.

      *----------------------------------------------------------------
      *    TABLA FIJA DE 24 POSICIONES (SUBSCRIPTO = HORA + 1). SE
      *    ACUMULA SUMA/CANTIDAD RENGLON POR RENGLON DEL ARCHIVO
      *    SURGEHR EN CARGA-SURGE Y SE DERIVA EL PROMEDIO AL CERRARLO;
      *    NO REQUIERE ORDENAMIENTO NI SEARCH, ES DE ACCESO DIRECTO.
      *----------------------------------------------------------------
       01  TSU-PROMEDIO-HORA.
           02  TSU-PH-RENGLON OCCURS 24 TIMES INDEXED BY TSU-PH-IX.
               03  TSU-PH-SUMA             PIC 9(07)V9(02)
                                                            VALUE ZERO.
               03  TSU-PH-CANTIDAD         PIC 9(05) COMP VALUE ZERO.
               03  TSU-PH-PROMEDIO         PIC 9(02)V9(02)
                                                            VALUE ZERO.
